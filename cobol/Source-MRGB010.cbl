000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRGB010.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  07/15/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* MRGB - Batch List-Merge Consolidation.                        *
001100*                                                               *
001200* HEADER DEFINITION LOADER.                                     *
001300*                                                               *
001400* CALLed by MRGB000 to build the in-storage table of header     *
001500* definitions the rest of the suite uses to recognize a         *
001600* column layout by column count and to decide the printed       *
001700* position (FIRST or LAST) of the group heading in the export.  *
001800*                                                                *
001900* Two DD's are read, in order:                                  *
002000*   BUNDHDR - the shop-supplied definitions shipped with every  *
002100*             MRGB installation.                                *
002200*   OVRHDR  - site-supplied definitions.  An override entry     *
002300*             for a column count already loaded from BUNDHDR    *
002400*             replaces it outright; an override for a column    *
002500*             count not yet seen adds a new entry.               *
002600*                                                                *
002700* The table is direct-indexed by column count (1 thru 20) --    *
002800* the shop's "key by column count" rule made literal, so no      *
002900* SEARCH is ever needed to find a definition.                    *
003000*                                                                *
003100*****************************************************************
003200* CHANGE LOG                                                    *
003300*****************************************************************
003400* DATE       INIT  TICKET     DESCRIPTION                       *
003500* ---------- ----  ---------  ------------------------------    *
003600* 07/15/1991 RJK   MRG-0003   Initial write, ported from the    *
003700*                             browse-backward logic of the old  *
003800*                             ZFAM005 KEY-store reader.         *
003900* 10/22/1991 RAF   MRG-0009   Added the OVRHDR override pass;   *
004000*                             originally BUNDHDR was the only   *
004100*                             source of definitions.             *
004200* 05/06/1992 RJK   MRG-0017  Corrected an override with a       *
004300*                             blank HD-POSITION wiping out the  *
004400*                             bundled default instead of        *
004500*                             inheriting it.                     *
004600* 12/01/1992 RAF   MRG-0024  Added HD-SUM-COLUMN parsing so a   *
004700*                             header definition can name the    *
004800*                             column the validator totals.       *
004900* 08/17/1993 RJK   MRG-0031  Column count greater than 20 in    *
005000*                             an override document now traps    *
005100*                             to MRGB090 instead of subscript   *
005200*                             abending.                          *
005300* 04/04/1994 RAF   MRG-0039  Widened HD-NAME to 40 bytes to     *
005400*                             match the export sheet name       *
005500*                             limit picked up from MRGB040.      *
005600* 11/29/1995 RJK   MRG-0048  BUNDHDR/OVRHDR file-status errors  *
005700*                             now log through 9990-FILE-ERROR    *
005800*                             before 9900-BAD-DIRECTORY escalates*
005810*                             to the fatal abend.                 *
005900* 02/03/1998 RAF   MRG-0065  Y2K READINESS - reviewed; no date  *
006000*                             fields in this program, no change *
006100*                             required.                          *
006200* 09/14/1999 RJK   MRG-0072  Blank HD-POSITION on a bundled     *
006300*                             entry now defaults to FIRST at    *
006400*                             load time instead of leaving it   *
006500*                             blank for MRGB040 to interpret.    *
006600* 06/05/2001 RAF   MRG-0079  Added the 9900-BAD-DIRECTORY trap  *
006700*                             for a BUNDHDR/OVRHDR DD that will *
006800*                             not open at all.                  *
006900* 03/18/2005 RJK   MRG-0089  Minor comment cleanup, no          *
007000*                             functional change.                 *
007010* 08/09/2026 RAF   MRG-0103  MRG-0048 said file errors route    *
007020*                             through 9990-FILE-ERROR, but      *
007030*                             9900-BAD-DIRECTORY never called   *
007040*                             it -- every DD open failure went  *
007050*                             straight to the abend with no log *
007060*                             record of the file status that    *
007070*                             caused it.  9900-BAD-DIRECTORY     *
007080*                             now PERFORMs 9990-FILE-ERROR       *
007090*                             first, so MRG-0048's claim is now  *
007095*                             actually true.                     *
007100*****************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     CLASS  WS-DIGIT-CLASS  IS '0' THRU '9'
007700     UPSI-0 ON STATUS IS MRGB-TEST-MODE
007800     UPSI-0 OFF STATUS IS MRGB-PROD-MODE.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT BUNDLE-HDR-FILE   ASSIGN TO BUNDHDR
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS WS-FILE-STATUS.
008400
008500     SELECT OVERRIDE-HDR-FILE ASSIGN TO OVRHDR
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS WS-FILE-STATUS.
008800
008900     SELECT LOG-FILE          ASSIGN TO MRGBLOG
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS WS-LOG-STATUS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  BUNDLE-HDR-FILE
009600     RECORD CONTAINS 400 CHARACTERS
009700     LABEL RECORDS ARE STANDARD.
009800 01  BUNDLE-HDR-RECORD          PIC  X(400).
009900
010000 FD  OVERRIDE-HDR-FILE
010100     RECORD CONTAINS 400 CHARACTERS
010200     LABEL RECORDS ARE STANDARD.
010300 01  OVERRIDE-HDR-RECORD        PIC  X(400).
010400
010500 FD  LOG-FILE
010600     RECORD CONTAINS 132 CHARACTERS
010700     LABEL RECORDS ARE STANDARD.
010800 01  LOG-RECORD                 PIC  X(132).
010900
011000 WORKING-STORAGE SECTION.
011100*****************************************************************
011200* DEFINE LOCAL VARIABLES                                        *
011300*****************************************************************
011400 77  WS-FILE-STATUS         PIC  X(02) VALUE SPACES.
011500 77  WS-LOG-STATUS          PIC  X(02) VALUE SPACES.
011600 77  WS-FIELD-COUNT         PIC S9(04) COMP VALUE ZEROES.
011700 77  WS-HEADER-COUNT        PIC S9(04) COMP VALUE ZEROES.
011800
011900 01  WS-PROGRAM-ID          PIC  X(08) VALUE 'MRGB010 '.
012000 01  WS-FILE-NAME           PIC  X(08) VALUE SPACES.
012100
012200 01  WS-EOF-SWITCHES.
012300     02  WS-BUNDLE-EOF      PIC  X(01) VALUE 'N'.
012400         88  BUNDLE-AT-EOF               VALUE 'Y'.
012500         88  BUNDLE-NOT-AT-EOF           VALUE 'N'.
012600     02  WS-OVERRIDE-EOF    PIC  X(01) VALUE 'N'.
012700         88  OVERRIDE-AT-EOF             VALUE 'Y'.
012800         88  OVERRIDE-NOT-AT-EOF         VALUE 'N'.
012900     02  WS-OVERRIDE-PRESENT PIC X(01)   VALUE 'Y'.
013000         88  OVERRIDE-FILE-PRESENT       VALUE 'Y'.
013100         88  OVERRIDE-FILE-MISSING       VALUE 'N'.
013200     02  FILLER             PIC  X(10) VALUE SPACES.
013300
013400*****************************************************************
013500* The document line format is delimited-by-semicolon, matching  *
013600* the merge input file convention:                              *
013700*     name;position;sumcolumn;header1;header2;...                *
013800*****************************************************************
013900 01  WS-DOC-FIELDS.
014000     02  WS-DOC-FIELD       OCCURS 23 TIMES
014100                            PIC  X(40) VALUE SPACES.
014200     02  FILLER             PIC  X(20) VALUE SPACES.
014300 01  WS-DOC-FIELDS-R        REDEFINES WS-DOC-FIELDS
014400                            PIC  X(920).
014500
014600 01  WS-DOC-LINE            PIC  X(400) VALUE SPACES.
014700 01  WS-DOC-LINE-R          REDEFINES WS-DOC-LINE.
014800     02  WS-DOC-BYTE        OCCURS 400 TIMES
014900                            PIC  X(01).
015000
015100 01  LOG-LINE.
015200     02  LG-TIMESTAMP       PIC  X(15) VALUE SPACES.
015300     02  FILLER             PIC  X(01) VALUE SPACES.
015400     02  LG-PROGRAM         PIC  X(08) VALUE SPACES.
015500     02  FILLER             PIC  X(01) VALUE SPACES.
015600     02  LG-MESSAGE         PIC  X(90) VALUE SPACES.
015700     02  FILLER             PIC  X(17) VALUE SPACES.
015800
015900 COPY MRGBHDC.
016000
016100*****************************************************************
016200* In-storage table of header definitions, direct-indexed by     *
016300* column count.  HE-ENTRY(n) holds the definition for an        *
016400* n-column layout.                                              *
016500*****************************************************************
016600 01  HD-TABLE.
016700     02  HE-ENTRY           OCCURS 20 TIMES INDEXED BY HD-IX.
016800         03  HE-NAME            PIC  X(40) VALUE SPACES.
016900         03  HE-HEADER-COUNT    PIC  9(02) VALUE ZEROES.
017000         03  HE-HEADERS         OCCURS 20 TIMES
017100                                PIC  X(40) VALUE SPACES.
017200         03  HE-POSITION        PIC  X(05) VALUE SPACES.
017300             88  HE-POS-FIRST                VALUE 'FIRST'.
017400             88  HE-POS-LAST                 VALUE 'LAST '.
017500         03  HE-SUM-COLUMN      PIC  X(40) VALUE SPACES.
017600         03  HE-LOADED          PIC  X(01) VALUE 'N'.
017700             88  HE-IS-LOADED                VALUE 'Y'.
017800             88  HE-NOT-LOADED               VALUE 'N'.
017900         03  FILLER             PIC  X(30) VALUE SPACES.
018000 01  HD-TABLE-R              REDEFINES HD-TABLE.
018100     02  HE-ENTRY-BYTES      OCCURS 20 TIMES
018200                             PIC  X(918).
018300
018400*****************************************************************
018500* Error message resources, pasted from MRGBERR (see that        *
018600* member for why it is pasted rather than COPYd).                *
018700*****************************************************************
018800 01  MRGB090                PIC  X(08) VALUE 'MRGB090 '.
018900 01  RUN-ABEND-CODE         PIC  9(04) VALUE ZEROES.
019000
019100 01  MRGB090-PARMS.
019200     02  CA090-STATUS       PIC  9(03) VALUE ZEROES.
019300     02  CA090-REASON       PIC  9(02) VALUE ZEROES.
019400     02  CA090-PROGRAM      PIC  X(08) VALUE SPACES.
019500     02  CA090-FILE         PIC  X(08) VALUE SPACES.
019600     02  CA090-FIELD        PIC  X(16) VALUE SPACES.
019700     02  CA090-KEY          PIC  X(64) VALUE SPACES.
019800
019900 01  FCT-ERROR.
020000     02  FILLER             PIC  X(13) VALUE 'File Error   '.
020100     02  FE-DS              PIC  X(08) VALUE SPACES.
020200     02  FILLER             PIC  X(01) VALUE SPACES.
020300     02  FILLER             PIC  X(07) VALUE 'STATUS:'.
020400     02  FE-STATUS          PIC  X(02) VALUE SPACES.
020500     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
020600     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
020700     02  FILLER             PIC  X(30) VALUE SPACES.
020800
020900 LINKAGE SECTION.
021000*****************************************************************
021100* MRGB010-PARMS - passed to the loader by MRGB000 and returned  *
021200* populated with every definition loaded this run.               *
021300*****************************************************************
021400 01  MRGB010-PARMS.
021500     02  LK-RETURN-CODE      PIC  9(02) VALUE ZEROES.
021600         88  LOADER-OK                    VALUE 00.
021700         88  LOADER-BAD-DIRECTORY         VALUE 08.
021800     02  LK-HD-TABLE.
021900         03  LK-HE-ENTRY     OCCURS 20 TIMES.
022000             04  LK-HE-NAME          PIC  X(40).
022100             04  LK-HE-HEADER-COUNT  PIC  9(02).
022200             04  LK-HE-HEADERS       OCCURS 20 TIMES
022300                                     PIC  X(40).
022400             04  LK-HE-POSITION      PIC  X(05).
022500             04  LK-HE-SUM-COLUMN    PIC  X(40).
022600             04  LK-HE-LOADED        PIC  X(01).
022700             04  FILLER              PIC  X(30).
022800     02  FILLER                  PIC  X(20).
022900
023000 PROCEDURE DIVISION USING MRGB010-PARMS.
023100
023200*****************************************************************
023300* Main process.                                                 *
023400*****************************************************************
023500 0000-MAIN.
023600     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
023700     PERFORM 2000-LOAD-BUNDLED-DEFS   THRU 2000-EXIT.
023800     PERFORM 3000-LOAD-OVERRIDE-DEFS  THRU 3000-EXIT.
023900     PERFORM 4000-DEFAULT-POSITION    THRU 4000-EXIT.
024000     PERFORM 9000-RETURN              THRU 9000-EXIT.
024100
024200*****************************************************************
024300* Open the header definition files.  Either DD failing to open  *
024400* is a fatal condition -- there is nothing to merge without a   *
024500* header table.                                                 *
024600*****************************************************************
024700 1000-INITIALIZE.
024800     MOVE 00                    TO LK-RETURN-CODE.
024900
025000     OPEN EXTEND LOG-FILE.
025100     IF  WS-LOG-STATUS NOT = '00' AND '05'
025200         OPEN OUTPUT LOG-FILE.
025300
025400     OPEN INPUT BUNDLE-HDR-FILE.
025500     IF  WS-FILE-STATUS NOT = '00'
025600         MOVE 'BUNDHDR '        TO WS-FILE-NAME
025700         PERFORM 9900-BAD-DIRECTORY THRU 9900-EXIT.
025800
025900     OPEN INPUT OVERRIDE-HDR-FILE.
026000     IF  WS-FILE-STATUS NOT = '00' AND '35'
026100         MOVE 'OVRHDR  '        TO WS-FILE-NAME
026200         PERFORM 9900-BAD-DIRECTORY THRU 9900-EXIT.
026300
026400     IF  WS-FILE-STATUS EQUAL '35'
026500         SET OVERRIDE-FILE-MISSING TO TRUE
026600     ELSE
026700         SET OVERRIDE-FILE-PRESENT TO TRUE.
026800
026900 1000-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300* Load every shop-supplied definition.                          *
027400*****************************************************************
027500 2000-LOAD-BUNDLED-DEFS.
027600     READ BUNDLE-HDR-FILE
027700         AT END SET BUNDLE-AT-EOF TO TRUE.
027800
027900     PERFORM 2100-LOAD-ONE-BUNDLED THRU 2100-EXIT
028000         WITH TEST BEFORE
028100         UNTIL BUNDLE-AT-EOF.
028200
028300     CLOSE BUNDLE-HDR-FILE.
028400
028500 2000-EXIT.
028600     EXIT.
028700
028800 2100-LOAD-ONE-BUNDLED.
028900     MOVE BUNDLE-HDR-RECORD      TO WS-DOC-LINE.
029000     PERFORM 5000-PARSE-DOCUMENT THRU 5000-EXIT.
029100     PERFORM 5500-STORE-ENTRY    THRU 5500-EXIT.
029200
029300     READ BUNDLE-HDR-FILE
029400         AT END SET BUNDLE-AT-EOF TO TRUE.
029500
029600 2100-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000* Load every site override, replacing a bundled entry for the   *
030100* same column count or adding a new one.                        *
030200*****************************************************************
030300 3000-LOAD-OVERRIDE-DEFS.
030400     IF  OVERRIDE-FILE-PRESENT
030500         PERFORM 3050-OVERRIDE-BODY THRU 3050-EXIT.
030600
030700 3000-EXIT.
030800     EXIT.
030900
031000 3050-OVERRIDE-BODY.
031100     READ OVERRIDE-HDR-FILE
031200         AT END SET OVERRIDE-AT-EOF TO TRUE.
031300
031400     PERFORM 3100-LOAD-ONE-OVERRIDE THRU 3100-EXIT
031500         WITH TEST BEFORE
031600         UNTIL OVERRIDE-AT-EOF.
031700
031800     CLOSE OVERRIDE-HDR-FILE.
031900
032000 3050-EXIT.
032100     EXIT.
032200
032300 3100-LOAD-ONE-OVERRIDE.
032400     MOVE OVERRIDE-HDR-RECORD    TO WS-DOC-LINE.
032500     PERFORM 5000-PARSE-DOCUMENT THRU 5000-EXIT.
032600     PERFORM 5500-STORE-ENTRY    THRU 5500-EXIT.
032700
032800     READ OVERRIDE-HDR-FILE
032900         AT END SET OVERRIDE-AT-EOF TO TRUE.
033000
033100 3100-EXIT.
033200     EXIT.
033300
033400*****************************************************************
033500* A definition loaded with no explicit position defaults to     *
033600* FIRST.                                                        *
033700*****************************************************************
033800 4000-DEFAULT-POSITION.
033900     PERFORM 4100-DEFAULT-ONE   THRU 4100-EXIT
034000         VARYING HD-IX FROM 1 BY 1
034100         UNTIL   HD-IX > 20.
034200
034300 4000-EXIT.
034400     EXIT.
034500
034600 4100-DEFAULT-ONE.
034700     IF  HE-IS-LOADED (HD-IX)
034800     AND HE-POSITION  (HD-IX) EQUAL SPACES
034900         SET HE-POS-FIRST (HD-IX) TO TRUE.
035000
035100     MOVE HE-ENTRY-BYTES (HD-IX) TO LK-HE-ENTRY (HD-IX).
035200
035300 4100-EXIT.
035400     EXIT.
035500
035600*****************************************************************
035700* Parse one delimited document line into WS-DOC-FIELDS and the  *
035800* working HD-RECORD.                                            *
035900*****************************************************************
036000 5000-PARSE-DOCUMENT.
036100     MOVE SPACES                TO WS-DOC-FIELDS.
036200     MOVE SPACES                TO HD-RECORD.
036300     MOVE 0                     TO WS-FIELD-COUNT.
036400
036500     UNSTRING WS-DOC-LINE       DELIMITED BY ';'
036600         INTO WS-DOC-FIELD (1)  WS-DOC-FIELD (2)
036700              WS-DOC-FIELD (3)  WS-DOC-FIELD (4)
036800              WS-DOC-FIELD (5)  WS-DOC-FIELD (6)
036900              WS-DOC-FIELD (7)  WS-DOC-FIELD (8)
037000              WS-DOC-FIELD (9)  WS-DOC-FIELD (10)
037100              WS-DOC-FIELD (11) WS-DOC-FIELD (12)
037200              WS-DOC-FIELD (13) WS-DOC-FIELD (14)
037300              WS-DOC-FIELD (15) WS-DOC-FIELD (16)
037400              WS-DOC-FIELD (17) WS-DOC-FIELD (18)
037500              WS-DOC-FIELD (19) WS-DOC-FIELD (20)
037600              WS-DOC-FIELD (21) WS-DOC-FIELD (22)
037700              WS-DOC-FIELD (23)
037800         TALLYING IN WS-FIELD-COUNT.
037900
038000     MOVE WS-DOC-FIELD (1)      TO HD-NAME.
038100     MOVE WS-DOC-FIELD (2)      TO HD-POSITION.
038200     MOVE WS-DOC-FIELD (3)      TO HD-SUM-COLUMN.
038300
038400     COMPUTE WS-HEADER-COUNT = WS-FIELD-COUNT - 3.
038500
038600     IF  WS-HEADER-COUNT > 20
038700         MOVE 'BADCOUNT'        TO CA090-FIELD
038800         PERFORM 9998-FATAL-ERROR THRU 9998-EXIT.
038900
039000     MOVE WS-HEADER-COUNT       TO HD-HEADER-COUNT.
039100
039200     PERFORM 5100-MOVE-ONE-NAME THRU 5100-EXIT
039300         VARYING HD-IX FROM 1 BY 1
039400         UNTIL   HD-IX > WS-HEADER-COUNT.
039500
039600 5000-EXIT.
039700     EXIT.
039800
039900 5100-MOVE-ONE-NAME.
040000     MOVE WS-DOC-FIELD (HD-IX + 3) TO HD-HEADERS (HD-IX).
040100
040200 5100-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600* Store the just-parsed definition into the table at the         *
040700* subscript for its column count.                                *
040800*****************************************************************
040900 5500-STORE-ENTRY.
041000     SET HD-IX TO HD-HEADER-COUNT.
041100
041200     MOVE HD-NAME               TO HE-NAME         (HD-IX).
041300     MOVE HD-HEADER-COUNT       TO HE-HEADER-COUNT  (HD-IX).
041400     MOVE HD-HEADERS            TO HE-HEADERS       (HD-IX).
041500     MOVE HD-POSITION           TO HE-POSITION      (HD-IX).
041600     MOVE HD-SUM-COLUMN         TO HE-SUM-COLUMN    (HD-IX).
041700     SET  HE-IS-LOADED (HD-IX)  TO TRUE.
041800
041900 5500-EXIT.
042000     EXIT.
042100
042200*****************************************************************
042300* Fatal - a header document DD would not open.                  *
042400*****************************************************************
042500 9900-BAD-DIRECTORY.
042600     MOVE WS-FILE-STATUS         TO FE-STATUS.
042700     SET  LOADER-BAD-DIRECTORY   TO TRUE.
042750     PERFORM 9990-FILE-ERROR     THRU 9990-EXIT.
042800     PERFORM 9998-FATAL-ERROR    THRU 9998-EXIT.
042900
043000 9900-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400* Return the completed table to MRGB000.                        *
043500*****************************************************************
043600 9000-RETURN.
043700     GOBACK.
043800
043900 9000-EXIT.
044000     EXIT.
044100
044200*****************************************************************
044300* File status error -- write the run log record.                *
044400*****************************************************************
044500 9990-FILE-ERROR.
044600     MOVE WS-FILE-NAME          TO FE-DS
044700     MOVE WS-FILE-STATUS        TO FE-STATUS
044800     MOVE FCT-ERROR             TO LG-MESSAGE
044900     PERFORM 9999-WRITE-LOG   THRU 9999-EXIT.
045000
045100 9990-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500* Issue CALL to MRGB090 for the central fatal-message process.  *
045600*****************************************************************
045700 9998-FATAL-ERROR.
045800     MOVE WS-PROGRAM-ID          TO CA090-PROGRAM.
045900
046000     CALL 'MRGB090' USING MRGB090-PARMS.
046100
046200     MOVE CA090-STATUS           TO RETURN-CODE.
046300
046400     GOBACK.
046500
046600 9998-EXIT.
046700     EXIT.
046800
046900*****************************************************************
047000* Write the run log record.                                     *
047100*****************************************************************
047200 9999-WRITE-LOG.
047300     MOVE WS-PROGRAM-ID          TO LG-PROGRAM.
047400     WRITE LOG-RECORD FROM LOG-LINE.
047500     CLOSE LOG-FILE.
047600
047700 9999-EXIT.
047800     EXIT.
