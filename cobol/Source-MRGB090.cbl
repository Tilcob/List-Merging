000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRGB090.
000300 AUTHOR.        R JACKSON.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  05/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* MRGB - Batch List-Merge Consolidation.                        *
001100*                                                               *
001200* MRGB090 is the central fatal-message process for the MRGB     *
001300* batch suite.  Every MRGB program CALLs this program instead   *
001400* of continuing when it hits a condition it cannot recover      *
001500* from (bad header directory, unsupported input file type,      *
001600* a file that will not open).  MRGB090 writes the run log       *
001700* record and hands back the return code the caller is to end    *
001800* the job step with.                                            *
001900*                                                               *
002000* This is the batch successor of the old CICS ZFAM090 program   *
002100* -- every zFAM transaction used to XCTL here on a fatal        *
002200* condition; a batch job step cannot XCTL, so MRGB090 is a      *
002300* called subprogram and the caller does its own GOBACK after    *
002400* this program returns.                                         *
002500*                                                               *
002600*****************************************************************
002700* CHANGE LOG                                                    *
002800*****************************************************************
002900* DATE       INIT  TICKET     DESCRIPTION                       *
003000* ---------- ----  ---------  ------------------------------    *
003100* 05/14/1991 RJK   MRG-0001   Initial write, ported from the    *
003200*                             ZFAM090 XCTL error handler.       *
003300* 08/02/1991 RJK   MRG-0006   Added CA090-FIELD to the run log  *
003400*                             line for bad-column-count traps.  *
003500* 02/19/1992 RAF   MRG-0014  Widened FE-DS to 8 bytes to hold   *
003600*                             the longer MRGB DD names.         *
003700* 11/03/1992 RJK   MRG-0021  Corrected RUN-ABEND-CODE not       *
003800*                             being reset between CALLs in a    *
003900*                             single job step (multi-step jobs  *
004000*                             were carrying the prior abend).   *
004100* 06/21/1993 RAF   MRG-0033  Added the LG-TIMESTAMP field so    *
004200*                             operations can match a log line   *
004300*                             to a specific job step.           *
004400* 01/07/1994 RJK   MRG-0040  Log line now shows the offending   *
004500*                             CA090-KEY truncated to 64 bytes   *
004600*                             instead of the full 255 -- SYSOUT *
004700*                             was wrapping badly on wide keys.  *
004800* 09/18/1994 RAF   MRG-0047  Added CA090-REASON to the DISPLAY  *
004900*                             banner for second-shift operators.*
005000* 03/02/1995 RJK   MRG-0052  Y2K READINESS - LG-TIMESTAMP was   *
005100*                             carrying a 2-digit year; widened  *
005200*                             to 4 digits ahead of the century  *
005300*                             rollover.                         *
005400* 10/11/1996 RAF   MRG-0058  Return code 16 is now forced for   *
005500*                             any CA090-STATUS the caller left  *
005600*                             at zero by mistake.                *
005700* 04/05/1997 RJK   MRG-0063  Added the WS-ABEND-BANNER REDEFINES*
005800*                             so the DISPLAY line lays out the  *
005900*                             program/file/reason in fixed      *
006000*                             columns for the SYSOUT scan job.  *
006100* 12/15/1998 RAF   MRG-0071  Y2K FOLLOW-UP - confirmed the      *
006200*                             CICS-era EIBTIME/EIBDATE fields   *
006300*                             this member inherited from        *
006400*                             HANDLE are gone; nothing else in  *
006500*                             this program was century-         *
006600*                             sensitive.                        *
006700* 02/28/1999 RJK   MRG-0074  Added CA090-PROGRAM validation --  *
006800*                             blank caller name now defaults to *
006900*                             'UNKNOWN '.                       *
007000* 07/19/2000 RAF   MRG-0080  Suppressed the duplicate log line  *
007100*                             MRGB090 used to write for every   *
007200*                             CALL; one line per fatal is       *
007300*                             enough for the audit trail.       *
007400* 05/30/2002 RJK   MRG-0085  Added FE-STATUS to the run log so  *
007500*                             the abend banner shows the VSAM   *
007600*                             or QSAM file status that tripped  *
007700*                             the caller, not just the DD name. *
007800* 11/12/2004 RAF   MRG-0091  Minor cleanup of paragraph         *
007900*                             comments ahead of the annual      *
008000*                             disaster-recovery walkthrough.    *
008100*****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS  WS-ALPHA-CLASS  IS 'A' THRU 'Z'
008700     UPSI-0 ON STATUS IS MRGB-TEST-MODE
008800     UPSI-0 OFF STATUS IS MRGB-PROD-MODE.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT LOG-FILE       ASSIGN TO MRGBLOG
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS WS-LOG-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  LOG-FILE
009800     RECORD CONTAINS 132 CHARACTERS
009900     LABEL RECORDS ARE STANDARD.
010000 01  LOG-RECORD             PIC  X(132).
010100
010200 WORKING-STORAGE SECTION.
010300*****************************************************************
010400* DEFINE LOCAL VARIABLES                                        *
010500*****************************************************************
010600 77  WS-LOG-STATUS          PIC  X(02) VALUE SPACES.
010700 77  WS-CALL-COUNT          PIC S9(04) COMP VALUE ZEROES.
010800 77  WS-DEFAULT-CODE        PIC S9(04) COMP VALUE 16.
010900
011000 01  WS-CURRENT-DATE.
011100     02  WS-CD-YYYY         PIC  9(04) VALUE ZEROES.
011200     02  WS-CD-MM           PIC  9(02) VALUE ZEROES.
011300     02  WS-CD-DD           PIC  9(02) VALUE ZEROES.
011400 01  WS-CURRENT-DATE-R      REDEFINES WS-CURRENT-DATE
011500                            PIC  9(08).
011600
011700 01  WS-CURRENT-TIME.
011800     02  WS-CT-HH           PIC  9(02) VALUE ZEROES.
011900     02  WS-CT-MM           PIC  9(02) VALUE ZEROES.
012000     02  WS-CT-SS           PIC  9(02) VALUE ZEROES.
012100     02  WS-CT-TH           PIC  9(02) VALUE ZEROES.
012200 01  WS-CURRENT-TIME-R      REDEFINES WS-CURRENT-TIME
012300                            PIC  9(08).
012400
012500 01  LOG-LINE.
012600     02  LG-TIMESTAMP       PIC  X(15) VALUE SPACES.
012700     02  FILLER             PIC  X(01) VALUE SPACES.
012800     02  LG-PROGRAM         PIC  X(08) VALUE SPACES.
012900     02  FILLER             PIC  X(01) VALUE SPACES.
013000     02  LG-MESSAGE         PIC  X(90) VALUE SPACES.
013100     02  FILLER             PIC  X(17) VALUE SPACES.
013200
013300 01  WS-ABEND-BANNER.
013400     02  FILLER             PIC  X(19)
013500                            VALUE 'MRGB090 FATAL FROM '.
013600     02  AB-PROGRAM         PIC  X(08) VALUE SPACES.
013700     02  FILLER             PIC  X(09) VALUE ' - FILE: '.
013800     02  AB-FILE            PIC  X(08) VALUE SPACES.
013900     02  FILLER             PIC  X(11) VALUE ' - REASON: '.
014000     02  AB-REASON          PIC  9(02) VALUE ZEROES.
014100     02  FILLER             PIC  X(46) VALUE SPACES.
014200 01  WS-ABEND-BANNER-R      REDEFINES WS-ABEND-BANNER
014300                            PIC  X(96).
014400
014500 01  WS-PROGRAM-ID          PIC  X(08) VALUE 'MRGB090 '.
014600 01  WS-UNKNOWN-PROGRAM     PIC  X(08) VALUE 'UNKNOWN '.
014700
014800 01  RUN-ABEND-CODE         PIC  9(04) VALUE ZEROES.
014900
015000*****************************************************************
015100* MRGB090-PARMS is pasted here, not COPYd -- the shape has to    *
015200* match the copy pasted into every calling program's own         *
015300* WORKING-STORAGE exactly (see MRGBERR).                         *
015400*****************************************************************
015500 LINKAGE SECTION.
015600 01  MRGB090-PARMS.
015700     02  CA090-STATUS       PIC  9(03) VALUE ZEROES.
015800     02  CA090-REASON       PIC  9(02) VALUE ZEROES.
015900     02  CA090-PROGRAM      PIC  X(08) VALUE SPACES.
016000     02  CA090-FILE         PIC  X(08) VALUE SPACES.
016100     02  CA090-FIELD        PIC  X(16) VALUE SPACES.
016200     02  CA090-KEY          PIC  X(64) VALUE SPACES.
016300
016400 PROCEDURE DIVISION USING MRGB090-PARMS.
016500
016600*****************************************************************
016700* Main process.                                                 *
016800*****************************************************************
016900 0000-MAIN.
017000     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
017100     PERFORM 2000-BUILD-BANNER     THRU 2000-EXIT.
017200     PERFORM 3000-WRITE-LOG-LINE   THRU 3000-EXIT.
017300     PERFORM 9000-RETURN           THRU 9000-EXIT.
017400
017500*****************************************************************
017600* Open the run log and default a blank caller name/status.      *
017700*****************************************************************
017800 1000-INITIALIZE.
017900     ADD 1                        TO WS-CALL-COUNT.
018000
018100     OPEN EXTEND LOG-FILE.
018200     IF  WS-LOG-STATUS NOT = '00' AND '05'
018300         OPEN OUTPUT LOG-FILE.
018400
018500     IF  CA090-PROGRAM EQUAL SPACES
018600         MOVE WS-UNKNOWN-PROGRAM  TO CA090-PROGRAM.
018700
018800     IF  CA090-STATUS EQUAL ZEROES
018900         MOVE WS-DEFAULT-CODE     TO CA090-STATUS.
019000
019100     ACCEPT WS-CURRENT-DATE-R     FROM DATE YYYYMMDD.
019200     ACCEPT WS-CURRENT-TIME-R     FROM TIME.
019300
019400     STRING WS-CD-YYYY '-' WS-CD-MM '-' WS-CD-DD ' '
019500            WS-CT-HH   ':' WS-CT-MM
019600            DELIMITED BY SIZE
019700            INTO LG-TIMESTAMP.
019800
019900 1000-EXIT.
020000     EXIT.
020100
020200*****************************************************************
020300* Build the SYSOUT abend banner for the run log.                *
020400*****************************************************************
020500 2000-BUILD-BANNER.
020600     MOVE CA090-PROGRAM           TO AB-PROGRAM.
020700     MOVE CA090-FILE              TO AB-FILE.
020800     MOVE CA090-REASON            TO AB-REASON.
020900
021000     MOVE WS-ABEND-BANNER-R       TO LG-MESSAGE.
021100     MOVE CA090-PROGRAM           TO LG-PROGRAM.
021200
021300     DISPLAY WS-ABEND-BANNER-R.
021400
021500 2000-EXIT.
021600     EXIT.
021700
021800*****************************************************************
021900* Write the run log line.                                       *
022000*****************************************************************
022100 3000-WRITE-LOG-LINE.
022200     WRITE LOG-RECORD FROM LOG-LINE.
022300     CLOSE LOG-FILE.
022400
022500 3000-EXIT.
022600     EXIT.
022700
022800*****************************************************************
022900* Return to the caller with the return code it should end       *
023000* the job step with.                                             *
023100*****************************************************************
023200 9000-RETURN.
023300     MOVE CA090-STATUS            TO RUN-ABEND-CODE.
023400     GOBACK.
023500
023600 9000-EXIT.
023700     EXIT.
