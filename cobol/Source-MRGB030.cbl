000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRGB030.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  11/12/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* MRGB - Batch List-Merge Consolidation.                        *
001100*                                                               *
001200* MERGE VALIDATION SERVICE.                                     *
001300*                                                               *
001400* CALLed by MRGB000 after MRGB020 has built the aggregation     *
001500* table.  Reconciles the merged, aggregated rows against the    *
001600* expected row counts and expected column sums on file in the   *
001700* VALCTL control deck (one line per header group), raises a     *
001800* VALIDATION-ISSUE record for every discrepancy found, writes   *
001900* every issue to the ISSUELOG audit trail, and hands the whole  *
002000* issue list plus a valid/invalid flag back to the caller.      *
002100*                                                                *
002200* VALCTL is an optional deck -- a header group with no matching *
002300* VALCTL line simply is not row/sum checked.  ISSUELOG capacity *
002400* in this program's own working storage is capped at 200        *
002500* entries (see WS-MAX-VI-ROWS below); every issue past that     *
002600* cap is still written to the ISSUELOG file, just not carried   *
002700* back in MRGB030-PARMS for MRGB000 to hold in storage.          *
002800*                                                                *
002900*****************************************************************
003000* CHANGE LOG                                                    *
003100*****************************************************************
003200* DATE       INIT  TICKET     DESCRIPTION                       *
003300* ---------- ----  ---------  ------------------------------    *
003400* 11/12/1991 RJK   MRG-0009   Initial write -- row-count and    *
003500*                             sum reconciliation split out of   *
003600*                             MRGB020 into its own step so a    *
003700*                             bad reconciliation does not force *
003800*                             a re-run of the whole merge.       *
003900* 03/04/1992 RAF   MRG-0013  Added the VALCTL control deck --   *
004000*                             expected counts/sums were being   *
004100*                             hand-keyed into a temporary       *
004200*                             WORKING-STORAGE table before this.*
004300* 08/17/1992 RJK   MRG-0020  Added EMPTY_MERGED_DATA trap for   *
004400*                             an MRGB020 run that produced no   *
004500*                             aggregated rows at all.            *
004600* 01/22/1993 RAF   MRG-0025  Added INVALID_HEADER and           *
004700*                             EMPTY_GROUP traps -- a merchant   *
004800*                             extract with an unrecognized      *
004900*                             column count was being silently   *
005000*                             dropped instead of flagged.        *
005100* 07/06/1993 RJK   MRG-0030  Added the ISSUELOG output file so  *
005200*                             audit could review a failed run   *
005300*                             without a re-submit of the job.    *
005400* 12/14/1993 RAF   MRG-0038  Sum reconciliation now uses        *
005500*                             VC-SUM-TOLERANCE instead of an    *
005600*                             exact-match compare -- fractional *
005700*                             cent rounding was failing runs    *
005800*                             that were really in balance.       *
005900* 05/09/1994 RJK   MRG-0043  Added NULL_AGGREGATION and         *
006000*                             NULL_SUM_VALUE traps after a bad  *
006100*                             IPL left garbage in an unused     *
006200*                             AG-TABLE slot on one 3090 run.     *
006300* 11/28/1994 RAF   MRG-0046  INVALID_ROW_COUNT no longer stops  *
006400*                             the row-count total from          *
006500*                             accumulating -- audit wanted the  *
006600*                             partial total even on a bad row.  *
006700* 04/03/1995 RJK   MRG-0051  Added WS-MAX-VI-ROWS cap on the    *
006800*                             in-storage issue table after a    *
006900*                             badly configured VALCTL deck      *
007000*                             produced several thousand issues  *
007100*                             and blew the region size.          *
007200* 02/27/1996 RAF   MRG-0055  VALCTL is now optional -- a        *
007300*                             missing deck used to abend the    *
007400*                             step; it now just means no group  *
007500*                             gets row/sum checked.              *
007600* 09/19/1996 RJK   MRG-0060  Sum comparison now rounds both     *
007700*                             sides to VC-SUM-SCALE decimal      *
007800*                             places before comparing, per the  *
007900*                             new corporate rounding standard.   *
008000* 03/02/1998 RAF   MRG-0069  Y2K READINESS - reviewed; no date  *
008100*                             fields processed by this program, *
008200*                             no change required.                *
008300* 10/14/1999 RJK   MRG-0076  Added the row-key detail text to   *
008400*                             every per-row issue so audit does *
008500*                             not have to re-run the extract to *
008600*                             identify the offending row.        *
008700* 06/02/2001 RAF   MRG-0083  Widened WS-ROW-KEY-TEXT from 96 to *
008800*                             160 bytes -- a 20-column extract  *
008900*                             was truncating the row key.        *
009000* 08/21/2003 RJK   MRG-0087  Minor cleanup ahead of the MRGB040 *
009100*                             multi-sheet export rewrite.        *
009110* 08/09/2026 RAF   MRG-0103  9990-FILE-ERROR sat in this program *
009120*                             unused since it was pasted in --   *
009130*                             ISSUELOG/VALCTL open failures went *
009140*                             straight from 9900-BAD-FILE to the *
009150*                             abend with no log record of the    *
009160*                             file status.  9900-BAD-FILE now     *
009170*                             PERFORMs 9990-FILE-ERROR first.     *
009200*****************************************************************
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM
009700     CLASS  WS-NUMERIC-CLASS  IS '0' THRU '9'
009800     UPSI-0 ON STATUS IS MRGB-TEST-MODE
009900     UPSI-0 OFF STATUS IS MRGB-PROD-MODE.
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200     SELECT VALID-CONTROL-FILE ASSIGN TO VALCTL
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS  IS WS-FILE-STATUS.
010500     SELECT ISSUE-LOG          ASSIGN TO ISSUELOG
010600            ORGANIZATION IS LINE SEQUENTIAL
010700            FILE STATUS  IS WS-FILE-STATUS.
010800     SELECT LOG-FILE           ASSIGN TO MRGBLOG
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS  IS WS-LOG-STATUS.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  VALID-CONTROL-FILE  RECORD CONTAINS 400 CHARACTERS
011500                          LABEL RECORDS ARE STANDARD.
011600 01  VC-INPUT-RECORD          PIC  X(400).
011700
011800 FD  ISSUE-LOG           RECORD CONTAINS 400 CHARACTERS
011900                          LABEL RECORDS ARE STANDARD.
012000 01  ISSUE-RECORD             PIC  X(400).
012100
012200 FD  LOG-FILE            RECORD CONTAINS 132 CHARACTERS
012300                          LABEL RECORDS ARE STANDARD.
012400 01  LOG-RECORD               PIC  X(132).
012500
012600 WORKING-STORAGE SECTION.
012700*****************************************************************
012800* DEFINE LOCAL VARIABLES                                        *
012900*****************************************************************
013000 77  WS-FILE-STATUS         PIC  X(02) VALUE SPACES.
013100 77  WS-LOG-STATUS          PIC  X(02) VALUE SPACES.
013200
013300 77  WS-VC-USED-COUNT       PIC S9(04) COMP VALUE ZEROES.
013400 77  WS-MAX-VC-ROWS         PIC S9(04) COMP VALUE 20.
013500 77  WS-MAX-VI-ROWS         PIC S9(04) COMP VALUE 200.
013600 77  WS-TOTAL-ISSUE-COUNT   PIC S9(04) COMP VALUE ZEROES.
013700 77  WS-GROUP-ROW-COUNT     PIC S9(09) COMP VALUE ZEROES.
013800 77  WS-COLUMN-COUNT-DISP   PIC  9(02) VALUE ZEROES.
013900 77  WS-CELL-SUB            PIC S9(04) COMP VALUE ZEROES.
014000 77  WS-KEY-POINTER         PIC S9(04) COMP VALUE 1.
014100 77  WS-SCALE-SUB           PIC S9(04) COMP VALUE ZEROES.
014200 77  WS-ROUND-SCALE         PIC  9(02) VALUE ZEROES.
014300 77  WS-SCALE-FACTOR        PIC S9(09) COMP VALUE 1.
014400 77  WS-VC-FOUND-IX         USAGE INDEX.
014500
014600 01  WS-PROGRAM-ID          PIC  X(08) VALUE 'MRGB030 '.
014700 01  WS-FILE-NAME           PIC  X(08) VALUE SPACES.
014800
014900 01  WS-VC-EOF-FLAG         PIC  X(01) VALUE 'N'.
015000     88  WS-VC-AT-EOF                   VALUE 'Y'.
015100     88  WS-VC-NOT-AT-EOF               VALUE 'N'.
015200
015300 01  WS-VC-FILE-STATE       PIC  X(01) VALUE 'N'.
015400     88  WS-VC-FILE-IS-PRESENT          VALUE 'Y'.
015500     88  WS-VC-FILE-IS-ABSENT           VALUE 'N'.
015600
015700 01  WS-INPUT-STATE         PIC  X(01) VALUE 'N'.
015800     88  WS-INPUT-NOT-EMPTY             VALUE 'N'.
015900     88  WS-INPUT-IS-EMPTY              VALUE 'Y'.
016000
016100 01  WS-HEADER-STATE        PIC  X(01) VALUE 'Y'.
016200     88  WS-HEADER-IS-VALID              VALUE 'Y'.
016300     88  WS-HEADER-IS-INVALID            VALUE 'N'.
016400
016500 01  WS-VC-FOUND-FLAG       PIC  X(01) VALUE 'N'.
016600     88  WS-VC-ENTRY-FOUND               VALUE 'Y'.
016700     88  WS-VC-ENTRY-NOT-FOUND           VALUE 'N'.
016800
016900 01  WS-ROW-KEY-TEXT        PIC  X(160) VALUE SPACES.
017000
017100 01  WS-ACTUAL-SUM          PIC S9(13)V9(02) COMP-3 VALUE ZEROES.
017200 01  WS-EXPECTED-SUM        PIC S9(13)V9(02) COMP-3 VALUE ZEROES.
017300 01  WS-SCALED-ACTUAL       PIC S9(13)V9(02) COMP-3 VALUE ZEROES.
017400 01  WS-SCALED-EXPECTED     PIC S9(13)V9(02) COMP-3 VALUE ZEROES.
017500 01  WS-ROUNDED-ACTUAL      PIC S9(13)V9(02) COMP-3 VALUE ZEROES.
017600 01  WS-ROUNDED-EXPECTED    PIC S9(13)V9(02) COMP-3 VALUE ZEROES.
017700 01  WS-SUM-DELTA           PIC S9(13)V9(02) COMP-3 VALUE ZEROES.
017800 01  WS-SUM-TOLERANCE-ABS   PIC S9(13)V9(02) COMP-3 VALUE ZEROES.
017900
018000 01  WS-EXPECTED-ROWS-EDIT  PIC ---,---,--9.
018100 01  WS-ACTUAL-ROWS-EDIT    PIC ---,---,--9.
018200 01  WS-EXPECTED-SUM-EDIT   PIC -(11)9.99.
018300 01  WS-ACTUAL-SUM-EDIT     PIC -(11)9.99.
018400 01  WS-TOLERANCE-EDIT      PIC -(11)9.99.
018500 01  WS-DELTA-EDIT          PIC -(11)9.99.
018600
018700 01  WS-ISSUE-CODE          PIC  X(30) VALUE SPACES.
018800 01  WS-ISSUE-MESSAGE       PIC  X(100) VALUE SPACES.
018900 01  WS-ISSUE-HEADER        PIC  X(40) VALUE SPACES.
019000 01  WS-ISSUE-DETAILS       PIC  X(200) VALUE SPACES.
019100
019200 01  WS-VC-LINE             PIC  X(400) VALUE SPACES.
019300 01  WS-VC-LINE-R           REDEFINES WS-VC-LINE.
019400     02  WS-VC-BYTE         OCCURS 400 TIMES
019500                            PIC  X(01).
019600
019700 01  WS-VC-FIELDS.
019800     02  WS-VC-F1           PIC  X(40).
019900     02  WS-VC-F2           PIC  X(01).
020000     02  WS-VC-F3           PIC  X(12).
020100     02  WS-VC-F4           PIC  X(01).
020200     02  WS-VC-F5           PIC  X(18).
020300     02  WS-VC-F6           PIC  X(18).
020400     02  WS-VC-F7           PIC  X(02).
020500     02  WS-VC-F8           PIC  X(01).
020600
020700 01  LOG-LINE.
020800     02  LG-TIMESTAMP       PIC  X(15) VALUE SPACES.
020900     02  FILLER             PIC  X(01) VALUE SPACES.
021000     02  LG-PROGRAM         PIC  X(08) VALUE SPACES.
021100     02  FILLER             PIC  X(01) VALUE SPACES.
021200     02  LG-MESSAGE         PIC  X(90) VALUE SPACES.
021300     02  FILLER             PIC  X(17) VALUE SPACES.
021400
021500*****************************************************************
021600* Header definition table, populated by MRGB010 and passed in   *
021700* whole by MRGB000.  Direct-indexed by column count.             *
021800*****************************************************************
021900 01  HD-TABLE.
022000     02  HE-ENTRY           OCCURS 20 TIMES INDEXED BY HD-IX.
022100         03  HE-NAME            PIC  X(40).
022200         03  HE-HEADER-COUNT    PIC  9(02).
022300         03  HE-HEADERS         OCCURS 20 TIMES
022400                                PIC  X(40).
022500         03  HE-POSITION        PIC  X(05).
022600             88  HE-POS-FIRST                VALUE 'FIRST'.
022700             88  HE-POS-LAST                 VALUE 'LAST '.
022800         03  HE-SUM-COLUMN      PIC  X(40).
022900         03  HE-LOADED          PIC  X(01).
023000             88  HE-IS-LOADED                VALUE 'Y'.
023100             88  HE-NOT-LOADED               VALUE 'N'.
023200         03  FILLER             PIC  X(30).
023300 01  HD-TABLE-R             REDEFINES HD-TABLE.
023400     02  HE-BYTES           OCCURS 20 TIMES
023500                            PIC  X(918).
023600
023700*****************************************************************
023800* Aggregation result table built by MRGB020 -- one entry per    *
023900* distinct row value seen across every input file merged.       *
024000*****************************************************************
024100 01  AG-TABLE.
024200     02  AG-ENTRY           OCCURS 500 TIMES INDEXED BY AG-IX.
024300         03  AG-ROW-VALUE.
024400             04  AG-CELL-VALUE  OCCURS 20 TIMES
024500                                PIC  X(64) VALUE SPACES.
024600             04  AG-CELL-COUNT  PIC  9(04) VALUE ZEROES.
024700             04  FILLER         PIC  X(20) VALUE SPACES.
024800         03  AG-COUNT           PIC  9(09) VALUE ZEROES.
024900         03  AG-SUM             PIC S9(13)V9(02) COMP-3
025000                                VALUE ZEROES.
025100         03  AG-SUM-PRESENT     PIC  X(01) VALUE 'N'.
025200             88  AG-SUM-IS-PRESENT           VALUE 'Y'.
025300             88  AG-SUM-IS-ABSENT            VALUE 'N'.
025400         03  AG-IN-USE          PIC  X(01) VALUE 'N'.
025500             88  AG-ENTRY-IN-USE             VALUE 'Y'.
025600             88  AG-ENTRY-FREE                VALUE 'N'.
025700         03  FILLER             PIC  X(20) VALUE SPACES.
025800 01  AG-TABLE-R             REDEFINES AG-TABLE.
025900     02  AG-BYTES           OCCURS 500 TIMES
026000                            PIC  X(1343).
026100
026200*****************************************************************
026300* Validation-context table, loaded from the VALCTL control      *
026400* deck -- one entry per header name naming the row/sum totals   *
026500* that header group is expected to reconcile to.  Found by a    *
026600* name scan (3310-FIND-VC-ENTRY) rather than direct-indexed,    *
026700* since VC entries load in deck order, not column-count order.  *
026800*****************************************************************
026900 01  VC-TABLE.
027000     02  VT-ENTRY           OCCURS 20 TIMES INDEXED BY VC-IX.
027100         03  VT-HEADER-NAME       PIC  X(40) VALUE SPACES.
027200         03  VT-EXPECTED-ROWS     PIC S9(09) VALUE ZEROES.
027300         03  VT-ROWS-PRESENT      PIC  X(01) VALUE 'N'.
027400             88  VT-ROWS-CONFIGURED           VALUE 'Y'.
027500             88  VT-ROWS-NOT-CONFIGURED       VALUE 'N'.
027600         03  VT-EXPECTED-SUM      PIC S9(13)V9(02) COMP-3
027700                                  VALUE ZEROES.
027800         03  VT-SUM-PRESENT       PIC  X(01) VALUE 'N'.
027900             88  VT-SUM-CONFIGURED            VALUE 'Y'.
028000             88  VT-SUM-NOT-CONFIGURED        VALUE 'N'.
028100         03  VT-SUM-TOLERANCE     PIC S9(13)V9(02) COMP-3
028200                                  VALUE ZEROES.
028300         03  VT-SUM-SCALE         PIC  9(02) VALUE ZEROES.
028400         03  VT-TREAT-MISSING-AS-WARN
028500                                  PIC  X(01) VALUE 'Y'.
028600             88  VT-MISSING-IS-WARNING        VALUE 'Y'.
028700             88  VT-MISSING-IS-ERROR          VALUE 'N'.
028800         03  VT-IN-USE            PIC  X(01) VALUE 'N'.
028900             88  VT-ENTRY-IN-USE               VALUE 'Y'.
029000             88  VT-ENTRY-FREE                  VALUE 'N'.
029100         03  FILLER               PIC  X(20) VALUE SPACES.
029200
029300*****************************************************************
029400* One validation-issue work record and the overall run outcome  *
029500* flag/count -- see MRGBVIC for why this member is pasted here  *
029600* as a plain top-level COPY rather than nested under VC-TABLE.  *
029700*****************************************************************
029800 COPY MRGBVIC.
029900
030000*****************************************************************
030100* Error message resources, pasted from MRGBERR (see that        *
030200* member for why it is pasted rather than COPYd).                *
030300*****************************************************************
030400 01  MRGB090                PIC  X(08) VALUE 'MRGB090 '.
030500 01  RUN-ABEND-CODE         PIC  9(04) VALUE ZEROES.
030600
030700 01  MRGB090-PARMS.
030800     02  CA090-STATUS       PIC  9(03) VALUE ZEROES.
030900     02  CA090-REASON       PIC  9(02) VALUE ZEROES.
031000     02  CA090-PROGRAM      PIC  X(08) VALUE SPACES.
031100     02  CA090-FILE         PIC  X(08) VALUE SPACES.
031200     02  CA090-FIELD        PIC  X(16) VALUE SPACES.
031300     02  CA090-KEY          PIC  X(64) VALUE SPACES.
031400
031500 01  FCT-ERROR.
031600     02  FILLER             PIC  X(13) VALUE 'File Error   '.
031700     02  FE-DS              PIC  X(08) VALUE SPACES.
031800     02  FILLER             PIC  X(01) VALUE SPACES.
031900     02  FILLER             PIC  X(07) VALUE 'STATUS:'.
032000     02  FE-STATUS          PIC  X(02) VALUE SPACES.
032100     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
032200     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
032300     02  FILLER             PIC  X(30) VALUE SPACES.
032400
032500 LINKAGE SECTION.
032600*****************************************************************
032700* MRGB030-PARMS - the header/aggregation tables come in from    *
032800* MRGB000 exactly as MRGB020 left them; the validation report   *
032900* goes back out for MRGB000 to hold or pass along to MRGB040.   *
033000*****************************************************************
033100 01  MRGB030-PARMS.
033200     02  LK-RETURN-CODE      PIC  9(02) VALUE ZEROES.
033300     02  LK-HD-TABLE.
033400         03  LK-HE-ENTRY     OCCURS 20 TIMES.
033500             04  LK-HE-NAME          PIC  X(40).
033600             04  LK-HE-HEADER-COUNT  PIC  9(02).
033700             04  LK-HE-HEADERS       OCCURS 20 TIMES
033800                                     PIC  X(40).
033900             04  LK-HE-POSITION      PIC  X(05).
034000             04  LK-HE-SUM-COLUMN    PIC  X(40).
034100             04  LK-HE-LOADED        PIC  X(01).
034200             04  FILLER              PIC  X(30).
034300     02  LK-AG-TABLE.
034400         03  LK-AG-ENTRY     OCCURS 500 TIMES.
034500             04  LK-AG-ROW-VALUE.
034600                 05  LK-AG-CELL-VALUE OCCURS 20 TIMES
034700                                      PIC  X(64).
034800                 05  LK-AG-CELL-COUNT PIC  9(04).
034900                 05  FILLER           PIC  X(20).
035000             04  LK-AG-COUNT         PIC  9(09).
035100             04  LK-AG-SUM           PIC S9(13)V9(02) COMP-3.
035200             04  LK-AG-SUM-PRESENT   PIC  X(01).
035300             04  LK-AG-IN-USE        PIC  X(01).
035400             04  FILLER              PIC  X(20).
035500     02  LK-AG-USED-COUNT     PIC  9(04) VALUE ZEROES.
035600     02  LK-VR-RECORD.
035700         03  LK-VR-VALID          PIC  X(01) VALUE 'Y'.
035800         03  LK-VR-ISSUE-COUNT    PIC  9(04) VALUE ZEROES.
035900         03  LK-VR-ISSUES         OCCURS 200 TIMES.
036000             04  LK-VI-CODE           PIC  X(30).
036100             04  LK-VI-MESSAGE        PIC  X(100).
036200             04  LK-VI-HEADER-NAME    PIC  X(40).
036300             04  LK-VI-DETAILS        PIC  X(200).
036400
036500 PROCEDURE DIVISION USING MRGB030-PARMS.
036600
036700*****************************************************************
036800* Main process.                                                 *
036900*****************************************************************
037000 0000-MAIN.
037100     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
037200     PERFORM 2000-CHECK-EMPTY-INPUT   THRU 2000-EXIT.
037300
037400     IF  WS-INPUT-NOT-EMPTY
037500         PERFORM 3000-VALIDATE-GROUPS THRU 3000-EXIT.
037600
037700     PERFORM 9000-RETURN               THRU 9000-EXIT.
037800
037900*****************************************************************
038000* Bring in the header/aggregation tables, open the run log and  *
038100* the ISSUELOG audit trail, and load the VALCTL control deck    *
038200* (an optional file -- see the CHANGE LOG entry for MRG-0055).  *
038300*****************************************************************
038400 1000-INITIALIZE.
038500     MOVE LK-HD-TABLE             TO HD-TABLE.
038600     MOVE LK-AG-TABLE             TO AG-TABLE.
038700     MOVE LK-AG-USED-COUNT        TO WS-VC-USED-COUNT.
038800     MOVE LK-AG-USED-COUNT        TO WS-GROUP-ROW-COUNT.
038900     MOVE 0                       TO WS-VC-USED-COUNT.
039000     MOVE 0                       TO WS-TOTAL-ISSUE-COUNT.
039100     SET  VR-IS-VALID             TO TRUE.
039200     MOVE 0                       TO VR-ISSUE-COUNT.
039300
039400     OPEN EXTEND LOG-FILE.
039500     IF  WS-LOG-STATUS NOT = '00' AND '05'
039600         OPEN OUTPUT LOG-FILE.
039700
039800     OPEN OUTPUT ISSUE-LOG.
039900     IF  WS-FILE-STATUS NOT EQUAL '00'
040000         MOVE 'ISSUELOG'           TO WS-FILE-NAME
040100         PERFORM 9900-BAD-FILE     THRU 9900-EXIT.
040200
040300     OPEN INPUT VALID-CONTROL-FILE.
040400     IF  WS-FILE-STATUS NOT EQUAL '00' AND NOT EQUAL '35'
040500         MOVE 'VALCTL  '           TO WS-FILE-NAME
040600         PERFORM 9900-BAD-FILE     THRU 9900-EXIT.
040700
040800     IF  WS-FILE-STATUS EQUAL '00'
040900         SET  WS-VC-FILE-IS-PRESENT TO TRUE
041000     ELSE
041100         SET  WS-VC-FILE-IS-ABSENT  TO TRUE.
041200
041300     IF  WS-VC-FILE-IS-PRESENT
041400         PERFORM 1100-LOAD-VC-ENTRIES THRU 1100-EXIT
041500         CLOSE VALID-CONTROL-FILE.
041600
041700 1000-EXIT.
041800     EXIT.
041900
042000*****************************************************************
042100* Read every VALCTL line and load its expectations into         *
042200* VC-TABLE, up to WS-MAX-VC-ROWS entries.                        *
042300*****************************************************************
042400 1100-LOAD-VC-ENTRIES.
042500     MOVE 'N'                     TO WS-VC-EOF-FLAG.
042600
042700     PERFORM 1150-READ-VC-LINE    THRU 1150-EXIT.
042800
042900     PERFORM 1170-LOAD-ONE-VC     THRU 1170-EXIT
043000         WITH TEST BEFORE
043100         UNTIL WS-VC-AT-EOF.
043200
043300 1100-EXIT.
043400     EXIT.
043500
043600 1150-READ-VC-LINE.
043700     READ VALID-CONTROL-FILE INTO WS-VC-LINE
043800         AT END SET WS-VC-AT-EOF TO TRUE
043900     END-READ.
044000
044100 1150-EXIT.
044200     EXIT.
044300
044400 1170-LOAD-ONE-VC.
044500     IF  WS-VC-USED-COUNT LESS THAN WS-MAX-VC-ROWS
044600         PERFORM 1180-SPLIT-VC-LINE THRU 1180-EXIT.
044700
044800     PERFORM 1150-READ-VC-LINE    THRU 1150-EXIT.
044900
045000 1170-EXIT.
045100     EXIT.
045200
045300*****************************************************************
045400* Split one VALCTL line on the semicolon and load VC-TABLE.     *
045500* Layout: name;rows-flag;expected-rows;sum-flag;expected-sum;   *
045600*         tolerance;scale;missing-as-warn-flag.                  *
045700*****************************************************************
045800 1180-SPLIT-VC-LINE.
045900     MOVE SPACES                  TO WS-VC-FIELDS.
046000
046100     UNSTRING WS-VC-LINE DELIMITED BY ';'
046200         INTO WS-VC-F1 WS-VC-F2 WS-VC-F3 WS-VC-F4
046300              WS-VC-F5 WS-VC-F6 WS-VC-F7 WS-VC-F8.
046400
046500     ADD 1                        TO WS-VC-USED-COUNT.
046600     SET  VC-IX                   TO WS-VC-USED-COUNT.
046700
046800     MOVE WS-VC-F1                TO VT-HEADER-NAME (VC-IX).
046900     MOVE WS-VC-F2                TO VT-ROWS-PRESENT (VC-IX).
047000     MOVE WS-VC-F4                TO VT-SUM-PRESENT  (VC-IX).
047100     MOVE WS-VC-F8                TO VT-TREAT-MISSING-AS-WARN
047200                                                  (VC-IX).
047300     MOVE 'Y'                     TO VT-IN-USE (VC-IX).
047400
047500     IF  WS-VC-F7 EQUAL SPACES OR WS-VC-F7 EQUAL '00'
047600         MOVE 2                   TO VT-SUM-SCALE (VC-IX)
047700     ELSE
047800         MOVE WS-VC-F7            TO VT-SUM-SCALE (VC-IX).
047900
048000     IF  VT-ROWS-CONFIGURED (VC-IX)
048100         MOVE WS-VC-F3            TO VT-EXPECTED-ROWS (VC-IX).
048200
048300     IF  VT-SUM-CONFIGURED (VC-IX)
048400         MOVE WS-VC-F5            TO VT-EXPECTED-SUM (VC-IX)
048500         MOVE WS-VC-F6            TO VT-SUM-TOLERANCE (VC-IX).
048600
048700 1180-EXIT.
048800     EXIT.
048900
049000*****************************************************************
049100* EMPTY_MERGED_DATA -- MRGB020 produced no aggregated rows at   *
049200* all, so there is nothing here to validate.                     *
049300*****************************************************************
049400 2000-CHECK-EMPTY-INPUT.
049500     SET  WS-INPUT-NOT-EMPTY      TO TRUE.
049600
049700     IF  LK-AG-USED-COUNT EQUAL ZEROES
049800         SET  WS-INPUT-IS-EMPTY   TO TRUE
049900         MOVE 'EMPTY_MERGED_DATA' TO WS-ISSUE-CODE
050000         MOVE 'Merged data contains no header groups.'
050100                                  TO WS-ISSUE-MESSAGE
050200         MOVE SPACES              TO WS-ISSUE-HEADER
050300         MOVE SPACES              TO WS-ISSUE-DETAILS
050400         PERFORM 9800-RAISE-ISSUE THRU 9800-EXIT.
050500
050600 2000-EXIT.
050700     EXIT.
050800
050900*****************************************************************
051000* Validate every one of the 20 possible header groups, direct-  *
051100* indexed by column count exactly as HD-TABLE and AG-TABLE are.  *
051200*****************************************************************
051300 3000-VALIDATE-GROUPS.
051400     PERFORM 3100-VALIDATE-ONE-GROUP THRU 3100-EXIT
051500         VARYING HD-IX FROM 1 BY 1
051600         UNTIL   HD-IX > 20.
051700
051800 3000-EXIT.
051900     EXIT.
052000
052100 3100-VALIDATE-ONE-GROUP.
052200     MOVE 0                       TO WS-GROUP-ROW-COUNT.
052300     SET  WS-HEADER-IS-VALID      TO TRUE.
052400
052500     PERFORM 3110-COUNT-GROUP-ROWS THRU 3110-EXIT
052600         VARYING AG-IX FROM 1 BY 1
052700         UNTIL   AG-IX > LK-AG-USED-COUNT.
052800
052900     IF  HE-NOT-LOADED (HD-IX) OR HE-NAME (HD-IX) EQUAL SPACES
053000         SET  WS-HEADER-IS-INVALID TO TRUE.
053100
053200     IF  WS-HEADER-IS-INVALID AND WS-GROUP-ROW-COUNT
053300                                    GREATER THAN ZEROES
053400         PERFORM 3120-RAISE-INVALID-HEADER THRU 3120-EXIT.
053500
053600     IF  WS-HEADER-IS-VALID AND WS-GROUP-ROW-COUNT EQUAL ZEROES
053700         PERFORM 3130-RAISE-EMPTY-GROUP    THRU 3130-EXIT.
053800
053900     IF  WS-HEADER-IS-VALID AND WS-GROUP-ROW-COUNT
054000                                  GREATER THAN ZEROES
054100         PERFORM 3200-VALIDATE-ENTRIES     THRU 3200-EXIT.
054200
054300 3100-EXIT.
054400     EXIT.
054500
054600 3110-COUNT-GROUP-ROWS.
054700     IF  AG-ENTRY-IN-USE (AG-IX) AND
054800         AG-CELL-COUNT (AG-IX) EQUAL HD-IX
054900         ADD 1                    TO WS-GROUP-ROW-COUNT.
055000
055100 3110-EXIT.
055200     EXIT.
055300
055400 3120-RAISE-INVALID-HEADER.
055500     SET  WS-COLUMN-COUNT-DISP    TO HD-IX.
055600     MOVE 'INVALID_HEADER'        TO WS-ISSUE-CODE.
055700     MOVE 'Header is missing or unnamed for this column count.'
055800                                  TO WS-ISSUE-MESSAGE.
055900     MOVE HE-NAME (HD-IX)         TO WS-ISSUE-HEADER.
056000     MOVE SPACES                  TO WS-ISSUE-DETAILS.
056100     STRING 'COLUMN-COUNT=' WS-COLUMN-COUNT-DISP
056200         DELIMITED BY SIZE
056300         INTO WS-ISSUE-DETAILS.
056400     PERFORM 9800-RAISE-ISSUE     THRU 9800-EXIT.
056500
056600 3120-EXIT.
056700     EXIT.
056800
056900 3130-RAISE-EMPTY-GROUP.
057000     MOVE 'EMPTY_GROUP'           TO WS-ISSUE-CODE.
057100     MOVE 'Header group has no aggregated rows in the result.'
057200                                  TO WS-ISSUE-MESSAGE.
057300     MOVE HE-NAME (HD-IX)         TO WS-ISSUE-HEADER.
057400     MOVE SPACES                  TO WS-ISSUE-DETAILS.
057500     PERFORM 9800-RAISE-ISSUE     THRU 9800-EXIT.
057600
057700 3130-EXIT.
057800     EXIT.
057900
058000*****************************************************************
058100* Validate every AG-TABLE entry belonging to this header group, *
058200* accumulate the group totals, then check them against VALCTL.  *
058300*****************************************************************
058400 3200-VALIDATE-ENTRIES.
058500     MOVE 0                       TO WS-GROUP-ROW-COUNT.
058600     MOVE 0                       TO WS-ACTUAL-SUM.
058700     MOVE 'N'                     TO WS-VC-FOUND-FLAG.
058800
058900     PERFORM 3210-VALIDATE-ONE-ENTRY THRU 3210-EXIT
059000         VARYING AG-IX FROM 1 BY 1
059100         UNTIL   AG-IX > LK-AG-USED-COUNT.
059200
059300     PERFORM 3310-FIND-VC-ENTRY   THRU 3310-EXIT
059400         VARYING VC-IX FROM 1 BY 1
059500         UNTIL   VC-IX > WS-VC-USED-COUNT
059600         OR      WS-VC-ENTRY-FOUND.
059700
059800     PERFORM 3300-CHECK-ROW-COUNT THRU 3300-EXIT.
059900     PERFORM 3400-CHECK-SUM       THRU 3400-EXIT.
060000
060100 3200-EXIT.
060200     EXIT.
060300
060400 3210-VALIDATE-ONE-ENTRY.
060500     IF  AG-ENTRY-IN-USE (AG-IX) AND
060600         AG-CELL-COUNT (AG-IX) EQUAL HD-IX
060700         PERFORM 3220-CHECK-ONE-ENTRY THRU 3220-EXIT.
060800
060900 3210-EXIT.
061000     EXIT.
061100
061200 3220-CHECK-ONE-ENTRY.
061300     IF  AG-SUM-PRESENT (AG-IX) EQUAL 'Y' OR
061400         AG-SUM-PRESENT (AG-IX) EQUAL 'N'
061500         PERFORM 3240-CHECK-ENTRY-DETAIL     THRU 3240-EXIT
061600     ELSE
061700         PERFORM 3230-RAISE-NULL-AGGREGATION THRU 3230-EXIT.
061800
061900 3220-EXIT.
062000     EXIT.
062100
062200 3230-RAISE-NULL-AGGREGATION.
062300     MOVE 'NULL_AGGREGATION'      TO WS-ISSUE-CODE.
062400     MOVE 'Aggregation entry is corrupted or was never populated.'
062500                                  TO WS-ISSUE-MESSAGE.
062600     MOVE HE-NAME (HD-IX)         TO WS-ISSUE-HEADER.
062700     PERFORM 9700-BUILD-ROW-KEY   THRU 9700-EXIT.
062800     MOVE SPACES                  TO WS-ISSUE-DETAILS.
062900     STRING 'KEY=' WS-ROW-KEY-TEXT
063000         DELIMITED BY SIZE
063100         INTO WS-ISSUE-DETAILS.
063200     PERFORM 9800-RAISE-ISSUE     THRU 9800-EXIT.
063300
063400 3230-EXIT.
063500     EXIT.
063600
063700 3240-CHECK-ENTRY-DETAIL.
063800     IF  AG-COUNT (AG-IX) LESS THAN 1
063900         PERFORM 3250-RAISE-INVALID-ROW-COUNT THRU 3250-EXIT.
064000
064100     ADD AG-COUNT (AG-IX)          TO WS-GROUP-ROW-COUNT.
064200
064300     IF  AG-SUM-IS-ABSENT (AG-IX)
064400         PERFORM 3260-RAISE-NULL-SUM-VALUE    THRU 3260-EXIT
064500     ELSE
064600         ADD AG-SUM (AG-IX)         TO WS-ACTUAL-SUM.
064700
064800 3240-EXIT.
064900     EXIT.
065000
065100 3250-RAISE-INVALID-ROW-COUNT.
065200     MOVE 'INVALID_ROW_COUNT'      TO WS-ISSUE-CODE.
065300     MOVE 'Aggregated row occurrence count is less than one.'
065400                                   TO WS-ISSUE-MESSAGE.
065500     MOVE HE-NAME (HD-IX)          TO WS-ISSUE-HEADER.
065600     PERFORM 9700-BUILD-ROW-KEY    THRU 9700-EXIT.
065700     MOVE AG-COUNT (AG-IX)         TO WS-ACTUAL-ROWS-EDIT.
065800     MOVE SPACES                   TO WS-ISSUE-DETAILS.
065900     STRING 'KEY=' WS-ROW-KEY-TEXT
066000            ' ACTUAL-COUNT=' WS-ACTUAL-ROWS-EDIT
066100         DELIMITED BY SIZE
066200         INTO WS-ISSUE-DETAILS.
066300     PERFORM 9800-RAISE-ISSUE      THRU 9800-EXIT.
066400
066500 3250-EXIT.
066600     EXIT.
066700
066800 3260-RAISE-NULL-SUM-VALUE.
066900     MOVE 'NULL_SUM_VALUE'         TO WS-ISSUE-CODE.
067000     MOVE 'Aggregated sum value is absent for this row.'
067100                                   TO WS-ISSUE-MESSAGE.
067200     MOVE HE-NAME (HD-IX)          TO WS-ISSUE-HEADER.
067300     PERFORM 9700-BUILD-ROW-KEY    THRU 9700-EXIT.
067400     MOVE SPACES                   TO WS-ISSUE-DETAILS.
067500     STRING 'KEY=' WS-ROW-KEY-TEXT
067600         DELIMITED BY SIZE
067700         INTO WS-ISSUE-DETAILS.
067800     PERFORM 9800-RAISE-ISSUE      THRU 9800-EXIT.
067900
068000 3260-EXIT.
068100     EXIT.
068200
068300*****************************************************************
068400* Row-count check -- skipped entirely when VALCTL names no      *
068500* expectation for this header (no issue raised either way).      *
068600*****************************************************************
068700 3300-CHECK-ROW-COUNT.
068800     IF  WS-VC-ENTRY-FOUND AND VT-ROWS-CONFIGURED (WS-VC-FOUND-IX)
068900         PERFORM 3320-COMPARE-ROW-COUNT THRU 3320-EXIT.
069000
069100 3300-EXIT.
069200     EXIT.
069300
069400 3310-FIND-VC-ENTRY.
069500     IF  VT-ENTRY-IN-USE (VC-IX) AND
069600         VT-HEADER-NAME (VC-IX) EQUAL HE-NAME (HD-IX)
069700         MOVE 'Y'                  TO WS-VC-FOUND-FLAG
069800         SET  WS-VC-FOUND-IX       TO VC-IX.
069900
070000 3310-EXIT.
070100     EXIT.
070200
070300 3320-COMPARE-ROW-COUNT.
070400     IF  WS-GROUP-ROW-COUNT NOT EQUAL VT-EXPECTED-ROWS
070500                                          (WS-VC-FOUND-IX)
070600         PERFORM 3330-RAISE-COUNT-MISMATCH THRU 3330-EXIT.
070700
070800 3320-EXIT.
070900     EXIT.
071000
071100 3330-RAISE-COUNT-MISMATCH.
071200     MOVE 'COUNT_MISMATCH'         TO WS-ISSUE-CODE.
071300     MOVE 'Header row count does not match expected count.'
071400                                   TO WS-ISSUE-MESSAGE.
071500     MOVE HE-NAME (HD-IX)          TO WS-ISSUE-HEADER.
071600     MOVE VT-EXPECTED-ROWS (WS-VC-FOUND-IX)
071700                                   TO WS-EXPECTED-ROWS-EDIT.
071800     MOVE WS-GROUP-ROW-COUNT        TO WS-ACTUAL-ROWS-EDIT.
071900     MOVE SPACES                    TO WS-ISSUE-DETAILS.
072000     STRING 'EXPECTED=' WS-EXPECTED-ROWS-EDIT
072100            ' ACTUAL='  WS-ACTUAL-ROWS-EDIT
072200         DELIMITED BY SIZE
072300         INTO WS-ISSUE-DETAILS.
072400     PERFORM 9800-RAISE-ISSUE       THRU 9800-EXIT.
072500
072600 3330-EXIT.
072700     EXIT.
072800
072900*****************************************************************
073000* Sum check -- only when the header names a sum column, VALCTL  *
073100* names an expected sum, both rounded HALF-UP to VC-SUM-SCALE   *
073200* places before the tolerance compare.                           *
073300*****************************************************************
073400 3400-CHECK-SUM.
073500     IF  HE-SUM-COLUMN (HD-IX) NOT EQUAL SPACES AND
073600         WS-VC-ENTRY-FOUND AND
073700         VT-SUM-CONFIGURED (WS-VC-FOUND-IX)
073800         PERFORM 3410-ROUND-AND-COMPARE THRU 3410-EXIT.
073900
074000 3400-EXIT.
074100     EXIT.
074200
074300 3410-ROUND-AND-COMPARE.
074400     MOVE VT-SUM-SCALE (WS-VC-FOUND-IX)    TO WS-ROUND-SCALE.
074500     MOVE VT-EXPECTED-SUM (WS-VC-FOUND-IX) TO WS-EXPECTED-SUM.
074600
074700     PERFORM 9500-BUILD-SCALE-FACTOR       THRU 9500-EXIT.
074800
074900     COMPUTE WS-SCALED-ACTUAL   ROUNDED =
075000             WS-ACTUAL-SUM * WS-SCALE-FACTOR.
075100     COMPUTE WS-ROUNDED-ACTUAL =
075200             WS-SCALED-ACTUAL / WS-SCALE-FACTOR.
075300
075400     COMPUTE WS-SCALED-EXPECTED ROUNDED =
075500             WS-EXPECTED-SUM * WS-SCALE-FACTOR.
075600     COMPUTE WS-ROUNDED-EXPECTED =
075700             WS-SCALED-EXPECTED / WS-SCALE-FACTOR.
075800
075900     COMPUTE WS-SUM-DELTA =
076000         WS-ROUNDED-ACTUAL - WS-ROUNDED-EXPECTED.
076100
076200     IF  WS-SUM-DELTA LESS THAN ZEROES
076300         COMPUTE WS-SUM-DELTA = ZEROES - WS-SUM-DELTA.
076400
076500     MOVE VT-SUM-TOLERANCE (WS-VC-FOUND-IX)
076600                                  TO WS-SUM-TOLERANCE-ABS.
076700
076800     IF  WS-SUM-TOLERANCE-ABS LESS THAN ZEROES
076900         COMPUTE WS-SUM-TOLERANCE-ABS =
077000             ZEROES - WS-SUM-TOLERANCE-ABS.
077100
077200     IF  WS-SUM-DELTA GREATER THAN WS-SUM-TOLERANCE-ABS
077300         PERFORM 3420-RAISE-SUM-MISMATCH THRU 3420-EXIT.
077400
077500 3410-EXIT.
077600     EXIT.
077700
077800 3420-RAISE-SUM-MISMATCH.
077900     MOVE 'SUM_MISMATCH'           TO WS-ISSUE-CODE.
078000     MOVE 'Header sum is outside the expected tolerance.'
078100                                   TO WS-ISSUE-MESSAGE.
078200     MOVE HE-NAME (HD-IX)          TO WS-ISSUE-HEADER.
078300     MOVE WS-ROUNDED-EXPECTED       TO WS-EXPECTED-SUM-EDIT.
078400     MOVE WS-ROUNDED-ACTUAL         TO WS-ACTUAL-SUM-EDIT.
078500     MOVE WS-SUM-TOLERANCE-ABS      TO WS-TOLERANCE-EDIT.
078600     MOVE WS-SUM-DELTA              TO WS-DELTA-EDIT.
078700     MOVE SPACES                    TO WS-ISSUE-DETAILS.
078800     STRING 'EXPECTED=' WS-EXPECTED-SUM-EDIT
078900            ' ACTUAL='  WS-ACTUAL-SUM-EDIT
079000            ' TOLERANCE=' WS-TOLERANCE-EDIT
079100            ' DELTA=' WS-DELTA-EDIT
079200         DELIMITED BY SIZE
079300         INTO WS-ISSUE-DETAILS.
079400     PERFORM 9800-RAISE-ISSUE       THRU 9800-EXIT.
079500
079600 3420-EXIT.
079700     EXIT.
079800
079900*****************************************************************
080000* Build a scale factor of 10 ** WS-ROUND-SCALE by repeated      *
080100* multiplication -- no exponentiation operator, no intrinsic    *
080200* FUNCTION, just COMPUTE ROUNDED for the HALF-UP behavior.       *
080300*****************************************************************
080400 9500-BUILD-SCALE-FACTOR.
080500     MOVE 1                        TO WS-SCALE-FACTOR.
080600
080700     PERFORM 9510-MULTIPLY-BY-TEN  THRU 9510-EXIT
080800         VARYING WS-SCALE-SUB FROM 1 BY 1
080900         UNTIL   WS-SCALE-SUB > WS-ROUND-SCALE.
081000
081100 9500-EXIT.
081200     EXIT.
081300
081400 9510-MULTIPLY-BY-TEN.
081500     MULTIPLY WS-SCALE-FACTOR BY 10 GIVING WS-SCALE-FACTOR.
081600
081700 9510-EXIT.
081800     EXIT.
081900
082000*****************************************************************
082100* Build the pipe-separated row key text used in the detail      *
082200* text of every per-row issue.                                   *
082300*****************************************************************
082400 9700-BUILD-ROW-KEY.
082500     MOVE SPACES                   TO WS-ROW-KEY-TEXT.
082600     MOVE 1                        TO WS-KEY-POINTER.
082700
082800     PERFORM 9710-APPEND-ONE-CELL  THRU 9710-EXIT
082900         VARYING WS-CELL-SUB FROM 1 BY 1
083000         UNTIL   WS-CELL-SUB > AG-CELL-COUNT (AG-IX).
083100
083200 9700-EXIT.
083300     EXIT.
083400
083500 9710-APPEND-ONE-CELL.
083600     IF  WS-CELL-SUB GREATER THAN 1
083700         STRING '|' DELIMITED BY SIZE
083800             INTO WS-ROW-KEY-TEXT
083900             WITH POINTER WS-KEY-POINTER.
084000
084100     STRING AG-CELL-VALUE (AG-IX, WS-CELL-SUB) DELIMITED BY SPACE
084200         INTO WS-ROW-KEY-TEXT
084300         WITH POINTER WS-KEY-POINTER.
084400
084500 9710-EXIT.
084600     EXIT.
084700
084800*****************************************************************
084900* Record one issue: bump the counters, write it to ISSUELOG     *
085000* unconditionally, and carry it back to the caller only while   *
085100* WS-MAX-VI-ROWS has not been exceeded.                          *
085200*****************************************************************
085300 9800-RAISE-ISSUE.
085400     MOVE WS-ISSUE-CODE            TO VI-CODE.
085500     MOVE WS-ISSUE-MESSAGE         TO VI-MESSAGE.
085600     MOVE WS-ISSUE-HEADER          TO VI-HEADER-NAME.
085700     MOVE WS-ISSUE-DETAILS         TO VI-DETAILS.
085800
085900     SET  VR-IS-INVALID            TO TRUE.
086000     ADD 1                         TO VR-ISSUE-COUNT.
086100     ADD 1                         TO WS-TOTAL-ISSUE-COUNT.
086200
086300     WRITE ISSUE-RECORD FROM VI-RECORD.
086400
086500     IF  WS-TOTAL-ISSUE-COUNT NOT GREATER THAN WS-MAX-VI-ROWS
086600         PERFORM 9810-STORE-ISSUE-ENTRY THRU 9810-EXIT.
086700
086800 9800-EXIT.
086900     EXIT.
087000
087100 9810-STORE-ISSUE-ENTRY.
087200     MOVE VI-CODE          TO LK-VI-CODE (WS-TOTAL-ISSUE-COUNT).
087300     MOVE VI-MESSAGE       TO
087400                          LK-VI-MESSAGE (WS-TOTAL-ISSUE-COUNT).
087500     MOVE VI-HEADER-NAME   TO LK-VI-HEADER-NAME
087600                                        (WS-TOTAL-ISSUE-COUNT).
087700     MOVE VI-DETAILS       TO
087800                          LK-VI-DETAILS (WS-TOTAL-ISSUE-COUNT).
087900
088000 9810-EXIT.
088100     EXIT.
088200
088300*****************************************************************
088400* Hand the finished tables and validation report back to the   *
088500* caller.                                                        *
088600*****************************************************************
088700 9000-RETURN.
088800     MOVE HD-TABLE                 TO LK-HD-TABLE.
088900     MOVE AG-TABLE                 TO LK-AG-TABLE.
089000     MOVE VR-VALID                 TO LK-VR-VALID.
089100     MOVE VR-ISSUE-COUNT           TO LK-VR-ISSUE-COUNT.
089200     MOVE 0                        TO LK-RETURN-CODE.
089300
089400     CLOSE ISSUE-LOG.
089500
089600 9000-EXIT.
089700     EXIT.
089800
089900*****************************************************************
090000* A required file would not open -- fatal, route through        *
090100* MRGB090 the same as every other MRGB program.                  *
090200*****************************************************************
090300 9900-BAD-FILE.
090400     MOVE WS-FILE-STATUS           TO FE-STATUS.
090450     PERFORM 9990-FILE-ERROR       THRU 9990-EXIT.
090500     PERFORM 9998-FATAL-ERROR      THRU 9998-EXIT.
090600
090700 9900-EXIT.
090800     EXIT.
090900
091000*****************************************************************
091100* File status error -- write the run log record.                *
091200*****************************************************************
091300 9990-FILE-ERROR.
091400     MOVE WS-FILE-NAME             TO FE-DS.
091500     MOVE WS-FILE-STATUS           TO FE-STATUS.
091600     MOVE FCT-ERROR                TO LG-MESSAGE.
091700     PERFORM 9999-WRITE-LOG        THRU 9999-EXIT.
091800
091900 9990-EXIT.
092000     EXIT.
092100
092200*****************************************************************
092300* Issue CALL to MRGB090 for the central fatal-message process.  *
092400*****************************************************************
092500 9998-FATAL-ERROR.
092600     MOVE WS-PROGRAM-ID            TO CA090-PROGRAM.
092700     MOVE WS-FILE-NAME             TO CA090-FILE.
092800
092900     CALL 'MRGB090' USING MRGB090-PARMS.
093000
093100     MOVE CA090-STATUS             TO RETURN-CODE.
093200
093300     GOBACK.
093400
093500 9998-EXIT.
093600     EXIT.
093700
093800*****************************************************************
093900* Write the run log record.                                     *
094000*****************************************************************
094100 9999-WRITE-LOG.
094200     MOVE WS-PROGRAM-ID            TO LG-PROGRAM.
094300     WRITE LOG-RECORD FROM LOG-LINE.
094400     CLOSE LOG-FILE.
094500
094600 9999-EXIT.
094700     EXIT.
