000100*****************************************************************
000200* MRGB ROW-VALUE record definition.                             *
000300*****************************************************************
000400* One input data row, expressed as an ordered list of cell      *
000500* text values.  Shared by the merge input record (MRGB020) and  *
000600* embedded as the grouping key inside the aggregation record    *
000700* (MRGBAGC) -- a row and its aggregate key are the same shape.  *
000800*****************************************************************
000900 01  RO-ROW-VALUE.
001000     02  RO-CELL-VALUE      OCCURS 20 TIMES
001100                            PIC  X(64) VALUE SPACES.
001200     02  RO-CELL-COUNT      PIC  9(04) VALUE ZEROES.
001300     02  FILLER             PIC  X(20) VALUE SPACES.
