000100*****************************************************************
000200* Start - MRGB error message resources.                         *
000300*****************************************************************
000400* This member is the shop's master copy of the file-error /     *
000500* fatal-error / write-log paragraph trio common to every MRGB   *
000600* program.  As with the old HANDLE member it is kept here for   *
000700* reference and pasted into each program rather than COPYd --   *
000800* every program still carries its own FE-PARAGRAPH literal so   *
000900* the run log can tell which program and paragraph blew up.     *
001000*****************************************************************
001100 01  MRGB090                PIC  X(08) VALUE 'MRGB090 '.
001200 01  RUN-ABEND-CODE         PIC  9(04) VALUE ZEROES.
001300
001400 01  MRGB090-PARMS.
001500     02  CA090-STATUS       PIC  9(03) VALUE ZEROES.
001600     02  CA090-REASON       PIC  9(02) VALUE ZEROES.
001700     02  CA090-PROGRAM      PIC  X(08) VALUE SPACES.
001800     02  CA090-FILE         PIC  X(08) VALUE SPACES.
001900     02  CA090-FIELD        PIC  X(16) VALUE SPACES.
002000     02  CA090-KEY          PIC  X(64) VALUE SPACES.
002100
002200 01  FCT-ERROR.
002300     02  FILLER             PIC  X(13) VALUE 'File Error   '.
002400     02  FE-DS              PIC  X(08) VALUE SPACES.
002500     02  FILLER             PIC  X(01) VALUE SPACES.
002600     02  FILLER             PIC  X(07) VALUE 'STATUS:'.
002700     02  FE-STATUS          PIC  X(02) VALUE SPACES.
002800     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
002900     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
003000     02  FILLER             PIC  X(30) VALUE SPACES.
003100
003200*****************************************************************
003300* End   - MRGB error message resources.                         *
003400*****************************************************************
003500
003600*****************************************************************
003700* File status error -- write the run log record.                *
003800*****************************************************************
003900 9990-FILE-ERROR.
004000     MOVE WS-FILE-NAME          TO FE-DS
004100     MOVE WS-FILE-STATUS        TO FE-STATUS
004200     MOVE FCT-ERROR             TO LG-MESSAGE
004300     PERFORM 9999-WRITE-LOG   THRU 9999-EXIT.
004400
004500 9990-EXIT.
004600     EXIT.
004700
004800*****************************************************************
004900* Issue CALL to MRGB090 for the central fatal-message process.  *
005000*****************************************************************
005100 9998-FATAL-ERROR.
005200     MOVE WS-PROGRAM-ID          TO CA090-PROGRAM.
005300
005400     CALL 'MRGB090' USING MRGB090-PARMS.
005500
005600     MOVE CA090-STATUS           TO RETURN-CODE.
005700
005800     GOBACK.
005900
006000 9998-EXIT.
006100     EXIT.
006200
006300*****************************************************************
006400* Write the run log record.                                     *
006500*****************************************************************
006600 9999-WRITE-LOG.
006700     MOVE WS-PROGRAM-ID          TO LG-PROGRAM.
006800     WRITE LOG-RECORD FROM LOG-LINE.
006900
007000 9999-EXIT.
007100     EXIT.
