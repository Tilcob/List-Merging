000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRGB000.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  05/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* MRGB - Batch List-Merge Consolidation.                        *
001100*                                                               *
001200* MERGE EXPORT TASK - JOB STEP DRIVER.                          *
001300*                                                               *
001400* This is the top of the MRGB batch suite -- run as its own    *
001500* job step, driving the load/merge/export sequence:              *
001600*   MRGB010 - Load the header directory (BUNDLEHD/OVERRIDE).    *
001700*   MRGB020 - Merge and aggregate every bundle input file.      *
001800*   MRGB040 - Sort and write the merged result (MERGEOUT).       *
001900*                                                               *
002000* MRGB030 (Merge Validation Service) is run as its own          *
002100* companion job step immediately behind this one and is not     *
002200* CALLed from here -- a validation failure is reported          *
002300* against the merged output this step already produced, not     *
002400* used to gate whether that output gets written in the first    *
002500* place.  See the JCL member for the step ordering.              *
002600*                                                                *
002700*****************************************************************
002800* CHANGE LOG                                                    *
002900*****************************************************************
003000* DATE       INIT  TICKET     DESCRIPTION                       *
003100* ---------- ----  ---------  ------------------------------    *
003200* 05/14/1991 RJK   MRG-0001   Initial write, ported from the    *
003300*                             ZFAM102 replication driver -- the *
003400*                             stage/CALL/check sequence is the  *
003500*                             same shape, batch instead of      *
003600*                             CICS.                              *
003700* 08/02/1991 RJK   MRG-0006   Added the return-code roll-up so  *
003800*                             the worst of the three stage      *
003900*                             codes becomes the job step's own. *
004000* 02/19/1992 RAF   MRG-0014  Added WS-STEP-NAME to the run log  *
004100*                             so operations can tell which      *
004200*                             stage a fatal came from without   *
004300*                             opening the SYSOUT.                *
004400* 11/03/1992 RJK   MRG-0021  Corrected WS-AG-USED-COUNT not     *
004500*                             being carried from MRGB020's      *
004600*                             LK-AG-USED-COUNT into MRGB040's    *
004700*                             own parameter block.               *
004800* 06/21/1993 RAF   MRG-0033  Added the run-start/run-end log     *
004900*                             banner lines.                      *
005000* 01/07/1994 RJK   MRG-0040  Job now ends with return code 8     *
005100*                             (not 0) when MRGB020 aggregates    *
005200*                             zero header groups -- an empty     *
005300*                             merge used to look like a clean    *
005400*                             run.                               *
005500* 09/18/1994 RAF   MRG-0047  Added CA090-REASON codes 01/02/03   *
005600*                             so the abend banner tells which    *
005700*                             stage was running at the fatal.    *
005800* 03/02/1995 RJK   MRG-0052  Y2K READINESS - LG-TIMESTAMP field  *
005900*                             already widened in MRGB090; this   *
006000*                             driver carries no date fields of   *
006100*                             its own.                           *
006200* 10/11/1996 RAF   MRG-0058  Added the header/aggregation table  *
006300*                             clear at 1000-INITIALIZE -- a      *
006400*                             prior job step's leftover storage  *
006500*                             was showing up in the tables on    *
006600*                             one region reuse.                  *
006700* 04/05/1997 RJK   MRG-0063  Widened WS-STEP-NAME to line up     *
006800*                             with the MRGB090 abend banner      *
006900*                             columns.                           *
007000* 12/15/1998 RAF   MRG-0071  Y2K FOLLOW-UP - reviewed; no date   *
007100*                             fields processed by this driver.   *
007200* 02/28/1999 RJK   MRG-0074  Split MRGB030 back out into its own *
007300*                             job step -- running it inline here *
007400*                             was blocking the export from       *
007500*                             writing on a validation failure,   *
007600*                             which audit did not want.          *
007700* 07/19/2000 RAF   MRG-0080  Return code roll-up now uses        *
007800*                             greatest-of instead of last-wins.  *
007900* 05/30/2002 RJK   MRG-0085  Minor cleanup ahead of the annual   *
008000*                             disaster-recovery walkthrough.     *
008050* 03/14/2005 RAF   MRG-0094  Added the WS-RUN-BANNER DISPLAY at  *
008060*                             9000-FINISH so the operator sees   *
008070*                             the step name and final return     *
008080*                             code on the SYSOUT without having  *
008090*                             to pull the MRGBLOG output.        *
008100*****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS  WS-ALPHA-CLASS  IS 'A' THRU 'Z'
008700     UPSI-0 ON STATUS IS MRGB-TEST-MODE
008800     UPSI-0 OFF STATUS IS MRGB-PROD-MODE.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT LOG-FILE       ASSIGN TO MRGBLOG
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS WS-LOG-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  LOG-FILE            RECORD CONTAINS 132 CHARACTERS
009800                          LABEL RECORDS ARE STANDARD.
009900 01  LOG-RECORD               PIC  X(132).
010000
010100 WORKING-STORAGE SECTION.
010200*****************************************************************
010300* DEFINE LOCAL VARIABLES                                        *
010400*****************************************************************
010500 77  WS-LOG-STATUS          PIC  X(02) VALUE SPACES.
010600 77  WS-WORST-RETURN-CODE   PIC S9(04) COMP VALUE ZEROES.
010700 77  WS-THIS-RETURN-CODE    PIC S9(04) COMP VALUE ZEROES.
010800
010900 01  WS-PROGRAM-ID          PIC  X(08) VALUE 'MRGB000 '.
011000 01  WS-STEP-NAME           PIC  X(08) VALUE SPACES.
011050
011060 01  WS-RUN-BANNER.
011070     02  RB-PROGRAM-ID      PIC  X(08) VALUE SPACES.
011080     02  FILLER             PIC  X(01) VALUE SPACE.
011090     02  RB-STEP-NAME       PIC  X(08) VALUE SPACES.
011095     02  FILLER             PIC  X(01) VALUE SPACE.
011096     02  RB-RETURN-CODE     PIC  9(04) VALUE ZEROES.
011097 01  WS-RUN-BANNER-R        REDEFINES WS-RUN-BANNER
011098                            PIC  X(22).
011100
011200 01  LOG-LINE.
011300     02  LG-TIMESTAMP       PIC  X(15) VALUE SPACES.
011400     02  FILLER             PIC  X(01) VALUE SPACES.
011500     02  LG-PROGRAM         PIC  X(08) VALUE SPACES.
011600     02  FILLER             PIC  X(01) VALUE SPACES.
011700     02  LG-MESSAGE         PIC  X(90) VALUE SPACES.
011800     02  FILLER             PIC  X(17) VALUE SPACES.
011900
012000*****************************************************************
012100* Header definition table -- passed from MRGB010 to MRGB020 to  *
012200* MRGB040 unchanged.                                             *
012300*****************************************************************
012400 01  HD-TABLE.
012500     02  HE-ENTRY           OCCURS 20 TIMES INDEXED BY HD-IX.
012600         03  HE-NAME            PIC  X(40).
012700         03  HE-HEADER-COUNT    PIC  9(02).
012800         03  HE-HEADERS         OCCURS 20 TIMES
012900                                PIC  X(40).
013000         03  HE-POSITION        PIC  X(05).
013100         03  HE-SUM-COLUMN      PIC  X(40).
013200         03  HE-LOADED          PIC  X(01).
013300         03  FILLER             PIC  X(30).
013400 01  HD-TABLE-R             REDEFINES HD-TABLE.
013500     02  HE-BYTES           OCCURS 20 TIMES
013600                            PIC  X(918).
013700
013800*****************************************************************
013900* Aggregation result table -- passed from MRGB020 to MRGB040     *
014000* unchanged.                                                     *
014100*****************************************************************
014200 01  AG-TABLE.
014300     02  AG-ENTRY           OCCURS 500 TIMES INDEXED BY AG-IX.
014400         03  AG-ROW-VALUE.
014500             04  AG-CELL-VALUE  OCCURS 20 TIMES
014600                                PIC  X(64) VALUE SPACES.
014700             04  AG-CELL-COUNT  PIC  9(04) VALUE ZEROES.
014800             04  FILLER         PIC  X(20) VALUE SPACES.
014900         03  AG-COUNT           PIC  9(09) VALUE ZEROES.
015000         03  AG-SUM             PIC S9(13)V9(02) COMP-3
015100                                VALUE ZEROES.
015200         03  AG-SUM-PRESENT     PIC  X(01) VALUE 'N'.
015300         03  AG-IN-USE          PIC  X(01) VALUE 'N'.
015400         03  FILLER             PIC  X(20) VALUE SPACES.
015500 01  AG-TABLE-R             REDEFINES AG-TABLE.
015600     02  AG-BYTES           OCCURS 500 TIMES
015700                            PIC  X(1343).
015800
015900 77  WS-AG-USED-COUNT       PIC  9(04) VALUE ZEROES.
016000
016100*****************************************************************
016200* Parameter blocks for the three CALLed stage programs -- laid  *
016300* out field-for-field the same as each stage program's own      *
016400* LINKAGE SECTION.                                               *
016500*****************************************************************
016600 01  MRGB010-PARMS.
016700     02  LK010-RETURN-CODE   PIC  9(02) VALUE ZEROES.
016800     02  LK010-HD-TABLE.
016900         03  LK010-HE-ENTRY  OCCURS 20 TIMES.
017000             04  LK010-HE-NAME          PIC  X(40).
017100             04  LK010-HE-HEADER-COUNT  PIC  9(02).
017200             04  LK010-HE-HEADERS       OCCURS 20 TIMES
017300                                        PIC  X(40).
017400             04  LK010-HE-POSITION      PIC  X(05).
017500             04  LK010-HE-SUM-COLUMN    PIC  X(40).
017600             04  LK010-HE-LOADED        PIC  X(01).
017700             04  FILLER                 PIC  X(30).
017800     02  FILLER                     PIC  X(20).
017900
018000 01  MRGB020-PARMS.
018100     02  LK020-RETURN-CODE   PIC  9(02) VALUE ZEROES.
018200     02  LK020-HD-TABLE.
018300         03  LK020-HE-ENTRY  OCCURS 20 TIMES.
018400             04  LK020-HE-NAME          PIC  X(40).
018500             04  LK020-HE-HEADER-COUNT  PIC  9(02).
018600             04  LK020-HE-HEADERS       OCCURS 20 TIMES
018700                                        PIC  X(40).
018800             04  LK020-HE-POSITION      PIC  X(05).
018900             04  LK020-HE-SUM-COLUMN    PIC  X(40).
019000             04  LK020-HE-LOADED        PIC  X(01).
019100             04  FILLER                 PIC  X(30).
019200     02  LK020-AG-TABLE.
019300         03  LK020-AG-ENTRY  OCCURS 500 TIMES.
019400             04  LK020-AG-ROW-VALUE.
019500                 05  LK020-AG-CELL-VALUE OCCURS 20 TIMES
019600                                         PIC  X(64).
019700                 05  LK020-AG-CELL-COUNT PIC  9(04).
019800                 05  FILLER              PIC  X(20).
019900             04  LK020-AG-COUNT          PIC  9(09).
020000             04  LK020-AG-SUM            PIC S9(13)V9(02)
020100                                         COMP-3.
020200             04  LK020-AG-SUM-PRESENT    PIC  X(01).
020300             04  LK020-AG-IN-USE         PIC  X(01).
020400             04  FILLER                  PIC  X(20).
020500     02  LK020-AG-USED-COUNT PIC  9(04) VALUE ZEROES.
020600
020700 01  MRGB040-PARMS.
020800     02  LK040-RETURN-CODE   PIC  9(02) VALUE ZEROES.
020900     02  LK040-HD-TABLE.
021000         03  LK040-HE-ENTRY  OCCURS 20 TIMES.
021100             04  LK040-HE-NAME          PIC  X(40).
021200             04  LK040-HE-HEADER-COUNT  PIC  9(02).
021300             04  LK040-HE-HEADERS       OCCURS 20 TIMES
021400                                        PIC  X(40).
021500             04  LK040-HE-POSITION      PIC  X(05).
021600             04  LK040-HE-SUM-COLUMN    PIC  X(40).
021700             04  LK040-HE-LOADED        PIC  X(01).
021800             04  FILLER                 PIC  X(30).
021900     02  LK040-AG-TABLE.
022000         03  LK040-AG-ENTRY  OCCURS 500 TIMES.
022100             04  LK040-AG-ROW-VALUE.
022200                 05  LK040-AG-CELL-VALUE OCCURS 20 TIMES
022300                                         PIC  X(64).
022400                 05  LK040-AG-CELL-COUNT PIC  9(04).
022500                 05  FILLER              PIC  X(20).
022600             04  LK040-AG-COUNT          PIC  9(09).
022700             04  LK040-AG-SUM            PIC S9(13)V9(02)
022800                                         COMP-3.
022900             04  LK040-AG-SUM-PRESENT    PIC  X(01).
023000             04  LK040-AG-IN-USE         PIC  X(01).
023100             04  FILLER                  PIC  X(20).
023200     02  LK040-AG-USED-COUNT PIC  9(04) VALUE ZEROES.
023300
023400*****************************************************************
023500* Error message resources, pasted from MRGBERR.                 *
023600*****************************************************************
023700 01  MRGB090                PIC  X(08) VALUE 'MRGB090 '.
023800 01  RUN-ABEND-CODE         PIC  9(04) VALUE ZEROES.
023900
024000 01  MRGB090-PARMS.
024100     02  CA090-STATUS       PIC  9(03) VALUE ZEROES.
024200     02  CA090-REASON       PIC  9(02) VALUE ZEROES.
024300     02  CA090-PROGRAM      PIC  X(08) VALUE SPACES.
024400     02  CA090-FILE         PIC  X(08) VALUE SPACES.
024500     02  CA090-FIELD        PIC  X(16) VALUE SPACES.
024600     02  CA090-KEY          PIC  X(64) VALUE SPACES.
024700
024800 PROCEDURE DIVISION.
024900
025000*****************************************************************
025100* Main process.                                                 *
025200*****************************************************************
025300 0000-MAIN.
025400     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
025500     PERFORM 2000-LOAD-HEADERS        THRU 2000-EXIT.
025600     PERFORM 3000-MERGE-FILES         THRU 3000-EXIT.
025700     PERFORM 4000-EXPORT-RESULT       THRU 4000-EXIT.
025800     PERFORM 9000-FINISH               THRU 9000-EXIT.
025900
026000*****************************************************************
026100* Clear the header/aggregation working storage and open the     *
026200* run log.                                                       *
026300*****************************************************************
026400 1000-INITIALIZE.
026500     MOVE SPACES                   TO HD-TABLE.
026600     MOVE SPACES                   TO AG-TABLE.
026700     MOVE 0                        TO WS-AG-USED-COUNT.
026800     MOVE 0                        TO WS-WORST-RETURN-CODE.
026900
027000     OPEN EXTEND LOG-FILE.
027100     IF  WS-LOG-STATUS NOT = '00' AND '05'
027200         OPEN OUTPUT LOG-FILE.
027300
027400     MOVE 'RUN START'              TO LG-MESSAGE.
027500     PERFORM 9999-WRITE-LOG        THRU 9999-EXIT.
027600
027700 1000-EXIT.
027800     EXIT.
027900
028000*****************************************************************
028100* Stage 1 - load the header directory.                          *
028200*****************************************************************
028300 2000-LOAD-HEADERS.
028400     MOVE 'MRGB010 '               TO WS-STEP-NAME.
028500     MOVE HD-TABLE                 TO LK010-HD-TABLE.
028600
028700     CALL 'MRGB010' USING MRGB010-PARMS.
028800
028900     MOVE LK010-HD-TABLE           TO HD-TABLE.
029000     MOVE LK010-RETURN-CODE        TO WS-THIS-RETURN-CODE.
029100     PERFORM 9700-ROLL-UP-CODE     THRU 9700-EXIT.
029200
029300 2000-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700* Stage 2 - merge and aggregate every bundle input file.        *
029800*****************************************************************
029900 3000-MERGE-FILES.
030000     MOVE 'MRGB020 '               TO WS-STEP-NAME.
030100     MOVE HD-TABLE                 TO LK020-HD-TABLE.
030200     MOVE AG-TABLE                 TO LK020-AG-TABLE.
030300     MOVE WS-AG-USED-COUNT         TO LK020-AG-USED-COUNT.
030400
030500     CALL 'MRGB020' USING MRGB020-PARMS.
030600
030700     MOVE LK020-HD-TABLE           TO HD-TABLE.
030800     MOVE LK020-AG-TABLE           TO AG-TABLE.
030900     MOVE LK020-AG-USED-COUNT      TO WS-AG-USED-COUNT.
031000     MOVE LK020-RETURN-CODE        TO WS-THIS-RETURN-CODE.
031100     PERFORM 9700-ROLL-UP-CODE     THRU 9700-EXIT.
031200
031300     IF  WS-AG-USED-COUNT EQUAL ZEROES
031400         MOVE 8                    TO WS-THIS-RETURN-CODE
031500         PERFORM 9700-ROLL-UP-CODE THRU 9700-EXIT
031600         MOVE 'MERGE PRODUCED ZERO AGGREGATED ROWS'
031700                                   TO LG-MESSAGE
031800         PERFORM 9999-WRITE-LOG    THRU 9999-EXIT.
031900
032000 3000-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400* Stage 3 - sort and write the merged result.                   *
032500*****************************************************************
032600 4000-EXPORT-RESULT.
032700     MOVE 'MRGB040 '               TO WS-STEP-NAME.
032800     MOVE HD-TABLE                 TO LK040-HD-TABLE.
032900     MOVE AG-TABLE                 TO LK040-AG-TABLE.
033000     MOVE WS-AG-USED-COUNT         TO LK040-AG-USED-COUNT.
033100
033200     CALL 'MRGB040' USING MRGB040-PARMS.
033300
033400     MOVE LK040-RETURN-CODE        TO WS-THIS-RETURN-CODE.
033500     PERFORM 9700-ROLL-UP-CODE     THRU 9700-EXIT.
033600
033700 4000-EXIT.
033800     EXIT.
033900
034000*****************************************************************
034100* Keep the greatest of every stage return code seen so far.     *
034200*****************************************************************
034300 9700-ROLL-UP-CODE.
034400     IF  WS-THIS-RETURN-CODE GREATER THAN WS-WORST-RETURN-CODE
034500         MOVE WS-THIS-RETURN-CODE   TO WS-WORST-RETURN-CODE.
034600
034700 9700-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100* Write the run-end banner and end the job step.                *
035200*****************************************************************
035300 9000-FINISH.
035320     MOVE WS-PROGRAM-ID             TO RB-PROGRAM-ID.
035330     MOVE WS-STEP-NAME              TO RB-STEP-NAME.
035340     MOVE WS-WORST-RETURN-CODE      TO RB-RETURN-CODE.
035350     DISPLAY WS-RUN-BANNER-R.
035400     MOVE 'RUN END'                 TO LG-MESSAGE.
035500     PERFORM 9999-WRITE-LOG         THRU 9999-EXIT.
035600
035700     MOVE WS-WORST-RETURN-CODE      TO RETURN-CODE.
035800
035900     GOBACK.
036000
036100 9000-EXIT.
036200     EXIT.
036300
036400*****************************************************************
036500* Write the run log record.                                     *
036600*****************************************************************
036700 9999-WRITE-LOG.
036800     MOVE WS-PROGRAM-ID             TO LG-PROGRAM.
036900     WRITE LOG-RECORD FROM LOG-LINE.
037000     CLOSE LOG-FILE.
037100     OPEN EXTEND LOG-FILE.
037200     IF  WS-LOG-STATUS NOT = '00' AND '05'
037300         OPEN OUTPUT LOG-FILE.
037400
037500 9999-EXIT.
037600     EXIT.
