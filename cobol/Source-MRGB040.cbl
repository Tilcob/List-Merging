000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRGB040.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  01/09/1992.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* MRGB - Batch List-Merge Consolidation.                        *
001100*                                                               *
001200* EXPORT SERVICE.                                               *
001300*                                                               *
001400* CALLed by MRGB000 last, after MRGB020 has built the           *
001500* aggregation table (and, on a validated run, after MRGB030     *
001600* has reconciled it).  Writes MERGEOUT, one delimited-text      *
001700* sheet per header group, each sheet ordered:                   *
001800*   - header groups themselves in ascending alphabetical order  *
001900*     of the group name, case-insensitive;                      *
002000*   - within a group, rows in descending order of occurrence    *
002050*     count (AG-COUNT), most frequent row value first; ties     *
002100*     keep the order the rows were first aggregated in.          *
002200*                                                               *
002300* Every printed name and cell value is passed through MRGB095   *
002400* SANITIZE before it is written so control bytes and doubled    *
002500* blanks left over from the source extracts never reach the    *
002600* output sheet.                                                 *
002700*                                                               *
002800*****************************************************************
002900* CHANGE LOG                                                    *
003000*****************************************************************
003100* DATE       INIT  TICKET     DESCRIPTION                       *
003200* ---------- ----  ---------  ------------------------------    *
003300* 01/09/1992 RJK   MRG-0011   Initial write.                    *
003400* 05/04/1992 RAF   MRG-0015  Added case-insensitive group       *
003500*                             ordering -- a mixed-case header   *
003600*                             name was sorting ahead of every   *
003700*                             all-caps header regardless of     *
003800*                             its actual alphabetical position. *
003900* 10/28/1992 RJK   MRG-0022  Added the row-sort so downstream   *
004000*                             reconciliation reports would not  *
004100*                             have to re-sort the sheet before  *
004200*                             comparing it to the prior run.     *
004300* 06/09/1993 RAF   MRG-0029  Sheet heading row is now built     *
004400*                             by walking HE-HEADERS in table    *
004500*                             order and appending each column's  *
004600*                             sanitized text, group name first.  *
004700* 02/22/1994 RJK   MRG-0037  Blank/all-spaces rows are now      *
004800*                             skipped on the way out -- these   *
004900*                             are leftover AG-TABLE slack, not  *
005000*                             real merged data.                  *
005100* 09/14/1994 RAF   MRG-0042  Calls MRGB095 SANITIZE on every    *
005200*                             cell value, not just the header,  *
005300*                             after a stray tab byte from an    *
005400*                             Excel-saved extract showed up in  *
005500*                             the output sheet.                  *
005600* 03/17/1995 RJK   MRG-0048  Widened MERGED-OUT record from     *
005700*                             800 to 1400 bytes -- a 20-column  *
005800*                             group with long cell values was   *
005900*                             truncating.                        *
006000* 12/01/1995 RAF   MRG-0054  Sum column is now appended as the  *
006100*                             last field on every data row      *
006200*                             instead of being left out.         *
006300* 08/26/1996 RJK   MRG-0059  Bubble sort of AG-TABLE row keys   *
006400*                             now stops early once a pass makes *
006500*                             no swaps -- large groups were     *
006600*                             running long on the sort alone.    *
006700* 04/12/1997 RAF   MRG-0064  Added the trailer line showing     *
006800*                             the row count for each sheet, per *
006900*                             audit's request for a quick        *
007000*                             record-count check.                *
007100* 03/02/1998 RJK   MRG-0070  Y2K READINESS - reviewed; this      *
007200*                             program carries no date fields,   *
007300*                             no change required.                *
007400* 05/20/1999 RAF   MRG-0075  Corrected a group whose name        *
007500*                             sanitized down to all spaces --   *
007600*                             now defaulted to 'UNNAMED GROUP'  *
007700*                             per MRGB095 MU-NAME-WENT-BLANK.    *
007800* 10/03/2000 RJK   MRG-0079  Delimiter changed from comma to    *
007900*                             pipe -- cell values were arriving *
008000*                             with embedded commas from a new    *
008100*                             vendor extract.                    *
008200* 07/08/2002 RAF   MRG-0086  Added WS-GROUP-SORT-KEY working     *
008300*                             copy so the case-fold used for     *
008400*                             ordering never touches the         *
008500*                             printed heading text.              *
008600* 08/21/2003 RJK   MRG-0087  Minor cleanup ahead of the MRGB040  *
008700*                             multi-sheet export rewrite.        *
008710* 08/09/2026 RJK   MRG-0101  Default heading for a group name    *
008720*                             that sanitizes down to all spaces  *
008730*                             changed from 'UNNAMED GROUP' to    *
008740*                             'Sheet', matching the workbook     *
008750*                             layer's own default sheet name --  *
008760*                             see MRGB095 SANITIZE, same ticket. *
008770* 08/09/2026 RAF   MRG-0102  Row order within a sheet was not   *
008771*                             what MRG-0022 claimed -- it sorted *
008772*                             by the case-folded row key, not by *
008773*                             occurrence count.  3320/3330/3340  *
008774*                             now bubble-sort AG-IX itself by    *
008775*                             AG-COUNT descending; the row-key   *
008776*                             build in 9700/9710 is gone -- it   *
008777*                             only ever fed the old alphabetical *
008778*                             key.  Also, the heading/data lines *
008779*                             never carried the required Count   *
008780*                             column -- 3200/3420 appended the   *
008781*                             sum column instead, which this     *
008782*                             report never printed.  Replaced    *
008783*                             with the literal heading 'Count'   *
008784*                             and AG-COUNT on the data line; the *
008785*                             sum column is reconciliation-only, *
008786*                             MRGB030 carries that check.         *
008790* 08/09/2026 RAF   MRG-0103  9990-FILE-ERROR sat in this program *
008791*                             unused since it was pasted in --   *
008792*                             a MERGEOUT open failure went       *
008793*                             straight from 9900-BAD-FILE to the *
008794*                             abend with no log record of the    *
008795*                             file status.  9900-BAD-FILE now     *
008796*                             PERFORMs 9990-FILE-ERROR first.     *
008797* 08/09/2026 RJK   MRG-0106  Corrected the MRG-0029 entry and    *
008807*                             the 3200 banner above -- both said  *
008817*                             this program orders heading columns*
008827*                             by HE-POSITION (FIRST/LAST).  It    *
008837*                             never has -- 3210 has always walked *
008847*                             HE-HEADERS in plain table order and *
008867*                             else here.  Wording fixed, no logic *
008877*                             changed.                             *
008887*****************************************************************
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM
009300     CLASS  WS-LOWER-CLASS  IS 'a' THRU 'z'
009400     UPSI-0 ON STATUS IS MRGB-TEST-MODE
009500     UPSI-0 OFF STATUS IS MRGB-PROD-MODE.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT MERGED-OUT   ASSIGN TO MERGEOUT
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS WS-FILE-STATUS.
010100     SELECT LOG-FILE     ASSIGN TO MRGBLOG
010200            ORGANIZATION IS LINE SEQUENTIAL
010300            FILE STATUS  IS WS-LOG-STATUS.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  MERGED-OUT         RECORD CONTAINS 1400 CHARACTERS
010800                          LABEL RECORDS ARE STANDARD.
010900 01  MERGED-OUT-RECORD       PIC  X(1400).
011000
011100 FD  LOG-FILE            RECORD CONTAINS 132 CHARACTERS
011200                          LABEL RECORDS ARE STANDARD.
011300 01  LOG-RECORD               PIC  X(132).
011400
011500 WORKING-STORAGE SECTION.
011600*****************************************************************
011700* DEFINE LOCAL VARIABLES                                        *
011800*****************************************************************
011900 77  WS-FILE-STATUS         PIC  X(02) VALUE SPACES.
012000 77  WS-LOG-STATUS          PIC  X(02) VALUE SPACES.
012100
012200 77  WS-GROUP-COUNT         PIC S9(04) COMP VALUE ZEROES.
012300 77  WS-GROUP-SUB           PIC S9(04) COMP VALUE ZEROES.
012400 77  WS-ROW-COUNT-THIS-GRP  PIC S9(04) COMP VALUE ZEROES.
012500 77  WS-SWAP-MADE           PIC  X(01) VALUE 'N'.
012600     88  WS-A-SWAP-WAS-MADE           VALUE 'Y'.
012700     88  WS-NO-SWAP-WAS-MADE          VALUE 'N'.
012800 77  WS-PASS-TOP            PIC S9(04) COMP VALUE ZEROES.
013000 77  WS-LINE-POINTER        PIC S9(04) COMP VALUE 1.
013100 77  WS-CELL-SUB            PIC S9(04) COMP VALUE ZEROES.
013200 77  WS-HEADER-SUB          PIC S9(04) COMP VALUE ZEROES.
013300
013400 01  WS-PROGRAM-ID          PIC  X(08) VALUE 'MRGB040 '.
013500
013600 01  WS-ROW-COUNT-EDIT      PIC ZZZ,ZZ9.
013700 01  WS-COUNT-EDIT          PIC ZZZZZZZZ9.
013800
013900 01  MU-PARMS.
014000     02  MU-FUNCTION-CODE   PIC  X(08) VALUE SPACES.
014100     02  MU-RETURN-CODE     PIC  9(02) VALUE ZEROES.
014200     02  MU-TEXT-IN         PIC  X(64) VALUE SPACES.
014300     02  MU-TEXT-OUT        PIC  X(64) VALUE SPACES.
014400     02  MU-CELL-COUNT      PIC  9(04) VALUE ZEROES.
014500     02  MU-CELL-VALUE      OCCURS 20 TIMES
014600                            PIC  X(64) VALUE SPACES.
014700     02  MU-ROW-IS-BLANK    PIC  X(01) VALUE 'N'.
014800 01  MU-SANITIZE            PIC  X(08) VALUE 'SANITIZE'.
014900 01  MU-ISBLANK             PIC  X(08) VALUE 'ISBLANK '.
015000 01  MRGB095                PIC  X(08) VALUE 'MRGB095 '.
015100
015200 01  WS-DEFAULT-GROUP-NAME  PIC  X(40) VALUE 'Sheet'.
015300
015400 01  WS-GROUP-ORDER.
015500     02  WS-GO-ENTRY        OCCURS 20 TIMES.
015600         03  WS-GO-HD-IX        PIC S9(04) COMP.
015700         03  WS-GO-SORT-KEY     PIC  X(40).
015800 01  WS-GROUP-ORDER-R       REDEFINES WS-GROUP-ORDER.
015900     02  WS-GO-BYTES        OCCURS 20 TIMES
016000                            PIC  X(42).
016100
016200 01  WS-ROW-ORDER.
016300     02  WS-RO-ENTRY        OCCURS 500 TIMES.
016400         03  WS-RO-AG-IX        PIC S9(04) COMP.
016500 01  WS-ROW-ORDER-R         REDEFINES WS-ROW-ORDER.
016700     02  WS-RO-BYTES        OCCURS 500 TIMES
016800                            PIC  X(02).
016900
017000 01  WS-HOLD-ENTRY.
017100     02  WS-HOLD-HD-IX          PIC S9(04) COMP.
017200     02  WS-HOLD-KEY-40         PIC  X(40).
017300 01  WS-HOLD-ROW.
017400     02  WS-HOLD-AG-IX          PIC S9(04) COMP.
017800
017900 01  WS-CELL-CLEAN          PIC  X(64) VALUE SPACES.
018000 01  WS-HEADER-CLEAN        PIC  X(40) VALUE SPACES.
018100
018200 01  WS-HEADING-LINE        PIC  X(1400) VALUE SPACES.
018300 01  WS-DATA-LINE           PIC  X(1400) VALUE SPACES.
018400 01  WS-TRAILER-LINE        PIC  X(1400) VALUE SPACES.
018500
018600 01  LOG-LINE.
018700     02  LG-TIMESTAMP       PIC  X(15) VALUE SPACES.
018800     02  FILLER             PIC  X(01) VALUE SPACES.
018900     02  LG-PROGRAM         PIC  X(08) VALUE SPACES.
019000     02  FILLER             PIC  X(01) VALUE SPACES.
019100     02  LG-MESSAGE         PIC  X(90) VALUE SPACES.
019200     02  FILLER             PIC  X(17) VALUE SPACES.
019300
019400*****************************************************************
019500* Header definition table, exactly as built by MRGB010/030.     *
019600*****************************************************************
019700 01  HD-TABLE.
019800     02  HE-ENTRY           OCCURS 20 TIMES INDEXED BY HD-IX.
019900         03  HE-NAME            PIC  X(40).
020000         03  HE-HEADER-COUNT    PIC  9(02).
020100         03  HE-HEADERS         OCCURS 20 TIMES
020200                                PIC  X(40).
020300         03  HE-POSITION        PIC  X(05).
020400             88  HE-POS-FIRST                VALUE 'FIRST'.
020500             88  HE-POS-LAST                 VALUE 'LAST '.
020600         03  HE-SUM-COLUMN      PIC  X(40).
020700         03  HE-LOADED          PIC  X(01).
020800             88  HE-IS-LOADED                VALUE 'Y'.
020900             88  HE-NOT-LOADED               VALUE 'N'.
021000         03  FILLER             PIC  X(30).
021100 01  HD-TABLE-R             REDEFINES HD-TABLE.
021200     02  HE-BYTES           OCCURS 20 TIMES
021300                            PIC  X(918).
021400
021500*****************************************************************
021600* Aggregation result table, exactly as built by MRGB020/030.    *
021700*****************************************************************
021800 01  AG-TABLE.
021900     02  AG-ENTRY           OCCURS 500 TIMES INDEXED BY AG-IX.
022000         03  AG-ROW-VALUE.
022100             04  AG-CELL-VALUE  OCCURS 20 TIMES
022200                                PIC  X(64) VALUE SPACES.
022300             04  AG-CELL-COUNT  PIC  9(04) VALUE ZEROES.
022400             04  FILLER         PIC  X(20) VALUE SPACES.
022500         03  AG-COUNT           PIC  9(09) VALUE ZEROES.
022600         03  AG-SUM             PIC S9(13)V9(02) COMP-3
022700                                VALUE ZEROES.
022800         03  AG-SUM-PRESENT     PIC  X(01) VALUE 'N'.
022900             88  AG-SUM-IS-PRESENT           VALUE 'Y'.
023000             88  AG-SUM-IS-ABSENT            VALUE 'N'.
023100         03  AG-IN-USE          PIC  X(01) VALUE 'N'.
023200             88  AG-ENTRY-IN-USE             VALUE 'Y'.
023300             88  AG-ENTRY-FREE                VALUE 'N'.
023400         03  FILLER             PIC  X(20) VALUE SPACES.
023500 01  AG-TABLE-R             REDEFINES AG-TABLE.
023600     02  AG-BYTES           OCCURS 500 TIMES
023700                            PIC  X(1343).
023800
023900*****************************************************************
024000* Error message resources, pasted from MRGBERR.                 *
024100*****************************************************************
024200 01  MRGB090                PIC  X(08) VALUE 'MRGB090 '.
024300 01  RUN-ABEND-CODE         PIC  9(04) VALUE ZEROES.
024400
024500 01  MRGB090-PARMS.
024600     02  CA090-STATUS       PIC  9(03) VALUE ZEROES.
024700     02  CA090-REASON       PIC  9(02) VALUE ZEROES.
024800     02  CA090-PROGRAM      PIC  X(08) VALUE SPACES.
024900     02  CA090-FILE         PIC  X(08) VALUE SPACES.
025000     02  CA090-FIELD        PIC  X(16) VALUE SPACES.
025100     02  CA090-KEY          PIC  X(64) VALUE SPACES.
025200
025300 01  FCT-ERROR.
025400     02  FILLER             PIC  X(13) VALUE 'File Error   '.
025500     02  FE-DS              PIC  X(08) VALUE SPACES.
025600     02  FILLER             PIC  X(01) VALUE SPACES.
025700     02  FILLER             PIC  X(07) VALUE 'STATUS:'.
025800     02  FE-STATUS          PIC  X(02) VALUE SPACES.
025900     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
026000     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
026100     02  FILLER             PIC  X(30) VALUE SPACES.
026200
026300 01  WS-FILE-NAME           PIC  X(08) VALUE SPACES.
026400
026500 LINKAGE SECTION.
026600*****************************************************************
026700* MRGB040-PARMS - header/aggregation tables come in exactly as  *
026800* MRGB020 (and, on a validated run, MRGB030) left them.          *
026900*****************************************************************
027000 01  MRGB040-PARMS.
027100     02  LK-RETURN-CODE      PIC  9(02) VALUE ZEROES.
027200     02  LK-HD-TABLE.
027300         03  LK-HE-ENTRY     OCCURS 20 TIMES.
027400             04  LK-HE-NAME          PIC  X(40).
027500             04  LK-HE-HEADER-COUNT  PIC  9(02).
027600             04  LK-HE-HEADERS       OCCURS 20 TIMES
027700                                     PIC  X(40).
027800             04  LK-HE-POSITION      PIC  X(05).
027900             04  LK-HE-SUM-COLUMN    PIC  X(40).
028000             04  LK-HE-LOADED        PIC  X(01).
028100             04  FILLER              PIC  X(30).
028200     02  LK-AG-TABLE.
028300         03  LK-AG-ENTRY     OCCURS 500 TIMES.
028400             04  LK-AG-ROW-VALUE.
028500                 05  LK-AG-CELL-VALUE OCCURS 20 TIMES
028600                                      PIC  X(64).
028700                 05  LK-AG-CELL-COUNT PIC  9(04).
028800                 05  FILLER           PIC  X(20).
028900             04  LK-AG-COUNT         PIC  9(09).
029000             04  LK-AG-SUM           PIC S9(13)V9(02) COMP-3.
029100             04  LK-AG-SUM-PRESENT   PIC  X(01).
029200             04  LK-AG-IN-USE        PIC  X(01).
029300             04  FILLER              PIC  X(20).
029400     02  LK-AG-USED-COUNT     PIC  9(04) VALUE ZEROES.
029500
029600 PROCEDURE DIVISION USING MRGB040-PARMS.
029700
029800*****************************************************************
029900* Main process.                                                 *
030000*****************************************************************
030100 0000-MAIN.
030200     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
030300     PERFORM 2000-ORDER-GROUPS        THRU 2000-EXIT.
030400     PERFORM 3000-WRITE-GROUPS        THRU 3000-EXIT.
030500     PERFORM 9000-RETURN               THRU 9000-EXIT.
030600
030700*****************************************************************
030800* Open the output sheet and the run log, bring in the tables.   *
030900*****************************************************************
031000 1000-INITIALIZE.
031100     MOVE LK-HD-TABLE              TO HD-TABLE.
031200     MOVE LK-AG-TABLE              TO AG-TABLE.
031300
031400     OPEN EXTEND LOG-FILE.
031500     IF  WS-LOG-STATUS NOT = '00' AND '05'
031600         OPEN OUTPUT LOG-FILE.
031700
031800     OPEN OUTPUT MERGED-OUT.
031900     IF  WS-FILE-STATUS NOT EQUAL '00'
032000         MOVE 'MERGEOUT'            TO WS-FILE-NAME
032100         PERFORM 9900-BAD-FILE      THRU 9900-EXIT.
032200
032300 1000-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700* Build the case-insensitive group ordering table -- one entry  *
032800* per loaded header, in ascending alphabetical order of         *
032900* HE-NAME after case-folding, using a bubble sort with an       *
033000* early-out on a dry pass.                                       *
033100*****************************************************************
033200 2000-ORDER-GROUPS.
033300     MOVE 0                        TO WS-GROUP-COUNT.
033400
033500     PERFORM 2100-LOAD-ONE-GROUP   THRU 2100-EXIT
033600         VARYING HD-IX FROM 1 BY 1
033700         UNTIL   HD-IX > 20.
033800
033900     IF  WS-GROUP-COUNT GREATER THAN 1
034000         PERFORM 2200-BUBBLE-GROUPS THRU 2200-EXIT.
034100
034200 2000-EXIT.
034300     EXIT.
034400
034500 2100-LOAD-ONE-GROUP.
034600     IF  HE-IS-LOADED (HD-IX) AND HE-NAME (HD-IX) NOT EQUAL SPACES
034700         ADD 1                     TO WS-GROUP-COUNT
034800         MOVE HD-IX                TO WS-GO-HD-IX (WS-GROUP-COUNT)
034900         MOVE HE-NAME (HD-IX)
035000                             TO WS-GO-SORT-KEY (WS-GROUP-COUNT)
035100         INSPECT WS-GO-SORT-KEY (WS-GROUP-COUNT)
035200             CONVERTING
035300             'abcdefghijklmnopqrstuvwxyz'
035400             TO
035500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035600
035700 2100-EXIT.
035800     EXIT.
035900
036000 2200-BUBBLE-GROUPS.
036100     SET  WS-A-SWAP-WAS-MADE       TO TRUE.
036200     SUBTRACT 1 FROM WS-GROUP-COUNT GIVING WS-PASS-TOP.
036300
036400     PERFORM 2210-BUBBLE-ONE-PASS  THRU 2210-EXIT
036500         WITH TEST BEFORE
036600         UNTIL WS-NO-SWAP-WAS-MADE.
036700
036800 2200-EXIT.
036900     EXIT.
037000
037100 2210-BUBBLE-ONE-PASS.
037200     SET  WS-NO-SWAP-WAS-MADE      TO TRUE.
037300
037400     PERFORM 2220-COMPARE-ADJACENT THRU 2220-EXIT
037500         VARYING WS-GROUP-SUB FROM 1 BY 1
037600         UNTIL   WS-GROUP-SUB > WS-PASS-TOP.
037700
037800 2210-EXIT.
037900     EXIT.
038000
038100 2220-COMPARE-ADJACENT.
038200     IF  WS-GO-SORT-KEY (WS-GROUP-SUB)
038300             GREATER THAN WS-GO-SORT-KEY (WS-GROUP-SUB + 1)
038400         MOVE WS-GO-ENTRY (WS-GROUP-SUB)     TO WS-HOLD-ENTRY
038500         MOVE WS-GO-ENTRY (WS-GROUP-SUB + 1) TO
038600                                  WS-GO-ENTRY (WS-GROUP-SUB)
038700         MOVE WS-HOLD-ENTRY                  TO
038800                            WS-GO-ENTRY (WS-GROUP-SUB + 1)
038900         SET  WS-A-SWAP-WAS-MADE             TO TRUE.
039000
039100 2220-EXIT.
039200     EXIT.
039300
039400*****************************************************************
039500* Write every sheet, in the order built above.                  *
039600*****************************************************************
039700 3000-WRITE-GROUPS.
039800     PERFORM 3100-WRITE-ONE-GROUP  THRU 3100-EXIT
039900         VARYING WS-GROUP-SUB FROM 1 BY 1
040000         UNTIL   WS-GROUP-SUB > WS-GROUP-COUNT.
040100
040200 3000-EXIT.
040300     EXIT.
040400
040500 3100-WRITE-ONE-GROUP.
040600     SET  HD-IX                    TO WS-GO-HD-IX (WS-GROUP-SUB).
040700
040800     PERFORM 3110-SANITIZE-HEADER-NAME THRU 3110-EXIT.
040900     PERFORM 3200-BUILD-HEADING-LINE   THRU 3200-EXIT.
041000
041100     WRITE MERGED-OUT-RECORD FROM WS-HEADING-LINE.
041200
041300     PERFORM 3300-ORDER-ROWS        THRU 3300-EXIT.
041400     PERFORM 3400-WRITE-ROWS        THRU 3400-EXIT.
041500     PERFORM 3500-WRITE-TRAILER     THRU 3500-EXIT.
041600
041700 3100-EXIT.
041800     EXIT.
041900
042000 3110-SANITIZE-HEADER-NAME.
042100     MOVE MU-SANITIZE               TO MU-FUNCTION-CODE.
042200     MOVE HE-NAME (HD-IX)           TO MU-TEXT-IN.
042300
042400     CALL 'MRGB095' USING MU-PARMS.
042500
042600     MOVE MU-TEXT-OUT               TO WS-HEADER-CLEAN.
042700
042800     IF  MU-NAME-WENT-BLANK
042900         MOVE WS-DEFAULT-GROUP-NAME TO WS-HEADER-CLEAN.
043000
043100 3110-EXIT.
043200     EXIT.
043300
043400*****************************************************************
043500* Build the sheet heading line -- group name, then the header  *
043600* text for every column in HE-HEADERS table order (HE-POSITION *
043700* only controls where MRGB010 defaults a missing column into   *
043750* the table -- it is not consulted again here), then the       *
043760* literal Count column -- every sheet gets exactly one, right  *
043765* after the last declared header column.  The sum column is    *
043770* MRGB030's reconciliation figure, never printed here.           *
043900*****************************************************************
044000 3200-BUILD-HEADING-LINE.
044100     MOVE SPACES                    TO WS-HEADING-LINE.
044200     MOVE 1                         TO WS-LINE-POINTER.
044300
044400     STRING 'SHEET=' WS-HEADER-CLEAN
044500         DELIMITED BY SIZE
044600         INTO WS-HEADING-LINE
044700         WITH POINTER WS-LINE-POINTER.
044800
044900     PERFORM 3210-APPEND-ONE-HEADER THRU 3210-EXIT
045000         VARYING WS-HEADER-SUB FROM 1 BY 1
045100         UNTIL   WS-HEADER-SUB > HE-HEADER-COUNT (HD-IX).
045200
045300     STRING '|Count' DELIMITED BY SIZE
045600             INTO WS-HEADING-LINE
045700             WITH POINTER WS-LINE-POINTER.
045800
045900 3200-EXIT.
046000     EXIT.
046100
046200 3210-APPEND-ONE-HEADER.
046300     MOVE MU-SANITIZE                TO MU-FUNCTION-CODE.
046400     MOVE HE-HEADERS (HD-IX, WS-HEADER-SUB) TO MU-TEXT-IN.
046500
046600     CALL 'MRGB095' USING MU-PARMS.
046700
046800     STRING '|' MU-TEXT-OUT DELIMITED BY SIZE
046900         INTO WS-HEADING-LINE
047000         WITH POINTER WS-LINE-POINTER.
047100
047200 3210-EXIT.
047300     EXIT.
047400
047500*****************************************************************
047600* Build the row ordering table for this header group, then      *
047700* bubble-sort it by AG-COUNT descending -- most frequent row     *
047750* value first, per SPEC.  Ties are left in the order the rows    *
047760* were first loaded into WS-RO-ENTRY (aggregation order), a      *
047770* stable but otherwise unspecified relative order.                *
047800*****************************************************************
047900 3300-ORDER-ROWS.
048000     MOVE 0                         TO WS-ROW-COUNT-THIS-GRP.
048100
048200     PERFORM 3310-LOAD-ONE-ROW      THRU 3310-EXIT
048300         VARYING AG-IX FROM 1 BY 1
048400         UNTIL   AG-IX > LK-AG-USED-COUNT.
048500
048600     IF  WS-ROW-COUNT-THIS-GRP GREATER THAN 1
048700         PERFORM 3320-BUBBLE-ROWS   THRU 3320-EXIT.
048800
048900 3300-EXIT.
049000     EXIT.
049100
049200 3310-LOAD-ONE-ROW.
049300     MOVE 'N'                       TO MU-ROW-IS-BLANK.
049400
049500     IF  AG-ENTRY-IN-USE (AG-IX) AND
049600         AG-CELL-COUNT (AG-IX) EQUAL HD-IX
049700         PERFORM 3312-CHECK-AND-LOAD-ROW THRU 3312-EXIT.
049800
049900 3310-EXIT.
050000     EXIT.
050100
050200 3312-CHECK-AND-LOAD-ROW.
050300     MOVE MU-ISBLANK                 TO MU-FUNCTION-CODE.
050400     MOVE AG-CELL-COUNT (AG-IX)      TO MU-CELL-COUNT.
050500
050600     PERFORM 3313-COPY-ONE-CELL      THRU 3313-EXIT
050700         VARYING WS-CELL-SUB FROM 1 BY 1
050800         UNTIL   WS-CELL-SUB > AG-CELL-COUNT (AG-IX).
050900
051000     CALL 'MRGB095' USING MU-PARMS.
051100
051200     IF  MU-ROW-NOT-BLANK
051400         ADD 1                       TO WS-ROW-COUNT-THIS-GRP
051500         MOVE AG-IX                  TO
051600                       WS-RO-AG-IX (WS-ROW-COUNT-THIS-GRP).
052400
052500 3312-EXIT.
052600     EXIT.
052700
052800 3313-COPY-ONE-CELL.
052900     MOVE AG-CELL-VALUE (AG-IX, WS-CELL-SUB)
053000                              TO MU-CELL-VALUE (WS-CELL-SUB).
053100
053200 3313-EXIT.
053300     EXIT.
053400
053500 3320-BUBBLE-ROWS.
053600     SET  WS-A-SWAP-WAS-MADE        TO TRUE.
053700     SUBTRACT 1 FROM WS-ROW-COUNT-THIS-GRP GIVING WS-PASS-TOP.
053800
053900     PERFORM 3330-BUBBLE-ONE-PASS   THRU 3330-EXIT
054000         WITH TEST BEFORE
054100         UNTIL WS-NO-SWAP-WAS-MADE.
054200
054300 3320-EXIT.
054400     EXIT.
054500
054600 3330-BUBBLE-ONE-PASS.
054700     SET  WS-NO-SWAP-WAS-MADE       TO TRUE.
054800
054900     PERFORM 3340-COMPARE-ADJACENT  THRU 3340-EXIT
055000         VARYING WS-GROUP-SUB FROM 1 BY 1
055100         UNTIL   WS-GROUP-SUB > WS-PASS-TOP.
055200
055300 3330-EXIT.
055400     EXIT.
055500
055600 3340-COMPARE-ADJACENT.
055700     IF  AG-COUNT (WS-RO-AG-IX (WS-GROUP-SUB))
055800             LESS THAN AG-COUNT (WS-RO-AG-IX (WS-GROUP-SUB + 1))
055900         MOVE WS-RO-ENTRY (WS-GROUP-SUB)      TO WS-HOLD-ROW
056000         MOVE WS-RO-ENTRY (WS-GROUP-SUB + 1)  TO
056100                                 WS-RO-ENTRY (WS-GROUP-SUB)
056200         MOVE WS-HOLD-ROW                     TO
056300                            WS-RO-ENTRY (WS-GROUP-SUB + 1)
056400         SET  WS-A-SWAP-WAS-MADE              TO TRUE.
056500
056600 3340-EXIT.
056700     EXIT.
056800
059800*****************************************************************
059900* Write every data row for this group, in the order built by   *
060000* 3300-ORDER-ROWS, then a trailer line with the row count.       *
060100*****************************************************************
060200 3400-WRITE-ROWS.
060300     PERFORM 3410-WRITE-ONE-ROW     THRU 3410-EXIT
060400         VARYING WS-GROUP-SUB FROM 1 BY 1
060500         UNTIL   WS-GROUP-SUB > WS-ROW-COUNT-THIS-GRP.
060600
060700 3400-EXIT.
060800     EXIT.
060900
061000 3410-WRITE-ONE-ROW.
061100     SET  AG-IX                     TO WS-RO-AG-IX (WS-GROUP-SUB).
061200
061300     PERFORM 3420-BUILD-DATA-LINE   THRU 3420-EXIT.
061400
061500     WRITE MERGED-OUT-RECORD FROM WS-DATA-LINE.
061600
061700 3410-EXIT.
061800     EXIT.
061900
062000 3420-BUILD-DATA-LINE.
062100     MOVE SPACES                    TO WS-DATA-LINE.
062200     MOVE 1                         TO WS-LINE-POINTER.
062300
062400     PERFORM 3430-APPEND-ONE-CELL   THRU 3430-EXIT
062500         VARYING WS-CELL-SUB FROM 1 BY 1
062600         UNTIL   WS-CELL-SUB > AG-CELL-COUNT (AG-IX).
062700
062800     MOVE AG-COUNT (AG-IX)          TO WS-COUNT-EDIT.
062900     STRING '|' WS-COUNT-EDIT DELIMITED BY SIZE
063000         INTO WS-DATA-LINE
063100         WITH POINTER WS-LINE-POINTER.
063200
063400 3420-EXIT.
063500     EXIT.
063600
063700 3430-APPEND-ONE-CELL.
063800     MOVE MU-SANITIZE                TO MU-FUNCTION-CODE.
063900     MOVE AG-CELL-VALUE (AG-IX, WS-CELL-SUB) TO MU-TEXT-IN.
064000
064100     CALL 'MRGB095' USING MU-PARMS.
064200
064300     MOVE MU-TEXT-OUT                TO WS-CELL-CLEAN.
064400
064500     IF  WS-CELL-SUB GREATER THAN 1
064600         STRING '|' DELIMITED BY SIZE
064700             INTO WS-DATA-LINE
064800             WITH POINTER WS-LINE-POINTER.
064900
065000     STRING WS-CELL-CLEAN DELIMITED BY SIZE
065100         INTO WS-DATA-LINE
065200         WITH POINTER WS-LINE-POINTER.
065300
065400 3430-EXIT.
065500     EXIT.
065600
065700 3500-WRITE-TRAILER.
065800     MOVE SPACES                     TO WS-TRAILER-LINE.
065900     MOVE WS-ROW-COUNT-THIS-GRP       TO WS-ROW-COUNT-EDIT.
066000
066100     STRING 'ROWS=' WS-ROW-COUNT-EDIT
066200         DELIMITED BY SIZE
066300         INTO WS-TRAILER-LINE.
066400
066500     WRITE MERGED-OUT-RECORD FROM WS-TRAILER-LINE.
066600
066700 3500-EXIT.
066800     EXIT.
066900
067000*****************************************************************
067100* Close up and return to the caller.                             *
067200*****************************************************************
067300 9000-RETURN.
067400     CLOSE MERGED-OUT.
067500     MOVE 0                          TO LK-RETURN-CODE.
067600
067700 9000-EXIT.
067800     EXIT.
067900
068000*****************************************************************
068100* The output sheet would not open -- fatal, route through       *
068200* MRGB090 the same as every other MRGB program.                  *
068300*****************************************************************
068400 9900-BAD-FILE.
068500     MOVE WS-FILE-STATUS               TO FE-STATUS.
068550     PERFORM 9990-FILE-ERROR           THRU 9990-EXIT.
068600     PERFORM 9998-FATAL-ERROR          THRU 9998-EXIT.
068700
068800 9900-EXIT.
068900     EXIT.
069000
069100*****************************************************************
069200* File status error -- write the run log record.                *
069300*****************************************************************
069400 9990-FILE-ERROR.
069500     MOVE WS-FILE-NAME                TO FE-DS.
069600     MOVE WS-FILE-STATUS               TO FE-STATUS.
069700     MOVE FCT-ERROR                    TO LG-MESSAGE.
069800     PERFORM 9999-WRITE-LOG           THRU 9999-EXIT.
069900
070000 9990-EXIT.
070100     EXIT.
070200
070300*****************************************************************
070400* Issue CALL to MRGB090 for the central fatal-message process.  *
070500*****************************************************************
070600 9998-FATAL-ERROR.
070700     MOVE WS-PROGRAM-ID                TO CA090-PROGRAM.
070800     MOVE WS-FILE-NAME                 TO CA090-FILE.
070900
071000     CALL 'MRGB090' USING MRGB090-PARMS.
071100
071200     MOVE CA090-STATUS                 TO RETURN-CODE.
071300
071400     GOBACK.
071500
071600 9998-EXIT.
071700     EXIT.
071800
071900*****************************************************************
072000* Write the run log record.                                     *
072100*****************************************************************
072200 9999-WRITE-LOG.
072300     MOVE WS-PROGRAM-ID                TO LG-PROGRAM.
072400     WRITE LOG-RECORD FROM LOG-LINE.
072500     CLOSE LOG-FILE.
072600
072700 9999-EXIT.
072800     EXIT.
