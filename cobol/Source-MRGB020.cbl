000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRGB020.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  09/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* MRGB - Batch List-Merge Consolidation.                        *
001100*                                                               *
001200* MERGE SERVICE.                                                *
001300*                                                               *
001400* CALLed by MRGB000 to read up to five delimited input files    *
001500* (MERGIN1 thru MERGIN5), split each row into cell values on    *
001600* the semicolon delimiter, and fold every distinct row value    *
001700* into a single in-storage aggregation table, counting the      *
001800* number of times each distinct row occurred and, when the      *
001900* header definition for that column count names a sum column,  *
002000* accumulating the numeric value found there.                    *
002100*                                                                *
002200* Record number 1 of every input file is always its header row  *
002300* and is skipped without being aggregated; every subsequent      *
002400* record is data, whatever its cell values happen to read.       *
002500*****************************************************************
002600* CHANGE LOG                                                    *
002700*****************************************************************
002800* DATE       INIT  TICKET     DESCRIPTION                       *
002900* ---------- ----  ---------  ------------------------------    *
003000* 09/03/1991 RJK   MRG-0004   Initial write, ported from the    *
003100*                             range-delete key scan of the old  *
003200*                             ZFAM003 DELETE handler.            *
003300* 01/20/1992 RAF   MRG-0011  Added the AG-TABLE find-or-add     *
003400*                             logic; the first cut re-read the  *
003500*                             file to count duplicates.          *
003600* 06/14/1992 RJK   MRG-0019  Header-row detection added --      *
003700*                             the first cut aggregated the      *
003800*                             header line as if it were data.    *
003900* 02/09/1993 RAF   MRG-0026  AG-TABLE capacity raised from 200  *
004000*                             to 500 distinct rows after the    *
004100*                             merchandising extract overflowed  *
004200*                             it in production.                 *
004300* 10/05/1993 RJK   MRG-0034  Sum column now located by name     *
004400*                             lookup against HE-HEADERS instead *
004500*                             of assuming column 1.              *
004600* 03/17/1994 RAF   MRG-0041  Blank rows are now skipped before   *
004700*                             the header-row compare instead of *
004800*                             being folded in as a distinct all-*
004900*                             blanks row.                        *
005000* 09/26/1995 RJK   MRG-0050  Added the 9900-UNSUPPORTED-TYPE    *
005100*                             trap for an input DD present in   *
005200*                             SYSIN but not opened.              *
005300* 05/12/1997 RAF   MRG-0059  Widened RO-CELL-VALUE from 32 to   *
005400*                             64 bytes to match the wider       *
005500*                             merchandising description column. *
005600* 01/29/1998 RJK   MRG-0067  Y2K READINESS - reviewed; no date  *
005700*                             fields processed by this program, *
005800*                             no change required.                *
005900* 08/11/1999 RAF   MRG-0075  Sum accumulation now uses          *
006000*                             COMPUTE ROUNDED so fractional     *
006100*                             cents split evenly across the     *
006200*                             group.                             *
006300* 07/23/2002 RJK   MRG-0086  Minor comment cleanup ahead of the *
006400*                             MRGB040 multi-sheet export         *
006500*                             rewrite.                           *
006510* 08/09/2026 RJK   MRG-0101  Header-row detection replaced --    *
006520*                             comparing every row's cells to     *
006530*                             HE-HEADERS dropped a genuine data  *
006540*                             row that happened to match the     *
006550*                             header text, and let a real header *
006560*                             row through as data whenever it did*
006570*                             not match byte for byte.  Now the  *
006580*                             first record read from each file is*
006590*                             counted and skipped outright, no   *
006595*                             text comparison performed.         *
006610* 08/09/2026 RAF   MRG-0101  Blank-row test in 2210-SPLIT-CELLS  *
006620*                             now calls MRGB095 ISBLANK against  *
006630*                             the split cells instead of testing *
006640*                             the raw line for all spaces -- a   *
006650*                             delimited row of empty fields (e.g.*
006660*                             ";  ;  ") was slipping through as a*
006670*                             bogus distinct row.                *
006672* 08/09/2026 RAF   MRG-0104  File type was never actually        *
006673*                             checked -- 9900-UNSUPPORTED-TYPE   *
006674*                             sat here unused and a MERGIN DD    *
006675*                             that failed to open was just       *
006676*                             marked closed and skipped.  Added  *
006677*                             MERGTYP, a control file naming the *
006678*                             external file behind each MERGIN   *
006679*                             slot; type now comes strictly off  *
006681*                             the .CSV/.XLS/.XLSX extension --   *
006682*                             any other extension aborts the    *
006683*                             run through 9900-UNSUPPORTED-TYPE, *
006684*                             and an open failure on a slot     *
006685*                             MERGTYP declared present now      *
006686*                             aborts through 9910-BAD-FILE      *
006687*                             instead of falling through        *
006688*                             silently.                          *
006689* 08/09/2026 RJK   MRG-0105  Sum column text went straight from  *
006690*                             RO-CELL-VALUE into a PIC 9 field   *
006691*                             with no parsing -- a decimal point,*
006692*                             minus sign or stray punctuation    *
006693*                             just landed as garbage in AG-SUM.  *
006694*                             Added 2350-PARSE-SUM-VALUE and its *
006695*                             2355/2357 helpers to scan the cell *
006696*                             byte by byte against WS-NUMERIC-   *
006697*                             CLASS; a non-numeric cell now adds *
006698*                             zero to the sum instead of trash.  *
006699*****************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS  WS-NUMERIC-CLASS  IS '0' THRU '9'
007200     UPSI-0 ON STATUS IS MRGB-TEST-MODE
007300     UPSI-0 OFF STATUS IS MRGB-PROD-MODE.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT MERGE-FILE-1  ASSIGN TO MERGIN1
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS WS-FILE-STATUS-1.
007900     SELECT MERGE-FILE-2  ASSIGN TO MERGIN2
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS WS-FILE-STATUS-2.
008200     SELECT MERGE-FILE-3  ASSIGN TO MERGIN3
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS WS-FILE-STATUS-3.
008500     SELECT MERGE-FILE-4  ASSIGN TO MERGIN4
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS WS-FILE-STATUS-4.
008800     SELECT MERGE-FILE-5  ASSIGN TO MERGIN5
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS WS-FILE-STATUS-5.
009100     SELECT LOG-FILE      ASSIGN TO MRGBLOG
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS WS-LOG-STATUS.
009310     SELECT FILE-TYPE-LIST ASSIGN TO MERGTYP
009320            ORGANIZATION IS LINE SEQUENTIAL
009330            FILE STATUS  IS WS-TYP-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  MERGE-FILE-1  RECORD CONTAINS 400 CHARACTERS
009800                   LABEL RECORDS ARE STANDARD.
009900 01  MERGE-RECORD-1          PIC  X(400).
010000 FD  MERGE-FILE-2  RECORD CONTAINS 400 CHARACTERS
010100                   LABEL RECORDS ARE STANDARD.
010200 01  MERGE-RECORD-2          PIC  X(400).
010300 FD  MERGE-FILE-3  RECORD CONTAINS 400 CHARACTERS
010400                   LABEL RECORDS ARE STANDARD.
010500 01  MERGE-RECORD-3          PIC  X(400).
010600 FD  MERGE-FILE-4  RECORD CONTAINS 400 CHARACTERS
010700                   LABEL RECORDS ARE STANDARD.
010800 01  MERGE-RECORD-4          PIC  X(400).
010900 FD  MERGE-FILE-5  RECORD CONTAINS 400 CHARACTERS
011000                   LABEL RECORDS ARE STANDARD.
011100 01  MERGE-RECORD-5          PIC  X(400).
011200
011300 FD  LOG-FILE       RECORD CONTAINS 132 CHARACTERS
011400                   LABEL RECORDS ARE STANDARD.
011500 01  LOG-RECORD              PIC  X(132).
011510
011520 FD  FILE-TYPE-LIST RECORD CONTAINS 60 CHARACTERS
011530                   LABEL RECORDS ARE STANDARD.
011540 01  FILE-TYPE-RECORD        PIC  X(60).
011600
011700 WORKING-STORAGE SECTION.
011800*****************************************************************
011900* DEFINE LOCAL VARIABLES                                        *
012000*****************************************************************
012100 77  WS-FILE-STATUS-1       PIC  X(02) VALUE SPACES.
012200 77  WS-FILE-STATUS-2       PIC  X(02) VALUE SPACES.
012300 77  WS-FILE-STATUS-3       PIC  X(02) VALUE SPACES.
012400 77  WS-FILE-STATUS-4       PIC  X(02) VALUE SPACES.
012500 77  WS-FILE-STATUS-5       PIC  X(02) VALUE SPACES.
012600 77  WS-LOG-STATUS          PIC  X(02) VALUE SPACES.
012610 77  WS-TYP-STATUS          PIC  X(02) VALUE SPACES.
012700
012800 77  WS-FILE-SUB            PIC S9(04) COMP VALUE ZEROES.
012810 77  WS-TYP-SUB             PIC S9(04) COMP VALUE ZEROES.
012820 77  WS-TYP-END-POS         PIC S9(04) COMP VALUE ZEROES.
012830 77  WS-TYP-DOT-POS         PIC S9(04) COMP VALUE ZEROES.
012840 77  WS-TYP-SCAN-IX         PIC S9(04) COMP VALUE ZEROES.
012850 77  WS-TYP-EXT-LEN         PIC S9(04) COMP VALUE ZEROES.
012860 77  WS-TYP-EXT-START       PIC S9(04) COMP VALUE ZEROES.
012900 77  WS-CELL-SUB            PIC S9(04) COMP VALUE ZEROES.
013000 77  WS-AG-SUB              PIC S9(04) COMP VALUE ZEROES.
013100 77  WS-FIELD-COUNT         PIC S9(04) COMP VALUE ZEROES.
013200 77  WS-AG-USED-COUNT       PIC S9(04) COMP VALUE ZEROES.
013300 77  WS-MAX-AG-ROWS         PIC S9(04) COMP VALUE 500.
013400
013500 01  WS-PROGRAM-ID          PIC  X(08) VALUE 'MRGB020 '.
013600 01  WS-FILE-NAME           PIC  X(08) VALUE SPACES.
013700
013800 01  WS-FILE-STATUS-TABLE.
013900     02  WS-FILE-STATUS-ENTRY OCCURS 5 TIMES
014000                            PIC  X(02).
014100 01  WS-FILE-STATUS-TABLE-R REDEFINES WS-FILE-STATUS-TABLE
014200                            PIC  X(10).
014300
014400 01  WS-FILE-SWITCHES.
014500     02  WS-FILE-OPEN-FLAG  OCCURS 5 TIMES
014600                            PIC  X(01) VALUE 'N'.
014700     02  FILLER             PIC  X(05) VALUE SPACES.
014800
014900 01  WS-EOF-FLAGS.
015000     02  WS-FILE-EOF-FLAG   OCCURS 5 TIMES
015100                            PIC  X(01) VALUE 'N'.
015200     02  FILLER             PIC  X(05) VALUE SPACES.
015300 01  WS-EOF-FLAGS-R          REDEFINES WS-EOF-FLAGS
015400                             PIC  X(10).
015410*****************************************************************
015420* MERGTYP names, in slot order, the external file behind each   *
015430* populated MERGIN DD -- see 1050-LOAD-FILE-TYPES.  Type comes  *
015440* off the name's extension; 'X' is Excel, 'C' is CSV, and a     *
015450* slot with no MERGTYP line at all is simply not used this run. *
015460*****************************************************************
015470 01  WS-FILE-TYPE-FLAGS.
015480     02  WS-FILE-TYPE-FLAG OCCURS 5 TIMES
015481                           PIC  X(01) VALUE SPACES.
015482         88  WS-TYPE-IS-EXCEL          VALUE 'X'.
015483         88  WS-TYPE-IS-CSV            VALUE 'C'.
015484     02  FILLER            PIC  X(05) VALUE SPACES.
015485 01  WS-FILE-TYPE-FLAGS-R  REDEFINES WS-FILE-TYPE-FLAGS
015486                           PIC  X(10).
015487
015488 01  WS-TYP-EOF-FLAG        PIC  X(01) VALUE 'N'.
015489     88  WS-TYP-AT-EOF                 VALUE 'Y'.
015490
015491 01  WS-TYP-END-FOUND       PIC  X(01) VALUE 'N'.
015492     88  WS-TYP-END-IS-FOUND           VALUE 'Y'.
015493 01  WS-TYP-DOT-FOUND       PIC  X(01) VALUE 'N'.
015494     88  WS-TYP-DOT-IS-FOUND           VALUE 'Y'.
015495
015496 01  WS-TYP-NAME            PIC  X(60) VALUE SPACES.
015497 01  WS-TYP-NAME-R          REDEFINES WS-TYP-NAME.
015498     02  WS-TYP-CHAR        OCCURS 60 TIMES
015499                            PIC  X(01).
015500
015501 01  WS-TYP-EXTENSION       PIC  X(05) VALUE SPACES.
015502     88  WS-TYP-EXT-IS-XLSX            VALUE 'XLSX '.
015503     88  WS-TYP-EXT-IS-XLS             VALUE 'XLS  '.
015504     88  WS-TYP-EXT-IS-CSV             VALUE 'CSV  '.
015505
015600 01  WS-CURRENT-LINE        PIC  X(400) VALUE SPACES.
015700 01  WS-CURRENT-LINE-R      REDEFINES WS-CURRENT-LINE.
015800     02  WS-CURRENT-BYTE    OCCURS 400 TIMES
015900                            PIC  X(01).
016000
016100 01  WS-HEADER-INDEX        PIC S9(04) COMP VALUE ZEROES.
016200 01  WS-SUM-COLUMN-SUB      PIC S9(04) COMP VALUE ZEROES.
016210*****************************************************************
016220* Record number of the row last read from each file, 1-origin.  *
016230* Record 1 is always the header row and is skipped, regardless   *
016240* of what its cell values actually contain.                      *
016250*****************************************************************
016260 01  WS-ROW-NUMBER-TABLE.
016270     02  WS-ROW-NUMBER      OCCURS 5 TIMES
016280                            PIC S9(04) COMP VALUE ZEROES.
016290     02  FILLER             PIC  X(04) VALUE SPACES.
016600 01  WS-ROW-VALUE-NUM       PIC S9(11)V9(02) VALUE ZEROES.
016601
016602*****************************************************************
016603* Manual scan fields for 2350-PARSE-SUM-VALUE -- the sum column's  *
016604* cell text is free-form (sign, digits, one decimal point) and    *
016605* has to be picked apart byte by byte before it can be added into *
016606* AG-SUM; a raw MOVE of alphanumeric text into a PIC 9 field does *
016607* not interpret a decimal point the way COMPUTE does.              *
016608*****************************************************************
016609 77  WS-PV-SUB              PIC S9(04) COMP VALUE ZEROES.
016611 77  WS-PV-FRAC-DIGITS      PIC S9(04) COMP VALUE ZEROES.
016612 01  WS-PV-DIGIT-VALUE      PIC  9(01) VALUE ZERO.
016613 01  WS-PV-WHOLE            PIC S9(11) VALUE ZEROES.
016614 01  WS-PV-FRAC             PIC S9(02) VALUE ZEROES.
016615 01  WS-PV-NEGATIVE-FLAG    PIC  X(01) VALUE 'N'.
016616     88  WS-PV-IS-NEGATIVE          VALUE 'Y'.
016617 01  WS-PV-DOT-FLAG         PIC  X(01) VALUE 'N'.
016618     88  WS-PV-DOT-SEEN             VALUE 'Y'.
016619 01  WS-PV-DIGIT-FLAG       PIC  X(01) VALUE 'N'.
016621     88  WS-PV-DIGIT-SEEN           VALUE 'Y'.
016622 01  WS-PV-VALID-FLAG       PIC  X(01) VALUE 'Y'.
016623     88  WS-PV-IS-VALID             VALUE 'Y'.
016624     88  WS-PV-IS-INVALID           VALUE 'N'.
016625 01  WS-PV-TEXT             PIC  X(64) VALUE SPACES.
016626 01  WS-PV-TEXT-R           REDEFINES WS-PV-TEXT.
016627     02  WS-PV-CHAR         OCCURS 64 TIMES
016628                            PIC  X(01).
016629
016631*****************************************************************
016632* Parms passed to MRGB095 to test a split row for all-blank      *
016640* cells -- see 2210-SPLIT-CELLS.                                 *
016650*****************************************************************
016660 01  MU-PARMS.
016670     02  MU-FUNCTION-CODE   PIC  X(08) VALUE SPACES.
016680     02  MU-RETURN-CODE     PIC  9(02) VALUE ZEROES.
016690     02  MU-TEXT-IN         PIC  X(64) VALUE SPACES.
016691     02  MU-TEXT-OUT        PIC  X(64) VALUE SPACES.
016692     02  MU-CELL-COUNT      PIC  9(04) VALUE ZEROES.
016693     02  MU-CELL-VALUE      OCCURS 20 TIMES
016694                            PIC  X(64) VALUE SPACES.
016695     02  MU-ROW-IS-BLANK    PIC  X(01) VALUE 'N'.
016696         88  MU-ROW-BLANK               VALUE 'Y'.
016697         88  MU-ROW-NOT-BLANK           VALUE 'N'.
016698 01  MU-ISBLANK             PIC  X(08) VALUE 'ISBLANK '.
016699 01  MRGB095                PIC  X(08) VALUE 'MRGB095 '.
016700
016800*****************************************************************
016900* One input data row, cut into cell values.                     *
017000*****************************************************************
017100 COPY MRGBROC.
017200
017300*****************************************************************
017400* Header definition table, populated by MRGB010 and passed in   *
017500* whole by MRGB000.  Direct-indexed by column count.             *
017600*****************************************************************
017700 01  HD-TABLE.
017800     02  HE-ENTRY           OCCURS 20 TIMES INDEXED BY HD-IX.
017900         03  HE-NAME            PIC  X(40).
018000         03  HE-HEADER-COUNT    PIC  9(02).
018100         03  HE-HEADERS         OCCURS 20 TIMES
018200                                PIC  X(40).
018300         03  HE-POSITION        PIC  X(05).
018400             88  HE-POS-FIRST                VALUE 'FIRST'.
018500             88  HE-POS-LAST                 VALUE 'LAST '.
018600         03  HE-SUM-COLUMN      PIC  X(40).
018700         03  HE-LOADED          PIC  X(01).
018800             88  HE-IS-LOADED                VALUE 'Y'.
018900             88  HE-NOT-LOADED               VALUE 'N'.
019000         03  FILLER             PIC  X(30).
019100
019200*****************************************************************
019300* Aggregation result table -- one entry per distinct row value  *
019400* seen across every input file merged this run.                  *
019500*****************************************************************
019600 01  AG-TABLE.
019700     02  AG-ENTRY           OCCURS 500 TIMES INDEXED BY AG-IX.
019800         03  AG-ROW-VALUE.
019900             04  AG-CELL-VALUE  OCCURS 20 TIMES
020000                                PIC  X(64) VALUE SPACES.
020100             04  AG-CELL-COUNT  PIC  9(04) VALUE ZEROES.
020200             04  FILLER         PIC  X(20) VALUE SPACES.
020300         03  AG-COUNT           PIC  9(09) VALUE ZEROES.
020400         03  AG-SUM             PIC S9(13)V9(02) COMP-3
020500                                VALUE ZEROES.
020600         03  AG-SUM-PRESENT     PIC  X(01) VALUE 'N'.
020700             88  AG-SUM-IS-PRESENT           VALUE 'Y'.
020800             88  AG-SUM-IS-ABSENT            VALUE 'N'.
020900         03  AG-IN-USE          PIC  X(01) VALUE 'N'.
021000             88  AG-ENTRY-IN-USE             VALUE 'Y'.
021100             88  AG-ENTRY-FREE                VALUE 'N'.
021200         03  FILLER             PIC  X(20) VALUE SPACES.
021300
021400*****************************************************************
021500* Error message resources, pasted from MRGBERR (see that        *
021600* member for why it is pasted rather than COPYd).                *
021700*****************************************************************
021800 01  MRGB090                PIC  X(08) VALUE 'MRGB090 '.
021900 01  RUN-ABEND-CODE         PIC  9(04) VALUE ZEROES.
022000
022100 01  MRGB090-PARMS.
022200     02  CA090-STATUS       PIC  9(03) VALUE ZEROES.
022300     02  CA090-REASON       PIC  9(02) VALUE ZEROES.
022400     02  CA090-PROGRAM      PIC  X(08) VALUE SPACES.
022500     02  CA090-FILE         PIC  X(08) VALUE SPACES.
022600     02  CA090-FIELD        PIC  X(16) VALUE SPACES.
022700     02  CA090-KEY          PIC  X(64) VALUE SPACES.
022800
022900 01  FCT-ERROR.
023000     02  FILLER             PIC  X(13) VALUE 'File Error   '.
023100     02  FE-DS              PIC  X(08) VALUE SPACES.
023200     02  FILLER             PIC  X(01) VALUE SPACES.
023300     02  FILLER             PIC  X(07) VALUE 'STATUS:'.
023400     02  FE-STATUS          PIC  X(02) VALUE SPACES.
023500     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
023600     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
023700     02  FILLER             PIC  X(30) VALUE SPACES.
023800
023900 01  LOG-LINE.
024000     02  LG-TIMESTAMP       PIC  X(15) VALUE SPACES.
024100     02  FILLER             PIC  X(01) VALUE SPACES.
024200     02  LG-PROGRAM         PIC  X(08) VALUE SPACES.
024300     02  FILLER             PIC  X(01) VALUE SPACES.
024400     02  LG-MESSAGE         PIC  X(90) VALUE SPACES.
024500     02  FILLER             PIC  X(17) VALUE SPACES.
024600
024700 LINKAGE SECTION.
024800*****************************************************************
024900* MRGB020-PARMS - the header table comes in populated by        *
025000* MRGB010 by way of MRGB000; the aggregation table goes back    *
025100* out populated for MRGB030 and MRGB040 to use.                  *
025200*****************************************************************
025300 01  MRGB020-PARMS.
025400     02  LK-RETURN-CODE      PIC  9(02) VALUE ZEROES.
025500     02  LK-HD-TABLE.
025600         03  LK-HE-ENTRY     OCCURS 20 TIMES.
025700             04  LK-HE-NAME          PIC  X(40).
025800             04  LK-HE-HEADER-COUNT  PIC  9(02).
025900             04  LK-HE-HEADERS       OCCURS 20 TIMES
026000                                     PIC  X(40).
026100             04  LK-HE-POSITION      PIC  X(05).
026200             04  LK-HE-SUM-COLUMN    PIC  X(40).
026300             04  LK-HE-LOADED        PIC  X(01).
026400             04  FILLER              PIC  X(30).
026500     02  LK-AG-TABLE.
026600         03  LK-AG-ENTRY     OCCURS 500 TIMES.
026700             04  LK-AG-ROW-VALUE.
026800                 05  LK-AG-CELL-VALUE OCCURS 20 TIMES
026900                                      PIC  X(64).
027000                 05  LK-AG-CELL-COUNT PIC  9(04).
027100                 05  FILLER           PIC  X(20).
027200             04  LK-AG-COUNT         PIC  9(09).
027300             04  LK-AG-SUM           PIC S9(13)V9(02) COMP-3.
027400             04  LK-AG-SUM-PRESENT   PIC  X(01).
027500             04  LK-AG-IN-USE        PIC  X(01).
027600             04  FILLER              PIC  X(20).
027700     02  LK-AG-USED-COUNT     PIC  9(04) VALUE ZEROES.
027800
027900 PROCEDURE DIVISION USING MRGB020-PARMS.
028000
028100*****************************************************************
028200* Main process.                                                 *
028300*****************************************************************
028400 0000-MAIN.
028500     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
028600     PERFORM 2000-PROCESS-FILES       THRU 2000-EXIT.
028700     PERFORM 9000-RETURN              THRU 9000-EXIT.
028800
028900*****************************************************************
029000* Bring in the header table, clear the aggregation table, load  *
029100* the MERGTYP file-type list, and open every MERGIN DD that     *
029110* list says is actually present this run.                       *
029200*****************************************************************
029300 1000-INITIALIZE.
029400     MOVE LK-HD-TABLE            TO HD-TABLE.
029500     MOVE 0                      TO WS-AG-USED-COUNT.
029600
029700     OPEN EXTEND LOG-FILE.
029800     IF  WS-LOG-STATUS NOT = '00' AND '05'
029900         OPEN OUTPUT LOG-FILE.
029910
029920     PERFORM 1050-LOAD-FILE-TYPES THRU 1050-EXIT.
029930
030100     PERFORM 1100-OPEN-ONE-FILE  THRU 1100-EXIT
030200         VARYING WS-FILE-SUB FROM 1 BY 1
030300         UNTIL   WS-FILE-SUB > 5.
030400
030500 1000-EXIT.
030600     EXIT.
030610
030620*****************************************************************
030630* MERGTYP names, one line per populated MERGIN slot in order,   *
030640* the external file name behind that slot.  A slot with no      *
030650* MERGTYP line is simply not supplied this run; MERGTYP itself  *
030660* missing entirely means none are.                               *
030670*****************************************************************
030680 1050-LOAD-FILE-TYPES.
030690     OPEN INPUT FILE-TYPE-LIST.
030700     IF  WS-TYP-STATUS NOT EQUAL '00' AND NOT EQUAL '35'
030705         MOVE 'MERGTYP '           TO FE-DS
030706         MOVE WS-TYP-STATUS        TO FE-STATUS
030707         MOVE FCT-ERROR            TO LG-MESSAGE
030708         PERFORM 9999-WRITE-LOG    THRU 9999-EXIT
030709         PERFORM 9998-FATAL-ERROR  THRU 9998-EXIT.
030710
030711     IF  WS-TYP-STATUS EQUAL '00'
030715         PERFORM 1055-READ-TYPE-LIST THRU 1055-EXIT.
030720
030730 1050-EXIT.
030740     EXIT.
030750
030760 1055-READ-TYPE-LIST.
030770     READ FILE-TYPE-LIST INTO WS-TYP-NAME
030780         AT END SET WS-TYP-AT-EOF TO TRUE.
030790
030800     PERFORM 1060-LOAD-ONE-TYPE  THRU 1060-EXIT
030810         VARYING WS-TYP-SUB FROM 1 BY 1
030820         UNTIL   WS-TYP-SUB > 5 OR WS-TYP-AT-EOF.
030830
030840     CLOSE FILE-TYPE-LIST.
030850
030860 1055-EXIT.
030870     EXIT.
030880
030890*****************************************************************
030900* Classify one MERGTYP line by its extension and store the      *
030910* type flag at this slot's subscript; anything but .CSV, .XLS   *
030920* or .XLSX is fatal for the whole batch.                         *
030930*****************************************************************
030940 1060-LOAD-ONE-TYPE.
030950     PERFORM 9750-FIND-EXTENSION  THRU 9750-EXIT.
030960
030970     IF  WS-TYP-EXT-IS-XLSX OR WS-TYP-EXT-IS-XLS
030980         SET  WS-TYPE-IS-EXCEL (WS-TYP-SUB) TO TRUE
030990     ELSE
031000         IF  WS-TYP-EXT-IS-CSV
031010             SET  WS-TYPE-IS-CSV (WS-TYP-SUB) TO TRUE
031020         ELSE
031030             PERFORM 9900-UNSUPPORTED-TYPE THRU 9900-EXIT.
031040
031050     READ FILE-TYPE-LIST INTO WS-TYP-NAME
031060         AT END SET WS-TYP-AT-EOF TO TRUE.
031070
031080 1060-EXIT.
031090     EXIT.
031100
031105 1100-OPEN-ONE-FILE.
031110     IF  WS-FILE-TYPE-FLAG (WS-FILE-SUB) NOT EQUAL SPACE
031120         PERFORM 1150-OPEN-THIS-SLOT THRU 1150-EXIT.
031130
031140 1100-EXIT.
031150     EXIT.
031160
031170 1150-OPEN-THIS-SLOT.
031180     EVALUATE WS-FILE-SUB
031190         WHEN 1  OPEN INPUT MERGE-FILE-1
031200                 MOVE WS-FILE-STATUS-1 TO WS-FILE-STATUS-ENTRY (1)
031210                 MOVE 'MERGIN1 '       TO WS-FILE-NAME
031220         WHEN 2  OPEN INPUT MERGE-FILE-2
031230                 MOVE WS-FILE-STATUS-2 TO WS-FILE-STATUS-ENTRY (2)
031240                 MOVE 'MERGIN2 '       TO WS-FILE-NAME
031250         WHEN 3  OPEN INPUT MERGE-FILE-3
031260                 MOVE WS-FILE-STATUS-3 TO WS-FILE-STATUS-ENTRY (3)
031270                 MOVE 'MERGIN3 '       TO WS-FILE-NAME
031280         WHEN 4  OPEN INPUT MERGE-FILE-4
031290                 MOVE WS-FILE-STATUS-4 TO WS-FILE-STATUS-ENTRY (4)
031300                 MOVE 'MERGIN4 '       TO WS-FILE-NAME
031310         WHEN 5  OPEN INPUT MERGE-FILE-5
031320                 MOVE WS-FILE-STATUS-5 TO WS-FILE-STATUS-ENTRY (5)
031330                 MOVE 'MERGIN5 '       TO WS-FILE-NAME
031340     END-EVALUATE.
031350
031360     IF  WS-FILE-STATUS-ENTRY (WS-FILE-SUB) EQUAL '00'
031370         MOVE 'Y'   TO WS-FILE-OPEN-FLAG (WS-FILE-SUB)
031380     ELSE
031390         PERFORM 9910-BAD-FILE   THRU 9910-EXIT.
031400
031410 1150-EXIT.
031420     EXIT.
032900
033000*****************************************************************
033100* Process every file that opened successfully, then move the   *
033200* finished aggregation table out to the caller.                  *
033300*****************************************************************
033400 2000-PROCESS-FILES.
033500     PERFORM 2100-PROCESS-ONE-FILE   THRU 2100-EXIT
033600         VARYING WS-FILE-SUB FROM 1 BY 1
033700         UNTIL   WS-FILE-SUB > 5.
033800
033900     MOVE HD-TABLE                TO LK-HD-TABLE.
034000     MOVE AG-TABLE                TO LK-AG-TABLE.
034100     MOVE WS-AG-USED-COUNT        TO LK-AG-USED-COUNT.
034200
034300 2000-EXIT.
034400     EXIT.
034500
034600 2100-PROCESS-ONE-FILE.
034700     IF  WS-FILE-OPEN-FLAG (WS-FILE-SUB) EQUAL 'Y'
034800         PERFORM 2150-DRIVE-ONE-FILE THRU 2150-EXIT.
034900
035000 2100-EXIT.
035100     EXIT.
035200
035300 2150-DRIVE-ONE-FILE.
035400     MOVE 'N'               TO WS-FILE-EOF-FLAG (WS-FILE-SUB).
035410     MOVE 0                 TO WS-ROW-NUMBER (WS-FILE-SUB).
035500
035600     PERFORM 2200-READ-DATA-ROW   THRU 2200-EXIT.
035700
035800     PERFORM 2160-PROCESS-ONE-ROW THRU 2160-EXIT
035900         WITH TEST BEFORE
036000         UNTIL WS-FILE-EOF-FLAG (WS-FILE-SUB) EQUAL 'Y'.
036100
036200     PERFORM 2900-CLOSE-ONE-FILE  THRU 2900-EXIT.
036300
036400 2150-EXIT.
036500     EXIT.
036600
036700 2160-PROCESS-ONE-ROW.
036800     PERFORM 2210-SPLIT-CELLS     THRU 2210-EXIT.
036900
037000     IF  RO-CELL-COUNT GREATER THAN ZEROES
037100         PERFORM 2300-MERGE-ROW   THRU 2300-EXIT.
037200
037300     PERFORM 2200-READ-DATA-ROW   THRU 2200-EXIT.
037400
037500 2160-EXIT.
037600     EXIT.
037700
037800*****************************************************************
037900* Read the next record from the file currently being driven.    *
038000*****************************************************************
038100 2200-READ-DATA-ROW.
038200     EVALUATE WS-FILE-SUB
038300         WHEN 1
038400             READ MERGE-FILE-1 INTO WS-CURRENT-LINE
038500                 AT END MOVE 'Y' TO WS-FILE-EOF-FLAG (1)
038510                 NOT AT END ADD 1 TO WS-ROW-NUMBER (1)
038600             END-READ
038700         WHEN 2
038800             READ MERGE-FILE-2 INTO WS-CURRENT-LINE
038900                 AT END MOVE 'Y' TO WS-FILE-EOF-FLAG (2)
038910                 NOT AT END ADD 1 TO WS-ROW-NUMBER (2)
039000             END-READ
039100         WHEN 3
039200             READ MERGE-FILE-3 INTO WS-CURRENT-LINE
039300                 AT END MOVE 'Y' TO WS-FILE-EOF-FLAG (3)
039310                 NOT AT END ADD 1 TO WS-ROW-NUMBER (3)
039400             END-READ
039500         WHEN 4
039600             READ MERGE-FILE-4 INTO WS-CURRENT-LINE
039700                 AT END MOVE 'Y' TO WS-FILE-EOF-FLAG (4)
039710                 NOT AT END ADD 1 TO WS-ROW-NUMBER (4)
039800             END-READ
039900         WHEN 5
040000             READ MERGE-FILE-5 INTO WS-CURRENT-LINE
040100                 AT END MOVE 'Y' TO WS-FILE-EOF-FLAG (5)
040110                 NOT AT END ADD 1 TO WS-ROW-NUMBER (5)
040200             END-READ
040300     END-EVALUATE.
040400
040500 2200-EXIT.
040600     EXIT.
040700
040800*****************************************************************
040900* Split the current line into cell values on the semicolon      *
041000* delimiter.                                                     *
041100*****************************************************************
041200 2210-SPLIT-CELLS.
041300     MOVE SPACES                  TO RO-ROW-VALUE.
041400     MOVE 0                       TO WS-FIELD-COUNT.
041500
041600     UNSTRING WS-CURRENT-LINE DELIMITED BY ';'
041700         INTO RO-CELL-VALUE (1)  RO-CELL-VALUE (2)
041800              RO-CELL-VALUE (3)  RO-CELL-VALUE (4)
041900              RO-CELL-VALUE (5)  RO-CELL-VALUE (6)
042000              RO-CELL-VALUE (7)  RO-CELL-VALUE (8)
042100              RO-CELL-VALUE (9)  RO-CELL-VALUE (10)
042200              RO-CELL-VALUE (11) RO-CELL-VALUE (12)
042300              RO-CELL-VALUE (13) RO-CELL-VALUE (14)
042400              RO-CELL-VALUE (15) RO-CELL-VALUE (16)
042500              RO-CELL-VALUE (17) RO-CELL-VALUE (18)
042600              RO-CELL-VALUE (19) RO-CELL-VALUE (20)
042700         TALLYING IN WS-FIELD-COUNT.
042800
042900     MOVE WS-FIELD-COUNT           TO RO-CELL-COUNT.
043000
043100     IF  RO-CELL-COUNT GREATER THAN ZEROES
043110         PERFORM 2220-CHECK-ROW-BLANK THRU 2220-EXIT
043120         IF  MU-ROW-BLANK
043130             MOVE ZEROES            TO RO-CELL-COUNT.
043400 2210-EXIT.
043500     EXIT.
043510
043520*****************************************************************
043530* A split row is blank when every cell UNSTRING produced is     *
043540* spaces, not just when the raw undelimited line was spaces --  *
043550* a row of empty delimited fields (";  ;  ") still counts.       *
043560*****************************************************************
043570 2220-CHECK-ROW-BLANK.
043580     PERFORM 2225-COPY-ONE-CELL    THRU 2225-EXIT
043590         VARYING WS-CELL-SUB FROM 1 BY 1
043600         UNTIL   WS-CELL-SUB > RO-CELL-COUNT.
043610
043620     MOVE RO-CELL-COUNT            TO MU-CELL-COUNT.
043630     MOVE MU-ISBLANK               TO MU-FUNCTION-CODE.
043640
043650     CALL 'MRGB095' USING MU-PARMS.
043660
043670 2220-EXIT.
043680     EXIT.
043690
043700 2225-COPY-ONE-CELL.
043710     MOVE RO-CELL-VALUE (WS-CELL-SUB)
043720                                   TO MU-CELL-VALUE (WS-CELL-SUB).
043730
043740 2225-EXIT.
043750     EXIT.
043760
043770*****************************************************************
043780* Skip record number 1 of the file -- always the header row,    *
043790* whatever its cell values happen to read; otherwise find or     *
043800* add the aggregation entry for this row and update its totals. *
043810*****************************************************************
043820 2300-MERGE-ROW.
043830     IF  RO-CELL-COUNT NOT > 20
043840         SET HD-IX TO RO-CELL-COUNT.
043850
043860     IF  WS-ROW-NUMBER (WS-FILE-SUB) NOT EQUAL 1
043870         PERFORM 2310-FIND-OR-ADD  THRU 2310-EXIT
043880         PERFORM 2330-ACCUMULATE   THRU 2330-EXIT.
043890
043900 2300-EXIT.
043910     EXIT.
043920
047900*****************************************************************
048000* Find the aggregation entry matching this row's values; when   *
048100* none exists, add a new one at the next free subscript.         *
048200*****************************************************************
048300 2310-FIND-OR-ADD.
048400     MOVE ZEROES                   TO WS-AG-SUB.
048500
048600     PERFORM 2312-SCAN-ONE-ENTRY   THRU 2312-EXIT
048700         VARYING AG-IX FROM 1 BY 1
048800         UNTIL   AG-IX > WS-AG-USED-COUNT
048900         OR      WS-AG-SUB NOT EQUAL ZEROES.
049000
049100     IF  WS-AG-SUB EQUAL ZEROES
049200         ADD 1                     TO WS-AG-USED-COUNT
049300         SET AG-IX TO WS-AG-USED-COUNT
049400         MOVE RO-ROW-VALUE         TO AG-ROW-VALUE (AG-IX)
049500         SET AG-ENTRY-IN-USE (AG-IX) TO TRUE
049600         MOVE WS-AG-USED-COUNT     TO WS-AG-SUB
049700     ELSE
049800         SET AG-IX TO WS-AG-SUB.
049900
050000 2310-EXIT.
050100     EXIT.
050200
050300 2312-SCAN-ONE-ENTRY.
050400     IF  AG-ROW-VALUE (AG-IX) EQUAL RO-ROW-VALUE
050500         SET WS-AG-SUB TO AG-IX.
050600
050700 2312-EXIT.
050800     EXIT.
050900
051000*****************************************************************
051100* Add one to the row count and, when the owning header names a  *
051200* sum column, accumulate that column's numeric value.            *
051300*****************************************************************
051400 2330-ACCUMULATE.
051500     ADD 1                         TO AG-COUNT (AG-IX).
051600
051700     IF  HE-SUM-COLUMN (HD-IX) NOT EQUAL SPACES
051800         PERFORM 2340-LOCATE-SUM-COLUMN THRU 2340-EXIT
051900         IF  WS-SUM-COLUMN-SUB NOT EQUAL ZEROES
051910             PERFORM 2350-PARSE-SUM-VALUE THRU 2350-EXIT
052000             COMPUTE AG-SUM (AG-IX) ROUNDED =
052300                     AG-SUM (AG-IX) + WS-ROW-VALUE-NUM
052400             SET AG-SUM-IS-PRESENT (AG-IX) TO TRUE.
052500
052600 2330-EXIT.
052700     EXIT.
052800
052900 2340-LOCATE-SUM-COLUMN.
053000     MOVE ZEROES                   TO WS-SUM-COLUMN-SUB.
053100
053200     PERFORM 2345-CHECK-ONE-HEADER THRU 2345-EXIT
053300         VARYING WS-CELL-SUB FROM 1 BY 1
053400         UNTIL   WS-CELL-SUB > RO-CELL-COUNT
053500         OR      WS-SUM-COLUMN-SUB NOT EQUAL ZEROES.
053600
053700 2340-EXIT.
053800     EXIT.
053900
054000 2345-CHECK-ONE-HEADER.
054100     IF  HE-HEADERS (HD-IX WS-CELL-SUB) EQUAL
054200                                  HE-SUM-COLUMN (HD-IX)
054300         MOVE WS-CELL-SUB          TO WS-SUM-COLUMN-SUB.
054400
054500 2345-EXIT.
054600     EXIT.
054610
054620*****************************************************************
054630* Parse the sum column's cell text into WS-ROW-VALUE-NUM.  The   *
054640* text may carry a leading sign and one decimal point; anything  *
054650* else in the field (letters, a second dot, embedded currency    *
054660* symbols) makes the cell not-numeric and this row contributes   *
054670* zero to the running sum, per the sum field's own "0 if ... no  *
054680* numeric value" rule.                                           *
054690*****************************************************************
054700 2350-PARSE-SUM-VALUE.
054701     MOVE RO-CELL-VALUE (WS-SUM-COLUMN-SUB) TO WS-PV-TEXT.
054702     MOVE ZEROES              TO WS-ROW-VALUE-NUM.
054703     MOVE ZEROES              TO WS-PV-WHOLE.
054704     MOVE ZEROES              TO WS-PV-FRAC.
054705     MOVE 0                   TO WS-PV-FRAC-DIGITS.
054706     MOVE 'N'                  TO WS-PV-NEGATIVE-FLAG.
054707     MOVE 'N'                  TO WS-PV-DOT-FLAG.
054708     MOVE 'N'                  TO WS-PV-DIGIT-FLAG.
054709     MOVE 'Y'                  TO WS-PV-VALID-FLAG.
054710
054711     PERFORM 2355-SCAN-ONE-DIGIT-BYTE THRU 2355-EXIT
054712         VARYING WS-PV-SUB FROM 1 BY 1
054713         UNTIL   WS-PV-SUB > 64 OR WS-PV-IS-INVALID.
054714
054715     IF  WS-PV-IS-VALID AND WS-PV-DIGIT-SEEN
054716         IF  WS-PV-FRAC-DIGITS EQUAL 0
054717             COMPUTE WS-ROW-VALUE-NUM = WS-PV-WHOLE
054718         ELSE
054719             IF  WS-PV-FRAC-DIGITS EQUAL 1
054720                 COMPUTE WS-ROW-VALUE-NUM =
054721                         WS-PV-WHOLE + (WS-PV-FRAC / 10)
054722             ELSE
054723                 COMPUTE WS-ROW-VALUE-NUM =
054724                         WS-PV-WHOLE + (WS-PV-FRAC / 100)
054725         IF  WS-PV-IS-NEGATIVE
054726             COMPUTE WS-ROW-VALUE-NUM = WS-ROW-VALUE-NUM * -1.
054727
054728 2350-EXIT.
054729     EXIT.
054730
054731 2355-SCAN-ONE-DIGIT-BYTE.
054732     IF  WS-PV-CHAR (WS-PV-SUB) EQUAL SPACE
054733         NEXT SENTENCE
054734     ELSE
054735         IF  WS-PV-CHAR (WS-PV-SUB) EQUAL '-'
054736         AND NOT WS-PV-DIGIT-SEEN
054737         AND NOT WS-PV-DOT-SEEN
054738             SET  WS-PV-IS-NEGATIVE  TO TRUE
054739         ELSE
054740             IF  WS-PV-CHAR (WS-PV-SUB) EQUAL '.'
054741             AND NOT WS-PV-DOT-SEEN
054742                 SET  WS-PV-DOT-SEEN TO TRUE
054743             ELSE
054744                 IF  WS-PV-CHAR (WS-PV-SUB) WS-NUMERIC-CLASS
054745                     PERFORM 2357-ADD-ONE-DIGIT THRU 2357-EXIT
054746                 ELSE
054747                     SET  WS-PV-IS-INVALID TO TRUE.
054748
054749 2355-EXIT.
054750     EXIT.
054751
054752 2357-ADD-ONE-DIGIT.
054753     SET  WS-PV-DIGIT-SEEN     TO TRUE.
054754     MOVE WS-PV-CHAR (WS-PV-SUB) TO WS-PV-DIGIT-VALUE.
054755
054756     IF  WS-PV-DOT-SEEN
054757         IF  WS-PV-FRAC-DIGITS < 2
054758             COMPUTE WS-PV-FRAC = WS-PV-FRAC * 10 +
054759                     WS-PV-DIGIT-VALUE
054760             ADD 1                 TO WS-PV-FRAC-DIGITS
054761     ELSE
054762         COMPUTE WS-PV-WHOLE = WS-PV-WHOLE * 10 +
054763                 WS-PV-DIGIT-VALUE.
054764
054765 2357-EXIT.
054766     EXIT.
054767
054800 2900-CLOSE-ONE-FILE.
054900     EVALUATE WS-FILE-SUB
055000         WHEN 1  CLOSE MERGE-FILE-1
055100         WHEN 2  CLOSE MERGE-FILE-2
055200         WHEN 3  CLOSE MERGE-FILE-3
055300         WHEN 4  CLOSE MERGE-FILE-4
055400         WHEN 5  CLOSE MERGE-FILE-5
055500     END-EVALUATE.
055600
055700 2900-EXIT.
055800     EXIT.
055900
055910*****************************************************************
055920* Pick the extension off the end of WS-TYP-NAME by scanning     *
055930* backward for the last non-blank character, then the last dot *
055940* before it -- folded upper-case for the 88-level compares.     *
055950*****************************************************************
055960 9750-FIND-EXTENSION.
055970     MOVE SPACES            TO WS-TYP-EXTENSION.
055980     MOVE 0                 TO WS-TYP-END-POS.
055990     MOVE 0                 TO WS-TYP-DOT-POS.
056000     MOVE 'N'                TO WS-TYP-END-FOUND.
056010     MOVE 'N'                TO WS-TYP-DOT-FOUND.
056020
056030     PERFORM 9760-SCAN-ONE-BYTE THRU 9760-EXIT
056040         VARYING WS-TYP-SCAN-IX FROM 60 BY -1
056050         UNTIL   WS-TYP-SCAN-IX < 1 OR WS-TYP-DOT-IS-FOUND.
056060
056070     IF  WS-TYP-DOT-IS-FOUND
056080     AND WS-TYP-END-POS GREATER THAN WS-TYP-DOT-POS
056090         COMPUTE WS-TYP-EXT-LEN   = WS-TYP-END-POS - WS-TYP-DOT-POS
056100         COMPUTE WS-TYP-EXT-START = WS-TYP-DOT-POS + 1
056110         MOVE WS-TYP-NAME (WS-TYP-EXT-START : WS-TYP-EXT-LEN)
056120                                 TO WS-TYP-EXTENSION
056130         INSPECT WS-TYP-EXTENSION
056140             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
056150                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
056160
056170 9750-EXIT.
056180     EXIT.
056190
056200 9760-SCAN-ONE-BYTE.
056210     IF  WS-TYP-CHAR (WS-TYP-SCAN-IX) NOT EQUAL SPACE
056220     AND NOT WS-TYP-END-IS-FOUND
056230         MOVE WS-TYP-SCAN-IX      TO WS-TYP-END-POS
056240         SET  WS-TYP-END-IS-FOUND TO TRUE.
056250
056260     IF  WS-TYP-CHAR (WS-TYP-SCAN-IX) EQUAL '.'
056270     AND WS-TYP-END-IS-FOUND
056280         MOVE WS-TYP-SCAN-IX      TO WS-TYP-DOT-POS
056290         SET  WS-TYP-DOT-IS-FOUND TO TRUE.
056300
056310 9760-EXIT.
056320     EXIT.
056330
056340*****************************************************************
056350* Fatal - a MERGTYP line named a file whose extension is none   *
056360* of .CSV, .XLS or .XLSX.                                        *
056370*****************************************************************
056380 9900-UNSUPPORTED-TYPE.
056410     MOVE WS-TYP-EXTENSION       TO CA090-FIELD.
056420     MOVE WS-TYP-NAME            TO CA090-KEY.
056600     PERFORM 9998-FATAL-ERROR    THRU 9998-EXIT.
056700
056800 9900-EXIT.
056900     EXIT.
056910
056920*****************************************************************
056930* Fatal - a MERGIN DD that MERGTYP said would be present would  *
056940* not open.                                                      *
056950*****************************************************************
056960 9910-BAD-FILE.
056970     MOVE WS-FILE-STATUS-ENTRY (WS-FILE-SUB) TO FE-STATUS.
056980     PERFORM 9990-FILE-ERROR    THRU 9990-EXIT.
056990     PERFORM 9998-FATAL-ERROR   THRU 9998-EXIT.
057000
057005 9910-EXIT.
057010     EXIT.
057100
057110 9000-RETURN.
057200     GOBACK.
057300
057400 9000-EXIT.
057500     EXIT.
057600
057700*****************************************************************
057800* File status error -- write the run log record.                *
057900*****************************************************************
058000 9990-FILE-ERROR.
058100     MOVE WS-FILE-NAME          TO FE-DS
058200     MOVE WS-FILE-STATUS-ENTRY (WS-FILE-SUB) TO FE-STATUS
058300     MOVE FCT-ERROR             TO LG-MESSAGE
058400     PERFORM 9999-WRITE-LOG   THRU 9999-EXIT.
058500
058600 9990-EXIT.
058700     EXIT.
058800
058900*****************************************************************
059000* Issue CALL to MRGB090 for the central fatal-message process.  *
059100*****************************************************************
059200 9998-FATAL-ERROR.
059300     MOVE WS-PROGRAM-ID          TO CA090-PROGRAM.
059400
059500     CALL 'MRGB090' USING MRGB090-PARMS.
059600
059700     MOVE CA090-STATUS           TO RETURN-CODE.
059800
059900     GOBACK.
060000
060100 9998-EXIT.
060200     EXIT.
060300
060400*****************************************************************
060500* Write the run log record.                                     *
060600*****************************************************************
060700 9999-WRITE-LOG.
060800     MOVE WS-PROGRAM-ID          TO LG-PROGRAM.
060900     WRITE LOG-RECORD FROM LOG-LINE.
061000     CLOSE LOG-FILE.
061100
061200 9999-EXIT.
061300     EXIT.
