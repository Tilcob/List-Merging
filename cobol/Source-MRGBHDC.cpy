000100*****************************************************************
000200* MRGB HEADER DEFINITION record definition.                     *
000300*****************************************************************
000400* A named header/column layout, as loaded off the bundled and   *
000500* override header-definition files by MRGB010.  The table this  *
000600* record populates is direct-indexed by HD-HEADER-COUNT, which  *
000700* is the shop's "key by column count" business rule made        *
000800* literal -- no SEARCH is needed to find a definition, the      *
000900* column count IS the subscript.                                *
001000*****************************************************************
001100 01  HD-RECORD.
001200     02  HD-NAME            PIC  X(40) VALUE SPACES.
001300     02  HD-HEADER-COUNT    PIC  9(02) VALUE ZEROES.
001400     02  HD-HEADERS         OCCURS 20 TIMES
001500                            PIC  X(40) VALUE SPACES.
001600     02  HD-POSITION        PIC  X(05) VALUE SPACES.
001700         88  HD-POS-FIRST                VALUE 'FIRST'.
001800         88  HD-POS-LAST                 VALUE 'LAST '.
001900     02  HD-SUM-COLUMN      PIC  X(40) VALUE SPACES.
002000     02  HD-LOADED          PIC  X(01) VALUE 'N'.
002100         88  HD-IS-LOADED                VALUE 'Y'.
002200         88  HD-NOT-LOADED               VALUE 'N'.
002300     02  FILLER             PIC  X(30) VALUE SPACES.
