000100*****************************************************************
000200* MRGB VALIDATION ISSUE / VALIDATION REPORT record definition.  *
000300*****************************************************************
000400* VI-RECORD is one detected problem, written both to the        *
000500* WORKING-STORAGE issue table returned by MRGB030 and to the    *
000600* ISSUE-LOG output file, one line per issue.  VR-RECORD is the  *
000700* overall outcome of the run that owns the issue table.         *
000800*****************************************************************
000900 01  VI-RECORD.
001000     02  VI-CODE            PIC  X(30) VALUE SPACES.
001100     02  VI-MESSAGE         PIC  X(100) VALUE SPACES.
001200     02  VI-HEADER-NAME     PIC  X(40) VALUE SPACES.
001300     02  VI-DETAILS         PIC  X(200) VALUE SPACES.
001400     02  FILLER             PIC  X(30) VALUE SPACES.
001500
001600 01  VR-RECORD.
001700     02  VR-VALID           PIC  X(01) VALUE 'Y'.
001800         88  VR-IS-VALID                  VALUE 'Y'.
001900         88  VR-IS-INVALID                VALUE 'N'.
002000     02  VR-ISSUE-COUNT     PIC  9(04) VALUE ZEROES.
002100     02  FILLER             PIC  X(20) VALUE SPACES.
