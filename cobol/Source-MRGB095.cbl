000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRGB095.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  DATA CENTER SERVICES.
000500 DATE-WRITTEN.  06/30/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* MRGB - Batch List-Merge Consolidation.                        *
001100*                                                               *
001200* Shared text-utility subprogram, CALLed by every other MRGB    *
001300* program that needs a group/sheet name made safe to print or   *
001400* a row/cell tested for being effectively blank.  Keeping this  *
001500* logic in one CALLed member means the sanitizing rule only     *
001600* has to be changed in one place.                                *
001700*                                                                *
001800* Functions supported (MU-FUNCTION-CODE):                       *
001900*   SANITIZE  - clean an export sheet name (strip control bytes,*
002000*               replace :\/?*[] with _, trim, truncate to 31).  *
002100*   ISBLANK   - test whether a row of cell values is entirely   *
002200*               blank (every occupied cell is spaces).          *
002300*                                                                *
002400*                                                                *
002500*****************************************************************
002600* CHANGE LOG                                                    *
002700*****************************************************************
002800* DATE       INIT  TICKET     DESCRIPTION                       *
002900* ---------- ----  ---------  ------------------------------    *
003000* 06/30/1991 RAF   MRG-0002   Initial write, ported from the    *
003100*                             column-name cleanup logic in the  *
003200*                             old ZFAM031 CI index builder.     *
003300* 09/09/1991 RJK   MRG-0008   Added the ISBLANK function so     *
003400*                             MRGB020 can skip blank rows       *
003500*                             without duplicating the test.     *
003600* 03/11/1992 RAF   MRG-0016  Sanitize now collapses two or      *
003700*                             more consecutive spaces to one    *
003800*                             instead of leaving them.          *
003900* 07/28/1993 RJK   MRG-0028  Added MU-RETURN-CODE 4 for a name  *
004000*                             that sanitized down to all        *
004100*                             spaces (caller substitutes a      *
004200*                             default heading).                 *
004300* 02/14/1994 RAF   MRG-0036  ISBLANK now honors MU-CELL-COUNT   *
004400*                             instead of scanning all 20        *
004500*                             occurrences of MU-CELL-VALUE.     *
004600* 08/09/1995 RJK   MRG-0044  Sanitize strips embedded low-      *
004700*                             values left over from binary      *
004800*                             import files.                     *
004900* 03/02/1998 RAF   MRG-0068  Y2K READINESS - reviewed for date  *
005000*                             sensitivity; this member carries  *
005100*                             no date fields, no change needed. *
005200* 06/17/1999 RJK   MRG-0073  Added MU-UNKNOWN-FUNCTION return   *
005300*                             code for a bad MU-FUNCTION-CODE   *
005400*                             instead of falling through with   *
005500*                             the input untouched.              *
005600* 04/22/2001 RAF   MRG-0082  Sanitize truncation now honors     *
005700*                             the length actually moved into    *
005800*                             MU-TEXT-OUT rather than always    *
005900*                             assuming 40 bytes.                *
006000* 09/03/2003 RJK   MRG-0088  Minor cleanup, no functional       *
006100*                             change, ahead of the MRGB040      *
006200*                             multi-sheet export rewrite.       *
006300* 02/11/2005 RAF   MRG-0093  Restructured 1100-SCRUB-CONTROLS   *
006400*                             into its own PERFORMed paragraph  *
006500*                             -- house standard is no in-line   *
006600*                             PERFORM/END-PERFORM in a shop     *
006700*                             member CALLed this widely.        *
006710* 08/09/2026 RJK   MRG-0101  SANITIZE rewritten -- the export   *
006720*                             workbook layer rejects a sheet    *
006730*                             name carrying a colon, backslash, *
006740*                             slash, question mark, asterisk,   *
006750*                             or bracket, so those seven bytes  *
006760*                             are now replaced with underscore  *
006770*                             instead of merely blank-collapsed,*
006780*                             the result is trimmed instead of  *
006790*                             collapsed, and truncated to 31    *
006795*                             bytes -- the sheet-name limit.    *
006800*****************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     CLASS  WS-BLANK-CLASS  IS ' '
007300     UPSI-0 ON STATUS IS MRGB-TEST-MODE
007400     UPSI-0 OFF STATUS IS MRGB-PROD-MODE.
007500
007600 DATA DIVISION.
007700 WORKING-STORAGE SECTION.
007800*****************************************************************
007900* DEFINE LOCAL VARIABLES                                        *
008000*****************************************************************
008100 77  WS-SUB-1               PIC S9(04) COMP VALUE ZEROES.
008200 77  WS-SUB-2               PIC S9(04) COMP VALUE ZEROES.
008300 77  WS-OUT-LEN             PIC S9(04) COMP VALUE ZEROES.
008400 77  WS-NON-BLANK-COUNT     PIC S9(04) COMP VALUE ZEROES.
008410 77  WS-FIRST-POS           PIC S9(04) COMP VALUE ZEROES.
008420 77  WS-LAST-POS            PIC S9(04) COMP VALUE ZEROES.
008500
008600 01  WS-FUNCTION-TABLE.
008700     02  FILLER             PIC  X(08) VALUE 'SANITIZE'.
008800     02  FILLER             PIC  X(08) VALUE 'ISBLANK '.
008900 01  WS-FUNCTION-TABLE-R    REDEFINES WS-FUNCTION-TABLE.
009000     02  WS-FUNCTION-ENTRY  OCCURS 2 TIMES
009100                            PIC  X(08).
009200
009300 01  WS-WORK-TEXT           PIC  X(64) VALUE SPACES.
009400 01  WS-WORK-TEXT-R         REDEFINES WS-WORK-TEXT.
009500     02  WS-WORK-BYTE       OCCURS 64 TIMES
009600                            PIC  X(01).
009700 01  WS-WORK-TEXT-2         REDEFINES WS-WORK-TEXT
009800                            PIC  X(64).
009900
010000 01  WS-SCRUB-TABLE.
010100     02  FILLER             PIC  X(01) VALUE X'00'.
010200     02  FILLER             PIC  X(01) VALUE X'09'.
010300     02  FILLER             PIC  X(01) VALUE X'0A'.
010400     02  FILLER             PIC  X(01) VALUE X'0D'.
010500 01  WS-SCRUB-TABLE-R       REDEFINES WS-SCRUB-TABLE.
010600     02  WS-SCRUB-BYTE      OCCURS 4 TIMES
010700                            PIC  X(01).
010710
010720*****************************************************************
010730* Bytes the export workbook layer will not allow in a sheet     *
010740* name -- swapped for an underscore rather than a blank.         *
010750*****************************************************************
010760 01  WS-FORBID-TABLE.
010770     02  FILLER             PIC  X(01) VALUE ':'.
010780     02  FILLER             PIC  X(01) VALUE '\'.
010781     02  FILLER             PIC  X(01) VALUE '/'.
010782     02  FILLER             PIC  X(01) VALUE '?'.
010783     02  FILLER             PIC  X(01) VALUE '*'.
010784     02  FILLER             PIC  X(01) VALUE '['.
010785     02  FILLER             PIC  X(01) VALUE ']'.
010786 01  WS-FORBID-TABLE-R      REDEFINES WS-FORBID-TABLE.
010787     02  WS-FORBID-BYTE     OCCURS 7 TIMES
010788                            PIC  X(01).
010800
010900 LINKAGE SECTION.
011000 01  MU-PARMS.
011100     02  MU-FUNCTION-CODE   PIC  X(08) VALUE SPACES.
011200     02  MU-RETURN-CODE     PIC  9(02) VALUE ZEROES.
011300         88  MU-FUNCTION-OK             VALUE 00.
011400         88  MU-NAME-WENT-BLANK         VALUE 04.
011500         88  MU-UNKNOWN-FUNCTION        VALUE 08.
011600     02  MU-TEXT-IN         PIC  X(64) VALUE SPACES.
011700     02  MU-TEXT-OUT        PIC  X(64) VALUE SPACES.
011800     02  MU-CELL-COUNT      PIC  9(04) VALUE ZEROES.
011900     02  MU-CELL-VALUE      OCCURS 20 TIMES
012000                            PIC  X(64) VALUE SPACES.
012100     02  MU-ROW-IS-BLANK    PIC  X(01) VALUE 'N'.
012200         88  MU-ROW-BLANK               VALUE 'Y'.
012300         88  MU-ROW-NOT-BLANK           VALUE 'N'.
012400
012500 PROCEDURE DIVISION USING MU-PARMS.
012600
012700*****************************************************************
012800* Main process.                                                 *
012900*****************************************************************
013000 0000-MAIN.
013100     MOVE 00                      TO MU-RETURN-CODE.
013200
013300     IF  MU-FUNCTION-CODE EQUAL WS-FUNCTION-ENTRY(1)
013400         PERFORM 1000-SANITIZE    THRU 1000-EXIT
013500     ELSE
013600     IF  MU-FUNCTION-CODE EQUAL WS-FUNCTION-ENTRY(2)
013700         PERFORM 2000-ISBLANK     THRU 2000-EXIT
013800     ELSE
013900         SET MU-UNKNOWN-FUNCTION  TO TRUE.
014000
014100     GOBACK.
014200
014300*****************************************************************
014400* SANITIZE - strip control bytes, replace the bytes the export  *
014500* workbook layer will not allow in a sheet name, trim leading   *
014600* and trailing blanks, and truncate to the 31-byte sheet-name   *
014700* limit.  A name that sanitizes down to all spaces is left      *
014800* blank here -- see MU-NAME-WENT-BLANK, caller substitutes a    *
014900* default heading.                                              *
015000*****************************************************************
015100 1000-SANITIZE.
015200     MOVE MU-TEXT-IN               TO WS-WORK-TEXT.
015300     MOVE SPACES                   TO MU-TEXT-OUT.
015400     MOVE 0                        TO WS-FIRST-POS.
015500     MOVE 0                        TO WS-LAST-POS.
015600
015700     PERFORM 1100-SCRUB-CONTROLS   THRU 1100-EXIT
015800         VARYING WS-SUB-1 FROM 1 BY 1
015900         UNTIL   WS-SUB-1 > 64.
016000
016100     PERFORM 1150-REPLACE-FORBIDDEN THRU 1150-EXIT
016200         VARYING WS-SUB-1 FROM 1 BY 1
016300         UNTIL   WS-SUB-1 > 64.
016400
016500     PERFORM 1200-FIND-EDGES       THRU 1200-EXIT
016600         VARYING WS-SUB-1 FROM 1 BY 1
016700         UNTIL   WS-SUB-1 > 64.
016800
016900     IF  WS-FIRST-POS NOT EQUAL 0
017000         COMPUTE WS-OUT-LEN = WS-LAST-POS - WS-FIRST-POS + 1
017100         IF  WS-OUT-LEN > 31
017200             MOVE 31               TO WS-OUT-LEN
017300         MOVE WS-WORK-TEXT (WS-FIRST-POS : WS-OUT-LEN)
017400                                   TO MU-TEXT-OUT (1 : WS-OUT-LEN).
017500
017600     IF  MU-TEXT-OUT EQUAL SPACES
017700         SET MU-NAME-WENT-BLANK    TO TRUE.
017800
017900 1000-EXIT.
018000     EXIT.
018100
018200*****************************************************************
018300* Replace any embedded low-value/tab/CR/LF byte with a space.   *
018400*****************************************************************
018500 1100-SCRUB-CONTROLS.
018600     PERFORM 1110-SCRUB-ONE-BYTE   THRU 1110-EXIT
018700         VARYING WS-SUB-2 FROM 1 BY 1
018800         UNTIL   WS-SUB-2 > 4.
018900
019000 1100-EXIT.
019100     EXIT.
019200
019300 1110-SCRUB-ONE-BYTE.
019400     IF  WS-WORK-BYTE(WS-SUB-1) EQUAL WS-SCRUB-BYTE(WS-SUB-2)
019500         MOVE SPACE                TO WS-WORK-BYTE(WS-SUB-1).
019600
019700 1110-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* Replace any byte the export workbook layer will not allow in  *
020200* a sheet name (: \ / ? * [ ]) with an underscore.               *
020300*****************************************************************
020400 1150-REPLACE-FORBIDDEN.
020500     PERFORM 1160-REPLACE-ONE-BYTE THRU 1160-EXIT
020600         VARYING WS-SUB-2 FROM 1 BY 1
020700         UNTIL   WS-SUB-2 > 7.
020800
020900 1150-EXIT.
021000     EXIT.
021100
021200 1160-REPLACE-ONE-BYTE.
021300     IF  WS-WORK-BYTE(WS-SUB-1) EQUAL WS-FORBID-BYTE(WS-SUB-2)
021400         MOVE '_'                  TO WS-WORK-BYTE(WS-SUB-1).
021500
021600 1160-EXIT.
021700     EXIT.
021800
021900*****************************************************************
022000* Locate the first and last non-blank byte in the working area  *
022100* so 1000-SANITIZE can trim the leading and trailing blanks      *
022200* instead of collapsing them.                                    *
022300*****************************************************************
022400 1200-FIND-EDGES.
022500     IF  WS-WORK-BYTE(WS-SUB-1) NOT EQUAL SPACE
022600         MOVE WS-SUB-1             TO WS-LAST-POS
022700         IF  WS-FIRST-POS EQUAL 0
022800             MOVE WS-SUB-1         TO WS-FIRST-POS.
022900
023000 1200-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400* ISBLANK - a row is blank when every one of its occupied       *
023500* cells (1 thru MU-CELL-COUNT) is spaces.                       *
023600*****************************************************************
023700 2000-ISBLANK.
023800     MOVE 0                        TO WS-NON-BLANK-COUNT.
023900     SET MU-ROW-BLANK              TO TRUE.
024000
024100     PERFORM 2100-CHECK-ONE-CELL   THRU 2100-EXIT
024200         VARYING WS-SUB-1 FROM 1 BY 1
024300         UNTIL   WS-SUB-1 > MU-CELL-COUNT.
024400
024500     IF  WS-NON-BLANK-COUNT > 0
024600         SET MU-ROW-NOT-BLANK      TO TRUE.
024700
024800 2000-EXIT.
024900     EXIT.
025000
025100 2100-CHECK-ONE-CELL.
025200     IF  MU-CELL-VALUE(WS-SUB-1) NOT EQUAL SPACES
025300         ADD 1                     TO WS-NON-BLANK-COUNT.
025400
025500 2100-EXIT.
025600     EXIT.
